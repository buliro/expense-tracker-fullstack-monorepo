000100********************************************
000200*                                          *
000300*  CALL LINKAGE FOR LDVDAT                *
000400*    TIMESTAMP VALIDATOR                  *
000500*  COPIED INTO LDVDAT'S OWN LINKAGE AND   *
000600*    INTO EVERY CALLER'S WORKING-STORAGE  *
000700********************************************
000800* 09/12/25 VBC - CREATED - SAME IDEA AS WSMAPS09, ONE COPYBOOK SHARED
000900*                BY THE SUBPROGRAM AND EVERY CALLER SO THE CALL LINES
001000*                UP FIELD FOR FIELD.
001100*
001200 01  LDVDAT-WS.
001300     03  LV-FUNCTION         PIC X.
001400         88  LV-CHECK-TIMESTAMP    VALUE "T".
001500         88  LV-CHECK-ORDER        VALUE "O".
001600     03  LV-TIMESTAMP        PIC X(20).
001700     03  LV-EVENT-AT         PIC X(20).
001800     03  LV-RECORDED-AT      PIC X(20).
001900     03  LV-RETURN-CODE      PIC 99.
002000         88  LV-VALID              VALUE ZERO.
002100         88  LV-INVALID            VALUE 1 THRU 99.
002200*        SPARE BYTES, SAME REASON AS WSLD100.
002300     03  FILLER              PIC X(10)  VALUE SPACES.
002400*
