000100********************************************
000200*                                          *
000300*  CALL LINKAGE FOR LDVSTR                *
000400*    STRING / CATEGORY FIELD VALIDATOR    *
000500*  COPIED INTO LDVSTR'S OWN LINKAGE AND   *
000600*    INTO EVERY CALLER'S WORKING-STORAGE  *
000700********************************************
000800* 08/12/25 VBC - CREATED - SAME IDEA AS WSMAPS09, ONE COPYBOOK SHARED
000900*                BY THE SUBPROGRAM AND EVERY CALLER SO THE CALL LINES
001000*                UP FIELD FOR FIELD.
001100*
001200 01  LDVSTR-WS.
001300     03  LV-FUNCTION         PIC X.
001400         88  LV-REQUIRED-STRING    VALUE "R".
001500         88  LV-OPTIONAL-STRING    VALUE "O".
001600         88  LV-CATEGORY-NAME      VALUE "C".
001700     03  LV-CANDIDATE        PIC X(200).
001800     03  LV-MAX-LENGTH       PIC 9(3).
001900     03  LV-TRIMMED          PIC X(200).
002000     03  LV-TRIMMED-LENGTH   PIC 9(3).
002100     03  LV-IS-PRESENT       PIC X.
002200         88  LV-FIELD-PRESENT      VALUE "Y".
002300     03  LV-OWN-ID           PIC X(36).
002400     03  LV-TABLE-COUNT      PIC 9(5).
002500     03  LV-TABLE-GRP        OCCURS 1 TO 2000 DEPENDING ON LV-TABLE-COUNT.
002600         05  LV-TABLE-ID     PIC X(36).
002700         05  LV-TABLE-NAME   PIC X(50).
002800     03  LV-RETURN-CODE      PIC 99.
002900         88  LV-VALID              VALUE ZERO.
003000         88  LV-INVALID            VALUE 1 THRU 99.
003100*        SPARE BYTES, SAME REASON AS WSLD100.
003200     03  FILLER              PIC X(10)  VALUE SPACES.
003300*
