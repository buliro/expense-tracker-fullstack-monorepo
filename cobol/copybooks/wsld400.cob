000100********************************************
000200*                                          *
000300*  CALL LINKAGE FOR LD400                 *
000400*    LEDGER BALANCE AGGREGATOR            *
000500*  COPIED INTO LD400'S OWN LINKAGE AND   *
000600*    INTO EVERY CALLER'S WORKING-STORAGE  *
000700********************************************
000800* 29/12/25 VBC - CREATED - SAME IDEA AS WSLD100/WSLD200/WSLD300, THE
000900*                BALANCE-SIDE TWIN.  ONLY ONE FUNCTION EXISTS SO THERE
001000*                IS NO FUNCTION SWITCH, UNLIKE ITS THREE SIBLINGS.
001100*
00120001  LD400-WS.
001300*       SHARED FILTER CRITERIA IN - SAME FIELD NAMES AS LD100/LD200'S
001400*       OWN FILTER BLOCKS, SET ONCE HERE AND COPIED ACROSS TO BOTH
001500*       BEFORE EACH CALL.
001600    03  LV-FLT-CATSRC-PRESENT   PIC X.
001700        88  LV-FLT-HAS-CATSRC       VALUE "Y".
001800    03  LV-FLT-CATSRC           PIC X(50).
001900    03  LV-FLT-SOURCE-PRESENT   PIC X.
002000        88  LV-FLT-HAS-SOURCE       VALUE "Y".
002100    03  LV-FLT-SOURCE           PIC X(50).
002200    03  LV-FLT-TAG-PRESENT      PIC X.
002300        88  LV-FLT-HAS-TAG          VALUE "Y".
002400    03  LV-FLT-TAG              PIC X(30).
002500    03  LV-FLT-START-PRESENT    PIC X.
002600        88  LV-FLT-HAS-START        VALUE "Y".
002700    03  LV-FLT-START-AT         PIC X(20).
002800    03  LV-FLT-END-PRESENT      PIC X.
002900        88  LV-FLT-HAS-END          VALUE "Y".
003000    03  LV-FLT-END-AT           PIC X(20).
003100*       RESULT OUT
003200    03  LV-BAL-NET-BALANCE      PIC S9(9)V99  COMP-3.
003300    03  LV-RETURN-CODE          PIC 99.
003400        88  LV-VALID                VALUE ZERO.
003500*       SPARE BYTES, SAME REASON AS WSLD100.
003600    03  FILLER                  PIC X(10)  VALUE SPACES.
003700*
