000100********************************************
000200*                                          *
000300*  CALL LINKAGE FOR LD200                 *
000400*    INCOME ENGINE                        *
000500*  COPIED INTO LD200'S OWN LINKAGE AND   *
000600*    INTO EVERY CALLER'S WORKING-STORAGE  *
000700********************************************
000800* 22/12/25 VBC - CREATED - SAME IDEA AS WSLD100, THE INCOME-SIDE TWIN.
000900*
00100001  LD200-WS.
001100    03  LV-FUNCTION            PIC X.
001200        88  LV-DO-ADD                VALUE "A".
001300        88  LV-DO-UPDATE             VALUE "U".
001400        88  LV-DO-DELETE             VALUE "D".
001500        88  LV-DO-SELECT             VALUE "S".
001600        88  LV-DO-TOTAL              VALUE "T".
001700*       CANDIDATE RECORD - ADD/UPDATE IN, SELECT-LIST OUT ONE AT A TIME
001800    03  LV-INC-ID              PIC X(36).
001900    03  LV-INC-AMOUNT          PIC S9(7)V9(4).
002000    03  LV-INC-CURRENCY        PIC X(3).
002100    03  LV-INC-SOURCE          PIC X(50).
002200    03  LV-INC-RECV-METHOD     PIC X(14).
002300    03  LV-INC-RECEIVED-AT     PIC X(20).
002400    03  LV-INC-RECORDED-AT     PIC X(20).
002500    03  LV-INC-DESC-PRESENT    PIC X.
002600        88  LV-INC-HAS-DESCRIPTION   VALUE "Y".
002700    03  LV-INC-DESCRIPTION     PIC X(200).
002800    03  LV-INC-TAG-COUNT       PIC 99        COMP.
002900    03  LV-INC-TAG-GRP                       OCCURS 10.
003000        05  LV-INC-TAG         PIC X(30).
003100    03  LV-INC-ATTACH-PRESENT  PIC X.
003200        88  LV-INC-HAS-ATTACH        VALUE "Y".
003300    03  LV-INC-ATTACH-PATH     PIC X(100).
003400*       FILTER CRITERIA - SELECT/TOTAL IN
003500    03  LV-FLT-SOURCE-PRESENT   PIC X.
003600        88  LV-FLT-HAS-SOURCE       VALUE "Y".
003700    03  LV-FLT-SOURCE           PIC X(50).
003800    03  LV-FLT-METHOD-PRESENT   PIC X.
003900        88  LV-FLT-HAS-METHOD       VALUE "Y".
004000    03  LV-FLT-METHOD           PIC X(14).
004100    03  LV-FLT-TAG-PRESENT      PIC X.
004200        88  LV-FLT-HAS-TAG          VALUE "Y".
004300    03  LV-FLT-TAG              PIC X(30).
004400    03  LV-FLT-START-PRESENT    PIC X.
004500        88  LV-FLT-HAS-START        VALUE "Y".
004600    03  LV-FLT-START-AT         PIC X(20).
004700    03  LV-FLT-END-PRESENT      PIC X.
004800        88  LV-FLT-HAS-END          VALUE "Y".
004900    03  LV-FLT-END-AT           PIC X(20).
005000*       TOTALS - SELECT/TOTAL OUT
005100    03  LV-SELECTED-COUNT       PIC 9(5)      COMP.
005200    03  LV-INCOME-TOTAL         PIC S9(9)V99  COMP-3.
005300*       RESULT
005400    03  LV-RETURN-CODE          PIC 99.
005500        88  LV-VALID                 VALUE ZERO.
005600        88  LV-NOT-FOUND             VALUE 90.
005700        88  LV-INVALID               VALUE 1 THRU 89.
005800*       SPARE BYTES, SAME REASON AS WSLD100.
005900    03  FILLER                  PIC X(10)  VALUE SPACES.
006000*
