000100********************************************
000200*                                          *
000300*  RECORD-DEFINITION FOR PAY & RECEIVE     *
000400*      METHOD TABLES (FIXED ENUMERATIONS)  *
000500*                                          *
000600*  SEARCHED BY LDVCHR - SEE AA030-CHECK-METHOD.
000700********************************************
000800*  TWO SMALL TABLES, WORKING STORAGE ONLY, NOT A FILE.
000900*
001000* 06/12/25 VBC - CREATED - TAKEN FROM WSPYLWT SHAPE, ONE TABLE PER
001100*                METHOD INSTEAD OF THE 5-AGENCY WITHHOLDING BLOCKS.
001200* 19/12/25 VBC - VALUES MUST STAY UPPER CASE HERE - LDVCHR UPPER-CASES
001300*                THE CANDIDATE BEFORE THE SEARCH, TABLE IS COMPARED AS IS.
001400*
001500 01  LD-PAY-METHOD-TABLE.
001600     03  PMT-COUNT              PIC 99        COMP     VALUE 6.
001700     03  PMT-VALUES.
001800         05  FILLER             PIC X(14)     VALUE "CASH".
001900         05  FILLER             PIC X(14)     VALUE "DEBIT_CARD".
002000         05  FILLER             PIC X(14)     VALUE "CREDIT_CARD".
002100         05  FILLER             PIC X(14)     VALUE "BANK_TRANSFER".
002200         05  FILLER             PIC X(14)     VALUE "MOBILE_PAYMENT".
002300         05  FILLER             PIC X(14)     VALUE "OTHER".
002400     03  FILLER  REDEFINES  PMT-VALUES.
002500         05  PMT-VALUE          PIC X(14)     OCCURS 6  INDEXED BY PMT-IX.
002600*
002700 01  LD-RECV-METHOD-TABLE.
002800     03  RMT-COUNT              PIC 99        COMP     VALUE 5.
002900     03  RMT-VALUES.
003000         05  FILLER             PIC X(14)     VALUE "SALARY".
003100         05  FILLER             PIC X(14)     VALUE "BONUS".
003200         05  FILLER             PIC X(14)     VALUE "INTEREST".
003300         05  FILLER             PIC X(14)     VALUE "GIFT".
003400         05  FILLER             PIC X(14)     VALUE "OTHER".
003500     03  FILLER  REDEFINES  RMT-VALUES.
003600         05  RMT-VALUE          PIC X(14)     OCCURS 5  INDEXED BY RMT-IX.
003700*
