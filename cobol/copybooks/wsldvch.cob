000100********************************************
000200*                                          *
000300*  CALL LINKAGE FOR LDVCHR                *
000400*    AMOUNT/CURRENCY/METHOD/TAG/ATTACH    *
000500*    VALIDATOR                            *
000600*  COPIED INTO LDVCHR'S OWN LINKAGE AND   *
000700*    INTO EVERY CALLER'S WORKING-STORAGE  *
000800********************************************
000900* 11/12/25 VBC - CREATED - SAME IDEA AS WSMAPS09, ONE COPYBOOK SHARED
001000*                BY THE SUBPROGRAM AND EVERY CALLER SO THE CALL LINES
001100*                UP FIELD FOR FIELD.
001200*
001300 01  LDVCHR-WS.
001400     03  LV-FUNCTION         PIC X.
001500         88  LV-CHECK-AMOUNT       VALUE "A".
001600         88  LV-CHECK-CURRENCY     VALUE "C".
001700         88  LV-CHECK-PAY-METHOD   VALUE "P".
001800         88  LV-CHECK-RECV-METHOD  VALUE "R".
001900         88  LV-CHECK-TAG          VALUE "G".
002000         88  LV-CHECK-RECEIPT      VALUE "E".
002100         88  LV-CHECK-INCOME-DOC   VALUE "I".
002200     03  LV-AMOUNT-IN        PIC S9(7)V9(4).
002300     03  LV-AMOUNT-OUT       PIC S9(7)V99.
002400     03  LV-CURRENCY         PIC X(3).
002500     03  LV-METHOD           PIC X(14).
002600     03  LV-TAG              PIC X(30).
002700     03  LV-PATH             PIC X(100).
002800     03  LV-RETURN-CODE      PIC 99.
002900         88  LV-VALID              VALUE ZERO.
003000         88  LV-INVALID            VALUE 1 THRU 99.
003100*        SPARE BYTES, SAME REASON AS WSLD100.
003200     03  FILLER              PIC X(10)  VALUE SPACES.
003300*
