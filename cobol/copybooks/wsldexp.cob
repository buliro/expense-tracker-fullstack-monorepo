000100********************************************
000200*                                          *
000300*  RECORD DEFINITION FOR EXPENSE           *
000400*           MASTER FILE                    *
000500*     USES EXP-ID AS KEY                   *
000600********************************************
000700* FILE SIZE - SEE FILLER PAD BELOW.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 03/12/25 VBC - CREATED - TAKEN FROM WSPYEMP LAYOUT SHAPE.
001200* 11/12/25 VBC - TAGS CHANGED FROM UNBOUNDED TO OCCURS 10 - FIXED CAP
001300*                AGREED WITH J.
001400* 19/12/25 VBC - ADDED EXP-TAG-COUNT SO WE DON'T HAVE TO SCAN ALL 10
001500*                EVERY TIME.
001600* 07/01/26 VBC - RECEIPT PATH FLAG ADDED, MERCHANT FLAG ADDED.  Y2K-
001700*                STYLE PRESENCE BYTES USED AS THESE FIELDS ARE OPTIONAL.
001800*
001900 01  LD-EXPENSE-RECORD.
002000*    OPAQUE UNIQUE KEY, E.G. UUID TEXT
002100     03  EXP-ID                 PIC X(36).
002200*    > ZERO, 2 DP, HALF-UP ROUNDED AT ENTRY
002300     03  EXP-AMOUNT             PIC S9(7)V99  COMP-3.
002400*    ISO 4217, UPPER A-Z
002500     03  EXP-CURRENCY           PIC X(3).
002600*    REQUIRED, TRIMMED, <= 50
002700     03  EXP-CATEGORY           PIC X(50).
002800*    CASH/DEBIT_CARD/CREDIT_CARD/BANK_TRANSFER/MOBILE_PAYMENT/OTHER,
002900*    STORED LOWER CASE
003000     03  EXP-PAY-METHOD         PIC X(14).
003100*    CCYY-MM-DDTHH:MM:SSZ
003200     03  EXP-INCURRED-AT        PIC X(20).
003300*    MUST NOT BE EARLIER THAN EXP-INCURRED-AT
003400     03  EXP-RECORDED-AT        PIC X(20).
003500*    Y = DESCRIPTION SUPPLIED, ELSE N
003600     03  EXP-DESC-PRESENT       PIC X.
003700         88  EXP-HAS-DESCRIPTION    VALUE "Y".
003800*    FREE TEXT, TRIMMED, <= 200
003900     03  EXP-DESCRIPTION        PIC X(200).
004000     03  EXP-MERCH-PRESENT      PIC X.
004100         88  EXP-HAS-MERCHANT       VALUE "Y".
004200*    TRIMMED, <= 100
004300     03  EXP-MERCHANT           PIC X(100).
004400*    0 - 10, AFTER DE-DUP
004500     03  EXP-TAG-COUNT          PIC 99        COMP.
004600     03  EXP-TAG-GRP                          OCCURS 10.
004700*        LOWER-CASE A-Z 0-9 _ - , 1-30 CHARS
004800         05  EXP-TAG            PIC X(30).
004900     03  EXP-RECEIPT-PRESENT    PIC X.
005000         88  EXP-HAS-RECEIPT        VALUE "Y".
005100*    MUST BEGIN ATTACHMENTS/RECEIPTS
005200     03  EXP-RECEIPT-PATH       PIC X(100).
005300     03  FILLER                 PIC X(09).
005400*
