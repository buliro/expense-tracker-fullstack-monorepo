000100********************************************
000200*                                          *
000300*  RECORD DEFINITION FOR CATEGORY          *
000400*           REFERENCE FILE                 *
000500*     USES CAT-ID AS KEY, CAT-NAME UNIQUE  *
000600*        IGNORING CASE ACROSS TABLE        *
000700********************************************
000800*  FILE SIZE 100 BYTES.
000900*
001000* 04/12/25 VBC - CREATED - TAKEN FROM WSPYACT SHAPE, ACCOUNT FIELDS
001100*                SWAPPED OUT FOR THE ID/NAME PAIR J ASKED FOR.
001200* 19/12/25 VBC - CAT-IN-USE ADDED - CACHED BY LD300 AFTER ASKING LD100,
001300*                NOT PART OF THE SOURCE LAYOUT, PURELY A RUN-TIME AID.
001400* 14/01/26 VBC - CAT-IN-USE REMOVED AGAIN - AA091 IN LD300 WAS WRITING
001500*                "N" ON EVERY REWRITE REGARDLESS OF THE REAL ANSWER AND
001600*                NOTHING EVER READ IT BACK.  THE GENUINE IN-USE RULE IS
001700*                LD300'S CALL TO LD100 AT DELETE TIME, NOT ANYTHING
001800*                CARRIED ON THE RECORD.  FILLER WIDENED TO HOLD THE
001900*                BYTE BACK AT THE DOCUMENTED 100.
002000*
002100 01  LD-CATEGORY-RECORD.
002200*    OPAQUE UNIQUE KEY
002300     03  CAT-ID                 PIC X(36).
002400*    REQUIRED, TRIMMED, <= 50, UNIQUE (NO CASE)
002500     03  CAT-NAME               PIC X(50).
002600     03  FILLER                 PIC X(14).
002700*
