000100********************************************
000200*                                          *
000300*  CALL LINKAGE FOR LD300                 *
000400*    CATEGORY MAINTENANCE                 *
000500*  COPIED INTO LD300'S OWN LINKAGE AND   *
000600*    INTO EVERY CALLER'S WORKING-STORAGE  *
000700********************************************
000800* 27/12/25 VBC - CREATED - SAME IDEA AS WSLD100/WSLD200, THE CATEGORY-
000900*                SIDE TWIN, MUCH SMALLER SINCE THE CATEGORY RECORD
001000*                CARRIES ONLY AN ID AND A NAME.
001100*
00120001  LD300-WS.
001300    03  LV-FUNCTION            PIC X.
001400        88  LV-DO-ADD                VALUE "A".
001500        88  LV-DO-UPDATE             VALUE "U".
001600        88  LV-DO-DELETE             VALUE "D".
001700        88  LV-DO-SELECT             VALUE "S".
001800*       CANDIDATE RECORD - ADD/UPDATE IN, SELECT-LIST OUT ONE AT A TIME
001900    03  LV-CAT-ID              PIC X(36).
002000    03  LV-CAT-NAME            PIC X(50).
002100*       TOTALS - SELECT OUT
002200    03  LV-SELECTED-COUNT      PIC 9(5)      COMP.
002300*       RESULT
002400    03  LV-RETURN-CODE          PIC 99.
002500        88  LV-VALID                 VALUE ZERO.
002600        88  LV-NOT-FOUND             VALUE 90.
002700        88  LV-CATEGORY-IN-USE       VALUE 91.
002800        88  LV-INVALID               VALUE 1 THRU 89.
002900*       SPARE BYTES, SAME REASON AS WSLD100.
003000    03  FILLER                  PIC X(10)  VALUE SPACES.
003100*
