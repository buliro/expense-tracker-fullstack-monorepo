000100********************************************
000200*                                          *
000300*  CALL LINKAGE FOR LD100                 *
000400*    EXPENSE ENGINE                       *
000500*  COPIED INTO LD100'S OWN LINKAGE AND   *
000600*    INTO EVERY CALLER'S WORKING-STORAGE  *
000700********************************************
000800* 14/12/25 VBC - CREATED - SAME IDEA AS WSMAPS09, ONE COPYBOOK SHARED
000900*                BY THE SUBPROGRAM AND EVERY CALLER SO THE CALL LINES
001000*                UP FIELD FOR FIELD.
001100* 20/12/25 VBC - ADDED LV-OLD-CATEGORY/LV-NEW-CATEGORY AND LV-IN-USE-FLAG
001200*                FOR LD300'S RENAME-CASCADE AND IN-USE-TEST CALLS.
001300*
00140001  LD100-WS.
001500    03  LV-FUNCTION            PIC X.
001600        88  LV-DO-ADD                VALUE "A".
001700        88  LV-DO-UPDATE             VALUE "U".
001800        88  LV-DO-DELETE             VALUE "D".
001900        88  LV-DO-SELECT             VALUE "S".
002000        88  LV-DO-TOTAL              VALUE "T".
002100        88  LV-DO-RENAME-CASCADE     VALUE "R".
002200        88  LV-DO-IN-USE-TEST        VALUE "I".
002300*       CANDIDATE RECORD - ADD/UPDATE IN, SELECT-LIST OUT ONE AT A TIME
002400    03  LV-EXP-ID              PIC X(36).
002500    03  LV-EXP-AMOUNT          PIC S9(7)V9(4).
002600    03  LV-EXP-CURRENCY        PIC X(3).
002700    03  LV-EXP-CATEGORY        PIC X(50).
002800    03  LV-EXP-PAY-METHOD      PIC X(14).
002900    03  LV-EXP-INCURRED-AT     PIC X(20).
003000    03  LV-EXP-RECORDED-AT     PIC X(20).
003100    03  LV-EXP-DESC-PRESENT    PIC X.
003200        88  LV-EXP-HAS-DESCRIPTION   VALUE "Y".
003300    03  LV-EXP-DESCRIPTION     PIC X(200).
003400    03  LV-EXP-MERCH-PRESENT   PIC X.
003500        88  LV-EXP-HAS-MERCHANT      VALUE "Y".
003600    03  LV-EXP-MERCHANT        PIC X(100).
003700    03  LV-EXP-TAG-COUNT       PIC 99        COMP.
003800    03  LV-EXP-TAG-GRP                       OCCURS 10.
003900        05  LV-EXP-TAG         PIC X(30).
004000    03  LV-EXP-RECEIPT-PRESENT PIC X.
004100        88  LV-EXP-HAS-RECEIPT       VALUE "Y".
004200    03  LV-EXP-RECEIPT-PATH    PIC X(100).
004300*       FILTER CRITERIA - SELECT/TOTAL IN
004400    03  LV-FLT-CATSRC-PRESENT   PIC X.
004500        88  LV-FLT-HAS-CATSRC       VALUE "Y".
004600    03  LV-FLT-CATSRC           PIC X(50).
004700    03  LV-FLT-METHOD-PRESENT   PIC X.
004800        88  LV-FLT-HAS-METHOD       VALUE "Y".
004900    03  LV-FLT-METHOD           PIC X(14).
005000    03  LV-FLT-TAG-PRESENT      PIC X.
005100        88  LV-FLT-HAS-TAG          VALUE "Y".
005200    03  LV-FLT-TAG              PIC X(30).
005300    03  LV-FLT-MERCHANT-PRESENT PIC X.
005400        88  LV-FLT-HAS-MERCHANT     VALUE "Y".
005500    03  LV-FLT-MERCHANT         PIC X(100).
005600    03  LV-FLT-START-PRESENT    PIC X.
005700        88  LV-FLT-HAS-START        VALUE "Y".
005800    03  LV-FLT-START-AT         PIC X(20).
005900    03  LV-FLT-END-PRESENT      PIC X.
006000        88  LV-FLT-HAS-END          VALUE "Y".
006100    03  LV-FLT-END-AT           PIC X(20).
006200*       TOTALS - SELECT/TOTAL OUT
006300    03  LV-SELECTED-COUNT       PIC 9(5)      COMP.
006400    03  LV-EXPENSE-TOTAL        PIC S9(9)V99  COMP-3.
006500*       CATEGORY RENAME CASCADE / IN-USE TEST - LD300 ONLY
006600    03  LV-OLD-CATEGORY         PIC X(50).
006700    03  LV-NEW-CATEGORY         PIC X(50).
006800    03  LV-IN-USE-FLAG          PIC X.
006900        88  LV-CATEGORY-IN-USE      VALUE "Y".
007000*       RESULT
007100    03  LV-RETURN-CODE          PIC 99.
007200        88  LV-VALID                 VALUE ZERO.
007300        88  LV-NOT-FOUND             VALUE 90.
007400        88  LV-INVALID               VALUE 1 THRU 89.
007500*       SPARE BYTES, IN CASE A FUTURE RELEASE NEEDS A FIELD ADDED
007600*       WITHOUT MOVING EVERY OTHER COPY OF THIS BLOCK UP A VERSION.
007700    03  FILLER                  PIC X(10)  VALUE SPACES.
007800*
