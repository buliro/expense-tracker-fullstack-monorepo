000100********************************************
000200*                                          *
000300*  RECORD DEFINITION FOR INCOME            *
000400*           MASTER FILE                    *
000500*     USES INC-ID AS KEY                   *
000600********************************************
000700* FILE SIZE - SEE FILLER PAD BELOW.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 03/12/25 VBC - CREATED - TAKEN FROM WSPYCOH LAYOUT SHAPE (CUT RIGHT
001200*                DOWN, WE DO NOT NEED THE QTD/YTD TAX BLOCKS FOR THIS
001300*                LEDGER).
001400* 11/12/25 VBC - TAGS CHANGED TO OCCURS 10 TO MATCH EXPENSE RECORD.
001500* 19/12/25 VBC - ADDED INC-TAG-COUNT, DROPPED THE UNUSED RRN COMMENT -
001600*                NOT APPLICABLE, INC-ID IS THE KEY HERE, ALWAYS.
001700*
001800 01  LD-INCOME-RECORD.
001900*    OPAQUE UNIQUE KEY
002000     03  INC-ID                 PIC X(36).
002100*    > ZERO, 2 DP, HALF-UP ROUNDED AT ENTRY
002200     03  INC-AMOUNT             PIC S9(7)V99  COMP-3.
002300*    ISO 4217, UPPER A-Z
002400     03  INC-CURRENCY           PIC X(3).
002500*    REQUIRED, TRIMMED, <= 50
002600     03  INC-SOURCE             PIC X(50).
002700*    SALARY/BONUS/INTEREST/GIFT/OTHER, STORED LOWER CASE
002800     03  INC-RECV-METHOD        PIC X(14).
002900*    CCYY-MM-DDTHH:MM:SSZ
003000     03  INC-RECEIVED-AT        PIC X(20).
003100*    MUST NOT BE EARLIER THAN INC-RECEIVED-AT
003200     03  INC-RECORDED-AT        PIC X(20).
003300     03  INC-DESC-PRESENT       PIC X.
003400         88  INC-HAS-DESCRIPTION    VALUE "Y".
003500*    FREE TEXT, TRIMMED, <= 200
003600     03  INC-DESCRIPTION        PIC X(200).
003700*    0 - 10, AFTER DE-DUP
003800     03  INC-TAG-COUNT          PIC 99        COMP.
003900     03  INC-TAG-GRP                          OCCURS 10.
004000*        LOWER-CASE A-Z 0-9 _ - , 1-30 CHARS
004100         05  INC-TAG            PIC X(30).
004200     03  INC-ATTACH-PRESENT     PIC X.
004300         88  INC-HAS-ATTACH         VALUE "Y".
004400*    MUST BEGIN ATTACHMENTS/INCOME_DOCS
004500     03  INC-ATTACH-PATH        PIC X(100).
004600     03  FILLER                 PIC X(09).
004700*
