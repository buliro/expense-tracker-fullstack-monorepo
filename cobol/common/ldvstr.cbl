000100****************************************************************
000200*                                                               *
000300*  STRING / CATEGORY  FIELD  VALIDATOR                          *
000400*                                                                *
000500****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*===============================
000900*
001000 PROGRAM-ID.              LDVSTR.
001100 AUTHOR.                  V B COEN.
001200 INSTALLATION.            APPLEWOOD COMPUTERS.
001300 DATE-WRITTEN.            03/12/1985.
001400 DATE-COMPILED.
001500 SECURITY.                COPYRIGHT (C) 1985-2026, VINCENT BRYAN COEN.
001600*                         DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001700*                         LICENSE.  SEE THE FILE COPYING FOR DETAILS.
001800*
001900*    REMARKS.             REQUIRED-STRING / CATEGORY-NAME VALIDATOR.
002000*                         TRIMS, LENGTH-CHECKS AND, FOR CATEGORY
002100*                         NAMES, TESTS CASE-INSENSITIVE UNIQUENESS
002200*                         AGAINST THE CANDIDATE TABLE PASSED IN.
002300*
002400*    VERSION.             SEE PROG-NAME IN WS.
002500*
002600*    CALLED MODULES.      NONE.
002700*
002800*    ERROR MESSAGES USED.
002900* PROGRAM SPECIFIC:
003000*                         LD001 - REQUIRED FIELD MISSING.
003100*                         LD002 - FIELD EXCEEDS MAXIMUM LENGTH.
003200*                         LD003 - CATEGORY NAME NOT UNIQUE.
003300*
003400* CHANGES:
003500* 03/12/1985 VBC -        CREATED - TAKEN FROM MAPS01 SHAPE, PASSWORD
003600*                         TABLE SEARCH SWAPPED FOR TRIM/LENGTH LOGIC.
003700* 11/12/1985 VBC -   .01  ADDED AA020 OPTIONAL-STRING ENTRY - BLANK
003800*                         IS ALLOWED, ONLY VALIDATE WHEN PRESENT.
003900* 19/12/1985 VBC -   .02  ADDED AA030 CATEGORY-NAME UNIQUENESS CHECK,
004000*                         SKIPS THE RECORD'S OWN ID ON AN UPDATE.
004100* 14/01/1999 VBC -   .03  Y2K REVIEW - NO DATE FIELDS IN THIS MODULE,
004200*                         NOTHING TO FIX, SIGNED OFF.
004300* 16/04/2024 VBC -        COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
004400*                         PREVIOUS NOTICES.
004500* 19/09/2025 VBC - 3.3.00 VERSION UPDATE AND BUILDS RESET.
004600* 08/12/2025 VBC -   .04  TAKEN FROM MAPS01 FOR J'S LEDGER WORK, FIRST
004700*                         LEDGER RELEASE.
004800*
004900*************************************************************************
005000*
005100* COPYRIGHT NOTICE.
005200* ****************
005300*
005400* THIS PROGRAM IS PART OF THE LEDGER SUB-SYSTEM AND IS COPYRIGHT (C)
005500* VINCENT B COEN 1985-2026 AND LATER, DISTRIBUTED ON THE SAME TERMS
005600* AS THE REST OF THE LEDGER SUB-SYSTEM - SEE THE FILE
005700* COPYING.
005800*
005900*************************************************************************
006000*
006100 ENVIRONMENT             DIVISION.
006200*===============================
006300*
006400 CONFIGURATION           SECTION.
006500 SPECIAL-NAMES.
006600     C01                 IS TOP-OF-FORM
006700     CLASS LOW-ALPHA     IS "a" THRU "z"
006800     CLASS HIGH-ALPHA    IS "A" THRU "Z"
006900     SWITCH UPSI-0       IS LD-VALIDATE-SWITCH
007000                         ON STATUS IS LD-VALIDATE-STRICT
007100                         OFF STATUS IS LD-VALIDATE-LAX.
007200 INPUT-OUTPUT            SECTION.
007300*------------------------------
007400*
007500 DATA                    DIVISION.
007600*===============================
007700*
007800 WORKING-STORAGE SECTION.
007900*-----------------------
008000*
008100 77  PROG-NAME           PIC X(15)     VALUE "LDVSTR (1.0.04)".
008200*
008300 01  WS-DATA.
008400     03  WS-WORK-FIELD   PIC X(200).
008500     03  WS-TRIMMED-LEN  PIC 9(3)      COMP.
008600     03  WS-MAX-LEN      PIC 9(3)      COMP.
008700     03  WS-SUB          PIC 9(3)      COMP.
008800     03  WS-TABLE-SUB    PIC 9(3)      COMP.
008900*
009000*    REDEFINES 1 - VIEW THE WORK FIELD AS A REVERSED SCAN TABLE SO
009100*    TRAILING-SPACE TRIM CAN RUN BACK-TO-FRONT WITHOUT A SEPARATE 01.
009200     03  WS-WORK-CHARS   REDEFINES  WS-WORK-FIELD.
009300         05  WS-WORK-CHAR    PIC X   OCCURS 200.
009400*
009500*    UPPER/LOWER CHARACTER MAPS - SAME IDEA AS THE OLD MAPS01
009600*    PASSWORD ENCODER, USED TO CASE-FOLD NAMES FOR THE UNIQUENESS
009700*    TEST WITHOUT CALLING AN INTRINSIC FUNCTION.
009800     03  WS-ALPHA        PIC X(26)  VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
009900     03  FILLER  REDEFINES  WS-ALPHA.
010000         05  WS-ALPHA-CH     PIC X   OCCURS 26  INDEXED BY AX.
010100     03  WS-ALOWER       PIC X(26)  VALUE "abcdefghijklmnopqrstuvwxyz".
010200     03  FILLER  REDEFINES  WS-ALOWER.
010300         05  WS-ALOWER-CH    PIC X   OCCURS 26  INDEXED BY AY.
010400*
010500     03  WS-UP-IN        PIC X(50).
010600     03  WS-UP-OUT       PIC X(50).
010700     03  WS-UP-SUB       PIC 9(3)      COMP.
010800     03  WS-UP-LEN       PIC 9(3)      COMP   VALUE 50.
010900     03  WS-NAME-A       PIC X(50).
011000     03  WS-NAME-B       PIC X(50).
011100*
011200 01  ERROR-MESSAGES.
011300     03  LD001           PIC X(30)  VALUE "LD001 REQUIRED FIELD MISSING".
011400     03  LD002           PIC X(34)  VALUE "LD002 FIELD EXCEEDS MAXIMUM LENGTH".
011500     03  LD003           PIC X(32)  VALUE "LD003 CATEGORY NAME NOT UNIQUE".
011600*
011700 LINKAGE SECTION.
011800*--------------
011900*
012000 COPY "wsldvst.cob".
012100*
012200 PROCEDURE DIVISION  USING  LDVSTR-WS.
012300*====================================
012400*
012500 AA000-MAIN                 SECTION.
012600************************************
012700     MOVE     ZERO             TO LV-RETURN-CODE.
012800     MOVE     SPACES           TO LV-TRIMMED.
012900     MOVE     ZERO             TO LV-TRIMMED-LENGTH.
013000*
013100     IF       LV-REQUIRED-STRING OR LV-CATEGORY-NAME
013200              PERFORM AA010-TRIM-AND-CHECK THRU AA010-EXIT
013300     ELSE
013400              IF  LV-CANDIDATE = SPACES
013500                  MOVE "N" TO LV-IS-PRESENT
013600              ELSE
013700                  MOVE "Y" TO LV-IS-PRESENT
013800                  PERFORM AA010-TRIM-AND-CHECK THRU AA010-EXIT
013900              END-IF
014000     END-IF.
014100*
014200     IF       LV-VALID AND LV-CATEGORY-NAME
014300              PERFORM AA030-CHECK-UNIQUE THRU AA030-EXIT.
014400*
014500     GO       TO MAIN-EXIT.
014600*
014700 AA010-TRIM-AND-CHECK.
014800     MOVE     LV-CANDIDATE      TO WS-WORK-FIELD.
014900     MOVE     ZERO              TO WS-TRIMMED-LEN.
015000     PERFORM  AA015-BACK-SCAN THRU AA015-EXIT
015100              VARYING WS-SUB FROM 200 BY -1
015200              UNTIL WS-SUB < 1 OR WS-TRIMMED-LEN NOT = ZERO.
015300*
015400     IF       WS-TRIMMED-LEN = ZERO
015500              MOVE 1 TO LV-RETURN-CODE
015600              GO TO AA010-EXIT.
015700*
015800     MOVE     WS-WORK-FIELD (1:WS-TRIMMED-LEN)  TO LV-TRIMMED.
015900     MOVE     WS-TRIMMED-LEN                    TO LV-TRIMMED-LENGTH.
016000     MOVE     LV-MAX-LENGTH                     TO WS-MAX-LEN.
016100*
016200     IF       WS-TRIMMED-LEN > WS-MAX-LEN
016300              MOVE 2 TO LV-RETURN-CODE.
016400*
016500 AA010-EXIT.
016600     EXIT.
016700*
016800 AA015-BACK-SCAN.
016900     IF       WS-WORK-CHAR (WS-SUB) NOT = SPACE
017000              MOVE WS-SUB  TO WS-TRIMMED-LEN.
017100*
017200 AA015-EXIT.
017300     EXIT.
017400*
017500 AA030-CHECK-UNIQUE.
017600     IF       LV-TABLE-COUNT = ZERO
017700              GO TO AA030-EXIT.
017800*
017900     PERFORM  AA035-COMPARE-ONE THRU AA035-EXIT
018000              VARYING WS-TABLE-SUB FROM 1 BY 1
018100              UNTIL WS-TABLE-SUB > LV-TABLE-COUNT
018200              OR LV-RETURN-CODE = 3.
018300*
018400 AA030-EXIT.
018500     EXIT.
018600*
018700 AA035-COMPARE-ONE.
018800     IF       LV-TABLE-ID (WS-TABLE-SUB) = LV-OWN-ID
018900              GO TO AA035-EXIT.
019000*
019100     MOVE     SPACES                       TO WS-UP-IN.
019200     MOVE     LV-TABLE-NAME (WS-TABLE-SUB)  TO WS-UP-IN.
019300     PERFORM  AA040-UPPER-ONE THRU AA040-EXIT
019400              VARYING WS-UP-SUB FROM 1 BY 1 UNTIL WS-UP-SUB > WS-UP-LEN.
019500     MOVE     WS-UP-OUT                    TO WS-NAME-A.
019600*
019700     MOVE     SPACES                       TO WS-UP-IN.
019800     MOVE     LV-TRIMMED (1:LV-TRIMMED-LENGTH)  TO WS-UP-IN.
019900     PERFORM  AA040-UPPER-ONE THRU AA040-EXIT
020000              VARYING WS-UP-SUB FROM 1 BY 1 UNTIL WS-UP-SUB > WS-UP-LEN.
020100     MOVE     WS-UP-OUT                    TO WS-NAME-B.
020200*
020300     IF       WS-NAME-A = WS-NAME-B
020400              MOVE 3 TO LV-RETURN-CODE.
020500*
020600 AA035-EXIT.
020700     EXIT.
020800*
020900 AA040-UPPER-ONE.
021000     MOVE     WS-UP-IN (WS-UP-SUB:1)  TO  WS-UP-OUT (WS-UP-SUB:1).
021100     SET      AY  TO  1.
021200     SEARCH   WS-ALOWER-CH
021300              AT END  GO TO AA040-EXIT
021400              WHEN  WS-ALOWER-CH (AY) = WS-UP-IN (WS-UP-SUB:1)
021500                    MOVE WS-ALPHA-CH (AY)  TO  WS-UP-OUT (WS-UP-SUB:1).
021600*
021700 AA040-EXIT.
021800     EXIT.
021900*
022000 MAIN-EXIT.
022100     EXIT     PROGRAM.
022200*
