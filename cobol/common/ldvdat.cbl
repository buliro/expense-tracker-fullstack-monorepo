000100****************************************************************
000200*                                                               *
000300*  TIMESTAMP  VALIDATOR  &  RECORDED-AFTER  CHECK               *
000400*                                                                *
000500****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*===============================
000900*
001000 PROGRAM-ID.              LDVDAT.
001100 AUTHOR.                  V B COEN.
001200 INSTALLATION.            APPLEWOOD COMPUTERS.
001300 DATE-WRITTEN.            31/10/1982.
001400 DATE-COMPILED.
001500 SECURITY.                COPYRIGHT (C) 1982-2026, VINCENT BRYAN COEN.
001600*                         DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001700*                         LICENSE.  SEE THE FILE COPYING FOR DETAILS.
001800*
001900*    REMARKS.             VALIDATES THE 20-BYTE UTC TIMESTAMP FORM
002000*                         CCYY-MM-DDTHH:MM:SSZ FIELD BY FIELD, AND
002100*                         TESTS THE RECORDED-AFTER RULE BETWEEN TWO
002200*                         SUCH TIMESTAMPS BY PLAIN CHARACTER COMPARE.
002300*
002400*    VERSION.             SEE PROG-NAME IN WS.
002500*
002600*    CALLED MODULES.      NONE.
002700*
002800*    ERROR MESSAGES USED.
002900* PROGRAM SPECIFIC:
003000*                         LD004 - TIMESTAMP NOT A VALID DATE-TIME.
003100*                         LD005 - RECORDED-AT EARLIER THAN EVENT TIME.
003200*
003300* CHANGES:
003400* 31/10/1982 VBC -        CREATED - TAKEN FROM MAPS04 SHAPE, THE
003500*                         FUNCTION INTEGER-OF-DATE / DATE-OF-INTEGER
003600*                         CONVERSION REPLACED BY FIELD-BY-FIELD RANGE
003700*                         CHECKS, WE DO NOT NEED BINARY DATES HERE.
003800* 09/12/1982 VBC -   .01  ADDED AA040 LEAP-YEAR TEST FOR FEBRUARY,
003900*                         DIVIDE REMAINDER METHOD, NO FUNCTION USED.
004000* 17/12/1982 VBC -   .02  ADDED AA050 RECORDED-AFTER COMPARE. BOTH
004100*                         TIMESTAMPS ARE FIXED CCYY-MM-DDTHH:MM:SSZ
004200*                         SO A STRAIGHT ALPHANUMERIC COMPARE SORTS
004300*                         THEM CORRECTLY, NO CONVERSION NEEDED.
004400* 14/01/1999 VBC -   .03  Y2K REVIEW - FIELD IS CCYY ALREADY, 4-DIGIT
004500*                         YEAR THROUGHOUT, NOTHING TO FIX, SIGNED OFF.
004600* 16/04/2024 VBC -        COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
004700*                         PREVIOUS NOTICES.
004800* 19/09/2025 VBC - 3.3.00 VERSION UPDATE AND BUILDS RESET.
004900* 09/12/2025 VBC -   .04  TAKEN FROM MAPS04 FOR J'S LEDGER WORK, FIRST
005000*                         LEDGER RELEASE.
005100*
005200*************************************************************************
005300*
005400* COPYRIGHT NOTICE.
005500* ****************
005600*
005700* THIS PROGRAM IS PART OF THE LEDGER SUB-SYSTEM AND IS COPYRIGHT (C)
005800* VINCENT B COEN 1982-2026 AND LATER, DISTRIBUTED ON THE SAME TERMS
005900* AS THE REST OF THE LEDGER SUB-SYSTEM - SEE THE FILE
006000* COPYING.
006100*
006200*************************************************************************
006300*
006400 ENVIRONMENT             DIVISION.
006500*===============================
006600*
006700 CONFIGURATION           SECTION.
006800 SPECIAL-NAMES.
006900     C01                 IS TOP-OF-FORM
007000     CLASS NUM-DASH      IS "-"
007100     SWITCH UPSI-0       IS LD-VALIDATE-SWITCH
007200                         ON STATUS IS LD-VALIDATE-STRICT
007300                         OFF STATUS IS LD-VALIDATE-LAX.
007400 INPUT-OUTPUT            SECTION.
007500*------------------------------
007600*
007700 DATA                    DIVISION.
007800*===============================
007900*
008000 WORKING-STORAGE SECTION.
008100*-----------------------
008200*
008300 77  PROG-NAME           PIC X(15)     VALUE "LDVDAT (1.0.04)".
008400*
008500 01  WS-DATE-FIELDS.
008600     03  WS-TS-WORK      PIC X(20).
008700*
008800*    REDEFINES 1 - SLICE THE 20-BYTE TIMESTAMP INTO ITS COMPONENT
008900*    FIELDS, SAME IDEA AS MAPS04'S A-DATE REDEFINES BLOCK.
009000     03  WS-TS-PARTS     REDEFINES  WS-TS-WORK.
009100         05  WS-TS-CCYY      PIC 9(4).
009200         05  WS-TS-DASH1     PIC X.
009300         05  WS-TS-MM        PIC 9(2).
009400         05  WS-TS-DASH2     PIC X.
009500         05  WS-TS-DD        PIC 9(2).
009600         05  WS-TS-TEE       PIC X.
009700         05  WS-TS-HH        PIC 9(2).
009800         05  WS-TS-COL1      PIC X.
009900         05  WS-TS-MI        PIC 9(2).
010000         05  WS-TS-COL2      PIC X.
010100         05  WS-TS-SS        PIC 9(2).
010200         05  WS-TS-ZEE       PIC X.
010300*
010400     03  WS-LEAP-WORK        PIC 9(4)      COMP.
010500     03  WS-LEAP-REM-4       PIC 9(4)      COMP.
010600     03  WS-LEAP-REM-100     PIC 9(4)      COMP.
010700     03  WS-LEAP-REM-400     PIC 9(4)      COMP.
010800     03  WS-LEAP-SW          PIC X.
010900         88  WS-IS-LEAP-YEAR       VALUE "Y".
011000*
011100*    REDEFINES 2 - DAYS-IN-MONTH TABLE, LOOKED UP BY WS-TS-MM.
011200     03  WS-DIM-VALUES       PIC X(24)  VALUE "312831303130313130313031".
011300     03  FILLER  REDEFINES  WS-DIM-VALUES.
011400         05  WS-DIM-ENTRY    PIC 99  OCCURS 12  INDEXED BY DX.
011500     03  WS-DIM-LIMIT        PIC 99        COMP.
011600*
011700 01  ERROR-MESSAGES.
011800     03  LD004           PIC X(33)  VALUE "LD004 TIMESTAMP NOT A VALID DATE".
011900     03  LD005           PIC X(38)  VALUE "LD005 RECORDED-AT EARLIER THAN EVENT".
012000*
012100 LINKAGE SECTION.
012200*--------------
012300*
012400 COPY "wsldvdt.cob".
012500*
012600 PROCEDURE DIVISION  USING  LDVDAT-WS.
012700*====================================
012800*
012900 AA000-MAIN                 SECTION.
013000************************************
013100     MOVE     ZERO             TO LV-RETURN-CODE.
013200*
013300     IF       LV-CHECK-TIMESTAMP
013400              MOVE LV-TIMESTAMP  TO WS-TS-WORK
013500              PERFORM AA010-CHECK-FORMAT THRU AA010-EXIT
013600     ELSE
013700              PERFORM AA050-CHECK-ORDER THRU AA050-EXIT.
013800*
013900     GO       TO MAIN-EXIT.
014000*
014100 AA010-CHECK-FORMAT.
014200     IF       WS-TS-DASH1 NOT = "-" OR
014300              WS-TS-DASH2 NOT = "-" OR
014400              WS-TS-TEE   NOT = "T" OR
014500              WS-TS-COL1  NOT = ":" OR
014600              WS-TS-COL2  NOT = ":" OR
014700              WS-TS-ZEE   NOT = "Z"
014800              MOVE 4 TO LV-RETURN-CODE
014900              GO TO AA010-EXIT.
015000*
015100     IF       WS-TS-CCYY NOT NUMERIC OR
015200              WS-TS-MM   NOT NUMERIC OR
015300              WS-TS-DD   NOT NUMERIC OR
015400              WS-TS-HH   NOT NUMERIC OR
015500              WS-TS-MI   NOT NUMERIC OR
015600              WS-TS-SS   NOT NUMERIC
015700              MOVE 4 TO LV-RETURN-CODE
015800              GO TO AA010-EXIT.
015900*
016000     IF       WS-TS-MM < 01 OR > 12 OR
016100              WS-TS-HH > 23 OR
016200              WS-TS-MI > 59 OR
016300              WS-TS-SS > 59
016400              MOVE 4 TO LV-RETURN-CODE
016500              GO TO AA010-EXIT.
016600*
016700     PERFORM  AA040-LEAP-TEST THRU AA040-EXIT.
016800     SET      DX  TO  WS-TS-MM.
016900     MOVE     WS-DIM-ENTRY (DX)  TO WS-DIM-LIMIT.
017000     IF       WS-TS-MM = 02 AND WS-IS-LEAP-YEAR
017100              MOVE 29 TO WS-DIM-LIMIT.
017200*
017300     IF       WS-TS-DD < 01 OR > WS-DIM-LIMIT
017400              MOVE 4 TO LV-RETURN-CODE.
017500*
017600 AA010-EXIT.
017700     EXIT.
017800*
017900*    LEAP-YEAR TEST - DIVISIBLE BY 4 AND (NOT DIVISIBLE BY 100 OR
018000*    DIVISIBLE BY 400), ALL BY DIVIDE REMAINDER, NO FUNCTION USED.
018100 AA040-LEAP-TEST.
018200     MOVE     "N"              TO WS-LEAP-SW.
018300     MOVE     WS-TS-CCYY       TO WS-LEAP-WORK.
018400     DIVIDE   WS-LEAP-WORK BY 4    GIVING WS-LEAP-WORK
018500              REMAINDER WS-LEAP-REM-4.
018600     IF       WS-LEAP-REM-4 NOT = ZERO
018700              GO TO AA040-EXIT.
018800*
018900     MOVE     WS-TS-CCYY       TO WS-LEAP-WORK.
019000     DIVIDE   WS-LEAP-WORK BY 100  GIVING WS-LEAP-WORK
019100              REMAINDER WS-LEAP-REM-100.
019200     IF       WS-LEAP-REM-100 NOT = ZERO
019300              MOVE "Y" TO WS-LEAP-SW
019400              GO TO AA040-EXIT.
019500*
019600     MOVE     WS-TS-CCYY       TO WS-LEAP-WORK.
019700     DIVIDE   WS-LEAP-WORK BY 400  GIVING WS-LEAP-WORK
019800              REMAINDER WS-LEAP-REM-400.
019900     IF       WS-LEAP-REM-400 = ZERO
020000              MOVE "Y" TO WS-LEAP-SW.
020100*
020200 AA040-EXIT.
020300     EXIT.
020400*
020500 AA050-CHECK-ORDER.
020600     IF       LV-RECORDED-AT < LV-EVENT-AT
020700              MOVE 5 TO LV-RETURN-CODE.
020800*
020900 AA050-EXIT.
021000     EXIT.
021100*
021200 MAIN-EXIT.
021300     EXIT     PROGRAM.
021400*
