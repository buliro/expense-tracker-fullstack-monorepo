000100*****************************************************************
000200*                                                                *
000300*   AMOUNT / CURRENCY / METHOD / TAG / ATTACHMENT  VALIDATOR     *
000400*                                                                *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*===============================
000900*
001000 PROGRAM-ID.              LDVCHR.
001100 AUTHOR.                  V B COEN.
001200 INSTALLATION.            APPLEWOOD COMPUTERS.
001300 DATE-WRITTEN.            01/11/1982.
001400 DATE-COMPILED.
001500 SECURITY.                COPYRIGHT (C) 1982-2026, VINCENT BRYAN COEN.
001600*                         DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001700*                         LICENSE.  SEE THE FILE COPYING FOR DETAILS.
001800*
001900*    REMARKS.             AMOUNT ROUNDING, CURRENCY CODE, PAY/RECEIVE
002000*                         METHOD ENUMERATION, TAG CHARSET AND
002100*                         ATTACHMENT-PATH VALIDATORS.  THE METHOD
002200*                         ENUMERATIONS ARE SEARCHED TABLES, SAME
002300*                         METHOD AS THE OLD MOD-11 CHECK-DIGIT TABLE
002400*                         SEARCH.
002500*
002600*    VERSION.             SEE PROG-NAME IN WS.
002700*
002800*    CALLED MODULES.      NONE.
002900*
003000*    ERROR MESSAGES USED.
003100* PROGRAM SPECIFIC:
003200*                         LD006 - AMOUNT NOT NUMERIC OR NOT POSITIVE.
003300*                         LD007 - CURRENCY CODE NOT 3 UPPER LETTERS.
003400*                         LD008 - PAYMENT/RECEIVE METHOD NOT RECOGNISED.
003500*                         LD009 - TAG EMPTY OR CONTAINS A BAD CHARACTER.
003600*                         LD010 - ATTACHMENT PATH FAILS PREFIX OR ESCAPE TEST.
003700*
003800* CHANGES:
003900* 01/11/1982 VBC -        CREATED - TAKEN FROM MAPS09 SHAPE, THE MOD-11
004000*                         ADDITION LOOP REPLACED BY TWO SEARCHES OVER
004100*                         THE PAY/RECEIVE METHOD TABLES IN WSLDPMT.
004200* 10/12/1982 VBC -   .01  ADDED AA010 AMOUNT ROUNDING, COMPUTE ROUNDED
004300*                         GIVES HALF-UP AWAY FROM ZERO, AS REQUIRED.
004400* 18/12/1982 VBC -   .02  ADDED AA040 TAG CHARSET TEST, CLASS TAG-CHAR
004500*                         DEFINED IN SPECIAL-NAMES COVERS A-Z 0-9 _ -.
004600* 23/12/1982 VBC -   .03  ADDED AA050 ATTACHMENT PATH TEST, PREFIX AND
004700*                         A ".." SCAN TO STOP THE PATH ESCAPING THE
004800*                         ATTACHMENTS AREA.
004900* 14/01/1999 VBC -   .04  Y2K REVIEW - NO DATE FIELDS IN THIS MODULE,
005000*                         NOTHING TO FIX, SIGNED OFF.
005100* 16/04/2024 VBC -        COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
005200*                         PREVIOUS NOTICES.
005300* 19/09/2025 VBC - 3.3.00 VERSION UPDATE AND BUILDS RESET.
005400* 11/12/2025 VBC -   .05  TAKEN FROM MAPS09 FOR J'S LEDGER WORK, FIRST
005500*                         LEDGER RELEASE.
005600* 09/01/2026 VBC -   .06  AA050 NOW SLICES THE PREFIX OFF A REDEFINES
005700*                         VIEW OF WS-PATH-WORK INSTEAD OF REF-MOD ON
005800*                         THE MOVE-IN FIELD DIRECT, TIDIER FOR ANYONE
005900*                         CHASING THE ATTACHMENT PATH LOGIC LATER.
006000* 12/01/2026 VBC -   .07  WS-RECEIPT-PFX/WS-INCDOC-PFX WERE HELD IN
006100*                         UPPER CASE BUT THE PATH ARRIVES LOWER CASE
006200*                         AND IS NOT FOLDED LIKE CURRENCY/METHOD/TAG -
006300*                         EVERY GENUINE PATH WAS FAILING AA050.  BOTH
006400*                         CONSTANTS CHANGED TO LOWER CASE TO MATCH.
006500*
006600*************************************************************************
006700*
006800* COPYRIGHT NOTICE.
006900* ****************
007000*
007100* THIS PROGRAM IS PART OF THE LEDGER SUB-SYSTEM AND IS COPYRIGHT (C)
007200* VINCENT B COEN 1982-2026 AND LATER, DISTRIBUTED ON THE SAME TERMS
007300* AS THE REST OF THE LEDGER SUB-SYSTEM - SEE THE FILE
007400* COPYING.
007500*
007600*************************************************************************
007700*
007800 ENVIRONMENT             DIVISION.
007900*===============================
008000*
008100 CONFIGURATION           SECTION.
008200 SPECIAL-NAMES.
008300     C01                 IS TOP-OF-FORM
008400     CLASS TAG-CHAR      IS "_" "-" "0" THRU "9" "a" THRU "z"
008500     CLASS HIGH-ALPHA    IS "A" THRU "Z"
008600     SWITCH UPSI-0       IS LD-VALIDATE-SWITCH
008700                         ON STATUS IS LD-VALIDATE-STRICT
008800                         OFF STATUS IS LD-VALIDATE-LAX.
008900 INPUT-OUTPUT            SECTION.
009000*------------------------------
009100*
009200 DATA                    DIVISION.
009300*===============================
009400*
009500 WORKING-STORAGE SECTION.
009600*-----------------------
009700*
009800 77  PROG-NAME           PIC X(15)     VALUE "LDVCHR (1.0.07)".
009900*
010000 01  WS-DATA.
010100*    CASE-FOLD MAPS, UPPER AND LOWER, ONE BYTE AT A TIME.
010200     03  WS-ALPHA        PIC X(26)  VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
010300     03  FILLER  REDEFINES  WS-ALPHA.
010400         05  WS-ALPHA-CH     PIC X   OCCURS 26  INDEXED BY AX.
010500     03  WS-ALOWER       PIC X(26)  VALUE "abcdefghijklmnopqrstuvwxyz".
010600     03  FILLER  REDEFINES  WS-ALOWER.
010700         05  WS-ALOWER-CH    PIC X   OCCURS 26  INDEXED BY AY.
010800*
010900     03  WS-FOLD-SUB     PIC 9(3)      COMP.
011000     03  WS-FOLD-LEN     PIC 9(3)      COMP.
011100*
011200     COPY "wsldpmt.cob".
011300*
011400     03  WS-PATH-WORK    PIC X(100).
011500*    PREFIX VIEW - FIRST 23 BYTES COVERS THE LONGER OF THE TWO
011600*    ALLOWED PREFIXES, REST OF THE PATH FOLLOWS AFTER.
011700     03  WS-PATH-PFX-VIEW REDEFINES WS-PATH-WORK.
011800         05  WS-PATH-PFX-23  PIC X(23).
011900         05  WS-PATH-REST    PIC X(77).
012000*
012100*    EXPENSE/INCOME ATTACHMENT PATH PREFIXES, COMPARED AGAINST THE
012200*    LEADING BYTES OF THE CANDIDATE PATH.
012300     03  WS-RECEIPT-PFX  PIC X(20)  VALUE "attachments/receipts".
012400     03  WS-INCDOC-PFX   PIC X(23)  VALUE "attachments/income_docs".
012500     03  WS-DOT-COUNT    PIC 9(3)      COMP.
012600*
012700 01  ERROR-MESSAGES.
012800     03  LD006           PIC X(34)  VALUE "LD006 AMOUNT NOT NUMERIC/POSITIVE".
012900     03  LD007           PIC X(36)  VALUE "LD007 CURRENCY NOT 3 UPPER LETTERS".
013000     03  LD008           PIC X(32)  VALUE "LD008 METHOD NOT RECOGNISED".
013100     03  LD009           PIC X(38)  VALUE "LD009 TAG EMPTY OR BAD CHARACTER".
013200     03  LD010           PIC X(38)  VALUE "LD010 ATTACHMENT PATH INVALID".
013300*
013400 LINKAGE SECTION.
013500*--------------
013600*
013700 COPY "wsldvch.cob".
013800*
013900 PROCEDURE DIVISION  USING  LDVCHR-WS.
014000*====================================
014100*
014200 AA000-MAIN                 SECTION.
014300************************************
014400     MOVE     ZERO             TO LV-RETURN-CODE.
014500*
014600     IF       LV-CHECK-AMOUNT
014700              PERFORM AA010-CHECK-AMOUNT THRU AA010-EXIT
014800     ELSE  IF LV-CHECK-CURRENCY
014900              PERFORM AA020-CHECK-CURRENCY THRU AA020-EXIT
015000     ELSE  IF LV-CHECK-PAY-METHOD OR LV-CHECK-RECV-METHOD
015100              PERFORM AA030-CHECK-METHOD THRU AA030-EXIT
015200     ELSE  IF LV-CHECK-TAG
015300              PERFORM AA040-CHECK-TAG THRU AA040-EXIT
015400     ELSE
015500              PERFORM AA050-CHECK-ATTACH THRU AA050-EXIT.
015600*
015700     GO       TO MAIN-EXIT.
015800*
015900*    AMOUNT - NUMERIC IS GUARANTEED BY THE PIC CLAUSE, SO ONLY THE
016000*    STRICTLY-POSITIVE TEST REMAINS.  ROUNDED COMPUTE GIVES HALF-UP
016100*    AWAY FROM ZERO, MATCHING THE SPECIFIED ROUNDING RULE.
016200 AA010-CHECK-AMOUNT.
016300     IF       LV-AMOUNT-IN NOT > ZERO
016400              MOVE 6 TO LV-RETURN-CODE
016500              GO TO AA010-EXIT.
016600*
016700     COMPUTE  LV-AMOUNT-OUT ROUNDED = LV-AMOUNT-IN.
016800*
016900     IF       LV-AMOUNT-OUT NOT > ZERO
017000              MOVE 6 TO LV-RETURN-CODE.
017100*
017200 AA010-EXIT.
017300     EXIT.
017400*
017500*    CURRENCY - FOLD THE CANDIDATE TO UPPER CASE IN PLACE, THEN TEST
017600*    EACH OF THE 3 BYTES AGAINST CLASS HIGH-ALPHA.
017700 AA020-CHECK-CURRENCY.
017800     MOVE     3                   TO WS-FOLD-LEN.
017900     PERFORM  AA025-FOLD-ONE THRU AA025-EXIT
018000              VARYING WS-FOLD-SUB FROM 1 BY 1 UNTIL WS-FOLD-SUB > 3.
018100*
018200     PERFORM  AA026-TEST-ONE THRU AA026-EXIT
018300              VARYING WS-FOLD-SUB FROM 1 BY 1
018400              UNTIL WS-FOLD-SUB > 3 OR LV-RETURN-CODE = 7.
018500*
018600 AA020-EXIT.
018700     EXIT.
018800*
018900 AA025-FOLD-ONE.
019000     SET      AY  TO  1.
019100     SEARCH   WS-ALOWER-CH
019200              AT END  GO TO AA025-EXIT
019300              WHEN  WS-ALOWER-CH (AY) = LV-CURRENCY (WS-FOLD-SUB:1)
019400                    MOVE WS-ALPHA-CH (AY)  TO LV-CURRENCY (WS-FOLD-SUB:1).
019500*
019600 AA025-EXIT.
019700     EXIT.
019800*
019900 AA026-TEST-ONE.
020000     IF       LV-CURRENCY (WS-FOLD-SUB:1) IS NOT HIGH-ALPHA
020100              MOVE 7 TO LV-RETURN-CODE.
020200*
020300 AA026-EXIT.
020400     EXIT.
020500*
020600*    PAY / RECEIVE METHOD - FOLD THE CANDIDATE TO UPPER CASE, PAD TO
020700*    14 BYTES, THEN SEARCH THE APPROPRIATE TABLE FROM WSLDPMT.
020800 AA030-CHECK-METHOD.
020900     MOVE     SPACES               TO WS-PATH-WORK.
021000     MOVE     LV-METHOD            TO WS-PATH-WORK (1:14).
021100     MOVE     14                   TO WS-FOLD-LEN.
021200     PERFORM  AA035-FOLD-METHOD THRU AA035-EXIT
021300              VARYING WS-FOLD-SUB FROM 1 BY 1 UNTIL WS-FOLD-SUB > 14.
021400*
021500     IF       LV-CHECK-PAY-METHOD
021600              SET  PMT-IX  TO  1
021700              SEARCH  PMT-VALUE
021800                      AT END  MOVE 8 TO LV-RETURN-CODE
021900                      WHEN PMT-VALUE (PMT-IX) = WS-PATH-WORK (1:14)
022000                           CONTINUE
022100     ELSE
022200              SET  RMT-IX  TO  1
022300              SEARCH  RMT-VALUE
022400                      AT END  MOVE 8 TO LV-RETURN-CODE
022500                      WHEN RMT-VALUE (RMT-IX) = WS-PATH-WORK (1:14)
022600                           CONTINUE.
022700*
022800 AA030-EXIT.
022900     EXIT.
023000*
023100 AA035-FOLD-METHOD.
023200     SET      AY  TO  1.
023300     SEARCH   WS-ALOWER-CH
023400              AT END  GO TO AA035-EXIT
023500              WHEN  WS-ALOWER-CH (AY) = WS-PATH-WORK (WS-FOLD-SUB:1)
023600                    MOVE WS-ALPHA-CH (AY)  TO WS-PATH-WORK (WS-FOLD-SUB:1).
023700*
023800 AA035-EXIT.
023900     EXIT.
024000*
024100*    TAG - FOLD TO LOWER CASE IN PLACE, THEN TEST EVERY NON-SPACE
024200*    BYTE AGAINST CLASS TAG-CHAR.  EMPTY TAG IS ALWAYS REJECTED.
024300 AA040-CHECK-TAG.
024400     IF       LV-TAG = SPACES
024500              MOVE 9 TO LV-RETURN-CODE
024600              GO TO AA040-EXIT.
024700*
024800     MOVE     30                   TO WS-FOLD-LEN.
024900     PERFORM  AA045-LOWER-ONE THRU AA045-EXIT
025000              VARYING WS-FOLD-SUB FROM 1 BY 1 UNTIL WS-FOLD-SUB > 30.
025100*
025200     PERFORM  AA046-TEST-TAG-CH THRU AA046-EXIT
025300              VARYING WS-FOLD-SUB FROM 1 BY 1
025400              UNTIL WS-FOLD-SUB > 30 OR LV-RETURN-CODE = 9.
025500*
025600 AA040-EXIT.
025700     EXIT.
025800*
025900 AA045-LOWER-ONE.
026000     SET      AX  TO  1.
026100     SEARCH   WS-ALPHA-CH
026200              AT END  GO TO AA045-EXIT
026300              WHEN  WS-ALPHA-CH (AX) = LV-TAG (WS-FOLD-SUB:1)
026400                    MOVE WS-ALOWER-CH (AX)  TO LV-TAG (WS-FOLD-SUB:1).
026500*
026600 AA045-EXIT.
026700     EXIT.
026800*
026900 AA046-TEST-TAG-CH.
027000     IF       LV-TAG (WS-FOLD-SUB:1) = SPACE
027100              GO TO AA046-EXIT.
027200*
027300     IF       LV-TAG (WS-FOLD-SUB:1) IS NOT TAG-CHAR
027400              MOVE 9 TO LV-RETURN-CODE.
027500*
027600 AA046-EXIT.
027700     EXIT.
027800*
027900*    ATTACHMENT PATH - OPTIONAL, SO A SPACE CANDIDATE IS VALID.  WHEN
028000*    PRESENT: NO LEADING SLASH, CORRECT PREFIX FOR THE ENGINE, AND NO
028100*    ".." PARENT-DIRECTORY ESCAPE ANYWHERE IN THE PATH.
028200 AA050-CHECK-ATTACH.
028300     IF       LV-PATH = SPACES
028400              GO TO AA050-EXIT.
028500*
028600     IF       LV-PATH (1:1) = "/"
028700              MOVE 10 TO LV-RETURN-CODE
028800              GO TO AA050-EXIT.
028900*
029000     MOVE     SPACES               TO WS-PATH-WORK.
029100     MOVE     LV-PATH              TO WS-PATH-WORK.
029200*
029300     IF       LV-CHECK-RECEIPT
029400              IF  WS-PATH-PFX-23 (1:20) NOT = WS-RECEIPT-PFX
029500                  MOVE 10 TO LV-RETURN-CODE
029600                  GO TO AA050-EXIT
029700              END-IF
029800     ELSE
029900              IF  WS-PATH-PFX-23 NOT = WS-INCDOC-PFX
030000                  MOVE 10 TO LV-RETURN-CODE
030100                  GO TO AA050-EXIT
030200              END-IF.
030300*
030400     MOVE     ZERO                 TO WS-DOT-COUNT.
030500     INSPECT  WS-PATH-WORK  TALLYING  WS-DOT-COUNT  FOR ALL "..".
030600     IF       WS-DOT-COUNT NOT = ZERO
030700              MOVE 10 TO LV-RETURN-CODE.
030800*
030900 AA050-EXIT.
031000     EXIT.
031100*
031200 MAIN-EXIT.
031300     EXIT     PROGRAM.
031400*
