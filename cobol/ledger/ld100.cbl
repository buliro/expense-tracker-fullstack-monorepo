000100****************************************************************
000200*                                                               *
000300*                    EXPENSE  LEDGER  ENGINE                   *
000400*                                                               *
000500****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*===============================
000900*
001000 PROGRAM-ID.              LD100.
001100 AUTHOR.                  V B COEN.
001200 INSTALLATION.            APPLEWOOD COMPUTERS.
001300 DATE-WRITTEN.            02/12/1985.
001400 DATE-COMPILED.
001500 SECURITY.                COPYRIGHT (C) 1985-2026, VINCENT BRYAN COEN.
001600*                         DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001700*                         LICENSE.  SEE THE FILE COPYING FOR DETAILS.
001800*
001900*    REMARKS.             EXPENSE MASTER ENGINE - LOAD, ADD, UPDATE,
002000*                         DELETE, SELECT/LIST, TOTAL, CATEGORY-RENAME
002100*                         CASCADE AND CATEGORY-IN-USE TEST.  CALLED BY
002200*                         LD300 (CATEGORY MAINTENANCE) AND LD400
002300*                         (LEDGER BALANCE).  FULL TABLE LOAD AT OPEN,
002400*                         FULL MASTER REWRITE AFTER EVERY MUTATION -
002500*                         DATASET IS SMALL, NO KEYED ACCESS NEEDED.
002600*
002700*    VERSION.             SEE PROG-NAME IN WS.
002800*
002900*    CALLED MODULES.      LDVSTR.  REQUIRED-STRING / CATEGORY VALIDATOR.
003000*                         LDVDAT.  TIMESTAMP / RECORDED-AFTER VALIDATOR.
003100*                         LDVCHR.  AMOUNT/CURRENCY/METHOD/TAG/PATH.
003200*
003300*    ERROR MESSAGES USED.
003400* PROGRAM SPECIFIC:
003500*                         LD090 - EXPENSE ID NOT FOUND.
003600*                         LD001 THRU LD010 - SEE COMMON VALIDATORS.
003700*
003800* CHANGES:
003900* 02/12/1985 VBC -        CREATED - TAKEN FROM PY000 SHAPE, THE DATE-FORM
004000*                         START-OF-DAY LOGIC REPLACED BY THE EXPENSE
004100*                         MASTER LOAD/ADD/UPDATE/DELETE/SELECT ENGINE.
004200* 09/12/1985 VBC -   .01  ADDED AA050 SELECT/FILTER, HAND-WRITTEN BUBBLE
004300*                         SORT ON INCURRED-AT, NO SORT VERB AVAILABLE FOR
004400*                         AN IN-MEMORY TABLE OF THIS SHAPE.
004500* 16/12/1985 VBC -   .02  ADDED AA060 PRINT-SELECTION TO LDGRSEL.PRT.
004600* 21/12/1985 VBC -   .03  ADDED AA070 RENAME-CASCADE AND AA080 IN-USE-TEST
004700*                         FOR LD300'S BENEFIT.
004800* 28/12/1985 VBC -   .04  SIMPLE RUNNING-NUMBER ID SCHEME ADDED FOR ADD
004900*                         WHEN THE CALLER SUPPLIES A BLANK EXP-ID.
005000* 14/01/1999 VBC -   .05  Y2K REVIEW - WSA-TODAY NOW FED FROM ACCEPT FROM
005100*                         DATE YYYYMMDD (4-DIGIT YEAR), NOTHING ELSE TO FIX.
005200* 16/04/2024 VBC -        COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
005300*                         PREVIOUS NOTICES.
005400* 19/09/2025 VBC - 3.3.00 VERSION UPDATE AND BUILDS RESET.
005500* 14/12/2025 VBC -   .06  TAKEN FROM PY000 FOR J'S LEDGER WORK, FIRST
005600*                         LEDGER RELEASE.
005700* 13/01/2026 VBC -   .07  AA015 WAS STORING EVERY TAG EVEN WHEN TWO TAGS
005800*                         ON THE SAME CANDIDATE NORMALISED TO THE SAME
005900*                         VALUE.  ADDED AA015B TO DROP REPEATS ONCE THE
006000*                         CHARSET/CASE CHECKS HAVE RUN, KEEPING THE
006100*                         FIRST OCCURRENCE AND CLOSING THE GAP.
006200*
006300*************************************************************************
006400*
006500* COPYRIGHT NOTICE.
006600* ****************
006700*
006800* THIS PROGRAM IS PART OF THE LEDGER SUB-SYSTEM AND IS COPYRIGHT (C)
006900* VINCENT B COEN 1985-2026 AND LATER, DISTRIBUTED ON THE SAME TERMS
007000* AS THE REST OF THE LEDGER SUB-SYSTEM - SEE THE FILE
007100* COPYING.
007200*
007300*************************************************************************
007400*
007500 ENVIRONMENT             DIVISION.
007600*===============================
007700*
007800 CONFIGURATION           SECTION.
007900 SPECIAL-NAMES.
008000     C01                 IS TOP-OF-FORM
008100     CLASS LOW-ALPHA     IS "a" THRU "z"
008200     CLASS HIGH-ALPHA    IS "A" THRU "Z"
008300     SWITCH UPSI-0       IS LD-VALIDATE-SWITCH
008400                         ON STATUS IS LD-VALIDATE-STRICT
008500                         OFF STATUS IS LD-VALIDATE-LAX.
008600 INPUT-OUTPUT            SECTION.
008700*------------------------------
008800*
008900 FILE-CONTROL.
009000     SELECT   EXPENSE-MASTER
009100                         ASSIGN TO "EXPMAST"
009200                         ORGANIZATION LINE SEQUENTIAL
009300                         FILE STATUS IS WS-EXP-STATUS.
009400*
009500     SELECT   SELECTION-REPORT
009600                         ASSIGN TO "LDGRSEL"
009700                         ORGANIZATION LINE SEQUENTIAL
009800                         FILE STATUS IS WS-REPT-STATUS.
009900*
010000 DATA                    DIVISION.
010100*===============================
010200*
010300 FILE SECTION.
010400*
010500 FD  EXPENSE-MASTER
010600     LABEL RECORDS ARE STANDARD.
010700 COPY "wsldexp.cob".
010800*
010900 FD  SELECTION-REPORT
011000     LABEL RECORDS ARE STANDARD.
011100 01  REPT-LINE               PIC X(250).
011200*
011300 WORKING-STORAGE SECTION.
011400*-----------------------
011500*
011600 77  PROG-NAME               PIC X(15)     VALUE "LD100 (1.0.07)".
011700*
011800*    FILE STATUS BYTES.
011900 01  WS-FILE-STATUS-GRP.
012000     03  WS-EXP-STATUS       PIC XX.
012100         88  WS-EXP-OK             VALUE "00".
012200         88  WS-EXP-EOF            VALUE "10".
012300     03  WS-REPT-STATUS      PIC XX.
012400         88  WS-REPT-OK            VALUE "00".
012500*
012600*    CASE-FOLD MAPS - SAME IDEA AS LDVSTR/LDVCHR, USED HERE FOR THE
012700*    CASE-INSENSITIVE CATEGORY/MERCHANT COMPARES DONE DIRECTLY IN THIS
012800*    PROGRAM (FILTER MATCH, RENAME CASCADE, IN-USE TEST).
012900 01  WS-FOLD-DATA.
013000     03  WS-ALPHA            PIC X(26)  VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
013100     03  FILLER  REDEFINES  WS-ALPHA.
013200         05  WS-ALPHA-CH         PIC X   OCCURS 26  INDEXED BY AX.
013300     03  WS-ALOWER           PIC X(26)  VALUE "abcdefghijklmnopqrstuvwxyz".
013400     03  FILLER  REDEFINES  WS-ALOWER.
013500         05  WS-ALOWER-CH        PIC X   OCCURS 26  INDEXED BY AY.
013600     03  WS-FOLD-SUB         PIC 9(3)      COMP.
013700*
013800*    TWO 50-BYTE WORK FIELDS FOLDED TO UPPER CASE FOR A COMPARE.
013900     03  WS-FOLD-A           PIC X(50).
014000     03  WS-FOLD-B           PIC X(50).
014100*
014200*    IN-MEMORY EXPENSE TABLE - LOADED WHOLE AT OPEN, REWRITTEN WHOLE
014300*    AFTER EVERY ADD/UPDATE/DELETE/RENAME-CASCADE.  1000 ENTRIES IS
014400*    AMPLE - THIS IS A PERSONAL LEDGER, NOT A COMMERCIAL ONE.
014500 01  WS-EXPENSE-TABLE.
014600     03  WS-EXP-COUNT        PIC 9(4)      COMP.
014700     03  WS-EXP-ENTRY                      OCCURS 1 TO 1000 TIMES
014800                                           DEPENDING ON WS-EXP-COUNT
014900                                           INDEXED BY EX EY EZ.
015000         05  WS-T-ID             PIC X(36).
015100         05  WS-T-AMOUNT         PIC S9(7)V99  COMP-3.
015200         05  WS-T-CURRENCY       PIC X(3).
015300         05  WS-T-CATEGORY       PIC X(50).
015400         05  WS-T-PAY-METHOD     PIC X(14).
015500         05  WS-T-INCURRED-AT    PIC X(20).
015600         05  WS-T-RECORDED-AT    PIC X(20).
015700         05  WS-T-DESC-PRESENT   PIC X.
015800         05  WS-T-DESCRIPTION    PIC X(200).
015900         05  WS-T-MERCH-PRESENT  PIC X.
016000         05  WS-T-MERCHANT       PIC X(100).
016100         05  WS-T-TAG-COUNT      PIC 99        COMP.
016200         05  WS-T-TAG-GRP                      OCCURS 10.
016300             07  WS-T-TAG        PIC X(30).
016400         05  WS-T-RECEIPT-PRESENT PIC X.
016500         05  WS-T-RECEIPT-PATH   PIC X(100).
016600*
016700*    SWAP / SCRATCH AREA - SAME SHAPE AS ONE TABLE ENTRY, USED FOR THE
016800*    BUBBLE-SORT SWAP AND TO FERRY A RECORD BETWEEN THE FD AND THE
016900*    TABLE WITHOUT REFERRING TO A SUBSCRIPT WE HAVEN'T SET YET.
017000 01  WS-EXP-SWAP.
017100     03  WS-S-ID             PIC X(36).
017200     03  WS-S-AMOUNT         PIC S9(7)V99  COMP-3.
017300     03  WS-S-CURRENCY       PIC X(3).
017400     03  WS-S-CATEGORY       PIC X(50).
017500     03  WS-S-PAY-METHOD     PIC X(14).
017600     03  WS-S-INCURRED-AT    PIC X(20).
017700     03  WS-S-RECORDED-AT    PIC X(20).
017800     03  WS-S-DESC-PRESENT   PIC X.
017900     03  WS-S-DESCRIPTION    PIC X(200).
018000     03  WS-S-MERCH-PRESENT  PIC X.
018100     03  WS-S-MERCHANT       PIC X(100).
018200     03  WS-S-TAG-COUNT      PIC 99        COMP.
018300     03  WS-S-TAG-GRP                      OCCURS 10.
018400         05  WS-S-TAG        PIC X(30).
018500     03  WS-S-RECEIPT-PRESENT PIC X.
018600     03  WS-S-RECEIPT-PATH   PIC X(100).
018700*
018800*    SELECTION WORK TABLE - SUBSCRIPTS OF WS-EXP-ENTRY THAT PASSED THE
018900*    FILTER, IN THE ORDER FOUND, THEN SORTED ASCENDING ON INCURRED-AT.
019000 01  WS-SELECT-DATA.
019100     03  WS-SEL-COUNT        PIC 9(4)      COMP.
019200     03  WS-SEL-SUB                        OCCURS 1 TO 1000 TIMES
019300                                           DEPENDING ON WS-SEL-COUNT
019400                                           INDEXED BY SX SY.
019500         05  WS-SEL-ENTRY-SUB PIC 9(4)     COMP.
019600     03  WS-SEL-HOLD         PIC 9(4)      COMP.
019700     03  WS-SORT-SWITCH      PIC X.
019800         88  WS-SORT-DONE         VALUE "Y".
019900*
020000*    SUBSCRIPTS AND SWITCHES.
020100 01  WS-WORK-FIELDS.
020200     03  WS-SUB-I            PIC 9(4)      COMP.
020300     03  WS-SUB-J            PIC 9(4)      COMP.
020400     03  WS-FOUND-SUB        PIC 9(4)      COMP.
020500     03  WS-FOUND-SWITCH     PIC X.
020600         88  WS-FOUND-YES         VALUE "Y".
020700     03  WS-CHANGED-SWITCH    PIC X.
020800         88  WS-TABLE-CHANGED     VALUE "Y".
020900     03  WS-TAG-SUB           PIC 99        COMP.
021000*    DE-DUP SCRATCH - HOLDS THE TAGS KEPT SO FAR WHILE AA015B WORKS
021100*    DOWN THE CANDIDATE'S TAG LIST, FIRST OCCURRENCE WINS.
021200     03  WS-DEDUP-COUNT       PIC 99        COMP.
021300     03  WS-DEDUP-TAG-GRP                   OCCURS 10.
021400         05  WS-DEDUP-TAG     PIC X(30).
021500     03  WS-DUP-SWITCH        PIC X.
021600         88  WS-DUP-FOUND         VALUE "Y".
021700*
021800*    SIMPLE RUNNING-NUMBER ID SCHEME - USED ONLY WHEN THE CALLER LEAVES
021900*    LV-EXP-ID BLANK ON AN ADD.  NOT A UUID, JUST A UNIQUE ENOUGH KEY
022000*    FOR A SINGLE-USER LEDGER, BUILT WITHOUT THE STRING VERB.
022100 01  WS-ID-WORK.
022200     03  WS-NEXT-SEQ-NUM     PIC 9(8)      COMP.
022300     03  WS-SEEN-SEQ-NUM     PIC 9(8)      COMP.
022400     03  WS-SEQ-NUM-ED       PIC 9(8).
022500     03  WS-NEW-ID           PIC X(36).
022600*
022700*    DEFAULT-TO-CURRENT-UTC-TIMESTAMP WORK AREA - BUILT FROM ACCEPT
022800*    FROM DATE/TIME, THE ONLY CLOCK ACCESS THIS SHOP USES.
022900 01  WS-TODAY-WORK.
023000     03  WS-TODAY-DATE       PIC 9(8).
023100     03  FILLER  REDEFINES  WS-TODAY-DATE.
023200         05  WS-TODAY-CCYY       PIC 9(4).
023300         05  WS-TODAY-MM         PIC 9(2).
023400         05  WS-TODAY-DD         PIC 9(2).
023500     03  WS-TODAY-TIME       PIC 9(8).
023600     03  FILLER  REDEFINES  WS-TODAY-TIME.
023700         05  WS-TODAY-HH         PIC 9(2).
023800         05  WS-TODAY-MI         PIC 9(2).
023900         05  WS-TODAY-SS         PIC 9(2).
024000         05  WS-TODAY-CS         PIC 9(2).
024100     03  WS-TODAY-STAMP      PIC X(20).
024200     03  WS-TODAY-PARTS  REDEFINES  WS-TODAY-STAMP.
024300         05  WS-TS-CCYY          PIC 9(4).
024400         05  FILLER              PIC X         VALUE "-".
024500         05  WS-TS-MM            PIC 9(2).
024600         05  FILLER              PIC X         VALUE "-".
024700         05  WS-TS-DD            PIC 9(2).
024800         05  FILLER              PIC X         VALUE "T".
024900         05  WS-TS-HH            PIC 9(2).
025000         05  FILLER              PIC X         VALUE ":".
025100         05  WS-TS-MI            PIC 9(2).
025200         05  FILLER              PIC X         VALUE ":".
025300         05  WS-TS-SS            PIC 9(2).
025400         05  FILLER              PIC X         VALUE "Z".
025500*
025600*    PRINT LINE LAYOUTS - EACH MOVED WHOLE INTO REPT-LINE BEFORE THE
025700*    WRITE, FIELD BY FIELD, NO STRING VERB USED ANYWHERE IN THIS SHOP.
025800 01  WS-NO-EXP-LINE.
025900     03  FILLER              PIC X(18)  VALUE "NO EXPENSES FOUND.".
026000     03  FILLER              PIC X(232) VALUE SPACES.
026100*
026200 01  WS-HEADER-LINE.
026300     03  FILLER              PIC X(6)   VALUE "FOUND ".
026400     03  WS-HL-COUNT         PIC ZZZZ9.
026500     03  FILLER              PIC X(10)  VALUE " EXPENSES ".
026600     03  FILLER              PIC X(7)   VALUE "(TOTAL ".
026700     03  WS-HL-TOTAL         PIC -(7)9.99.
026800     03  FILLER              PIC X(2)   VALUE "):".
026900     03  FILLER              PIC X(198) VALUE SPACES.
027000*
027100 01  WS-DETAIL-LINE-1.
027200     03  FILLER              PIC X      VALUE "[".
027300     03  WS-DL-ID            PIC X(36).
027400     03  FILLER              PIC X(2)   VALUE "] ".
027500     03  WS-DL-INCURRED-AT   PIC X(20).
027600     03  FILLER              PIC X      VALUE SPACE.
027700     03  WS-DL-CURRENCY      PIC X(3).
027800     03  FILLER              PIC X      VALUE SPACE.
027900     03  WS-DL-AMOUNT        PIC -(7)9.99.
028000     03  FILLER              PIC X(139) VALUE SPACES.
028100*
028200 01  WS-DETAIL-LINE-2.
028300     03  FILLER              PIC X(13)  VALUE "  CATEGORY: ".
028400     03  WS-DL-CATEGORY      PIC X(50).
028500     03  FILLER              PIC X(12)  VALUE " | PAYMENT: ".
028600     03  WS-DL-METHOD        PIC X(14).
028700     03  FILLER              PIC X(13)  VALUE " | MERCHANT: ".
028800     03  WS-DL-MERCHANT      PIC X(100).
028900     03  FILLER              PIC X(38)  VALUE SPACES.
029000*
029100 01  WS-DETAIL-LINE-3.
029200     03  FILLER              PIC X(15)  VALUE "  DESCRIPTION: ".
029300     03  WS-DL-DESCRIPTION   PIC X(200).
029400     03  FILLER              PIC X(35)  VALUE SPACES.
029500*
029600 01  WS-NO-TAG-LINE.
029700     03  FILLER              PIC X(17)  VALUE "  TAGS: (NONE)".
029800     03  FILLER              PIC X(233) VALUE SPACES.
029900*
030000 01  WS-TAG-LINE.
030100     03  FILLER              PIC X(8)   VALUE "  TAG: ".
030200     03  WS-DL-TAG           PIC X(30).
030300     03  FILLER              PIC X(212) VALUE SPACES.
030400*
030500*    ERROR MESSAGES.
030600 01  ERROR-MESSAGES.
030700     03  LD090               PIC X(26)  VALUE "LD090 EXPENSE ID NOT FOUND".
030800*
030900*    CALL-LINKAGE COPYBOOKS - COPIED HERE AS WORKING-STORAGE SO EVERY
031000*    CALL TO THE COMMON VALIDATORS LINES UP FIELD FOR FIELD WITH THEIR
031100*    OWN LINKAGE SECTIONS.
031200 COPY "wsldvst.cob".
031300 COPY "wsldvdt.cob".
031400 COPY "wsldvch.cob".
031500*
031600 LINKAGE SECTION.
031700*--------------
031800*
031900 COPY "wsld100.cob".
032000*
032100 PROCEDURE DIVISION  USING  LD100-WS.
032200*====================================
032300*
032400 AA000-MAIN                 SECTION.
032500*************************************
032600     MOVE     ZERO             TO LV-RETURN-CODE OF LD100-WS.
032700     PERFORM  AA005-LOAD-MASTER THRU AA005-EXIT.
032800*
032900     IF       LV-DO-ADD
033000              PERFORM AA010-ADD-ONE THRU AA010-EXIT
033100     ELSE IF  LV-DO-UPDATE
033200              PERFORM AA020-UPDATE-ONE THRU AA020-EXIT
033300     ELSE IF  LV-DO-DELETE
033400              PERFORM AA030-DELETE-ONE THRU AA030-EXIT
033500     ELSE IF  LV-DO-SELECT
033600              PERFORM AA050-SELECT-LIST THRU AA050-EXIT
033700              PERFORM AA060-PRINT-SELECTION THRU AA060-EXIT
033800     ELSE IF  LV-DO-TOTAL
033900              PERFORM AA050-SELECT-LIST THRU AA050-EXIT
034000     ELSE IF  LV-DO-RENAME-CASCADE
034100              PERFORM AA070-RENAME-CASCADE THRU AA070-EXIT
034200     ELSE IF  LV-DO-IN-USE-TEST
034300              PERFORM AA080-IN-USE-TEST THRU AA080-EXIT.
034400*
034500     GO       TO MAIN-EXIT.
034600*
034700*    LOAD - READ THE EXPENSE MASTER SEQUENTIALLY INTO WS-EXPENSE-TABLE.
034800*    RUN ON EVERY CALL SINCE EACH CALL IS A SEPARATE UNIT OF WORK AND
034900*    THE MASTER MAY HAVE CHANGED SINCE THE LAST ONE.
035000 AA005-LOAD-MASTER.
035100     MOVE     ZERO             TO WS-EXP-COUNT.
035200     MOVE     ZERO             TO WS-NEXT-SEQ-NUM.
035300     OPEN     INPUT  EXPENSE-MASTER.
035400     IF       NOT WS-EXP-OK AND NOT WS-EXP-EOF
035500              GO TO AA005-EXIT.
035600*
035700     PERFORM  AA006-LOAD-ONE THRU AA006-EXIT
035800              UNTIL WS-EXP-EOF OR WS-EXP-COUNT >= 1000.
035900     CLOSE    EXPENSE-MASTER.
036000*
036100 AA005-EXIT.
036200     EXIT.
036300*
036400 AA006-LOAD-ONE.
036500     READ     EXPENSE-MASTER
036600              AT END   SET  WS-EXP-EOF  TO TRUE
036700              NOT AT END
036800                       ADD 1 TO WS-EXP-COUNT
036900                       SET  EX  TO  WS-EXP-COUNT
037000                       PERFORM AA007-COPY-FD-TO-TABLE THRU AA007-EXIT
037100                       PERFORM AA008-TRACK-SEQ-NUM THRU AA008-EXIT.
037200*
037300 AA006-EXIT.
037400     EXIT.
037500*
037600 AA007-COPY-FD-TO-TABLE.
037700     MOVE     EXP-ID               TO WS-T-ID (EX).
037800     MOVE     EXP-AMOUNT           TO WS-T-AMOUNT (EX).
037900     MOVE     EXP-CURRENCY         TO WS-T-CURRENCY (EX).
038000     MOVE     EXP-CATEGORY         TO WS-T-CATEGORY (EX).
038100     MOVE     EXP-PAY-METHOD       TO WS-T-PAY-METHOD (EX).
038200     MOVE     EXP-INCURRED-AT      TO WS-T-INCURRED-AT (EX).
038300     MOVE     EXP-RECORDED-AT      TO WS-T-RECORDED-AT (EX).
038400     MOVE     EXP-DESC-PRESENT     TO WS-T-DESC-PRESENT (EX).
038500     MOVE     EXP-DESCRIPTION      TO WS-T-DESCRIPTION (EX).
038600     MOVE     EXP-MERCH-PRESENT    TO WS-T-MERCH-PRESENT (EX).
038700     MOVE     EXP-MERCHANT         TO WS-T-MERCHANT (EX).
038800     MOVE     EXP-TAG-COUNT        TO WS-T-TAG-COUNT (EX).
038900     PERFORM  AA007A-COPY-ONE-TAG THRU AA007A-EXIT
039000              VARYING WS-TAG-SUB FROM 1 BY 1 UNTIL WS-TAG-SUB > 10.
039100     MOVE     EXP-RECEIPT-PRESENT  TO WS-T-RECEIPT-PRESENT (EX).
039200     MOVE     EXP-RECEIPT-PATH     TO WS-T-RECEIPT-PATH (EX).
039300*
039400 AA007-EXIT.
039500     EXIT.
039600*
039700 AA007A-COPY-ONE-TAG.
039800     MOVE     EXP-TAG (WS-TAG-SUB)  TO  WS-T-TAG (EX, WS-TAG-SUB).
039900*
040000 AA007A-EXIT.
040100     EXIT.
040200*
040300*    WHILE LOADING, REMEMBER THE HIGHEST "EXP-NNNNNNNN" RUNNING NUMBER
040400*    ALREADY IN USE SO A NEW ADD NEVER COLLIDES WITH AN EXISTING ID.
040500 AA008-TRACK-SEQ-NUM.
040600     IF       EXP-ID (1:4) NOT = "EXP-" OR EXP-ID (5:8) NOT NUMERIC
040700              GO TO AA008-EXIT.
040800*
040900     MOVE     EXP-ID (5:8)     TO WS-SEEN-SEQ-NUM.
041000     IF       WS-SEEN-SEQ-NUM > WS-NEXT-SEQ-NUM
041100              MOVE WS-SEEN-SEQ-NUM  TO WS-NEXT-SEQ-NUM.
041200*
041300 AA008-EXIT.
041400     EXIT.
041500*
041600*    ADD - VALIDATE THE CANDIDATE, ASSIGN AN ID IF BLANK, APPEND TO THE
041700*    TABLE AND REWRITE THE MASTER.
041800 AA010-ADD-ONE.
041900     PERFORM  AA015-VALIDATE-CANDIDATE THRU AA015-EXIT.
042000     IF       LV-INVALID OF LD100-WS
042100              GO TO AA010-EXIT.
042200*
042300     IF       LV-EXP-ID = SPACES
042400              PERFORM AA016-ASSIGN-NEW-ID THRU AA016-EXIT.
042500*
042600     ADD      1                TO WS-EXP-COUNT.
042700     SET      EX               TO WS-EXP-COUNT.
042800     PERFORM  AA017-MOVE-LV-TO-SWAP THRU AA017-EXIT.
042900     PERFORM  AA018-MOVE-SWAP-TO-TABLE THRU AA018-EXIT.
043000     SET      WS-TABLE-CHANGED TO TRUE.
043100     PERFORM  AA090-REWRITE-MASTER THRU AA090-EXIT.
043200*
043300 AA010-EXIT.
043400     EXIT.
043500*
043600 AA016-ASSIGN-NEW-ID.
043700     ADD      1                TO WS-NEXT-SEQ-NUM.
043800     MOVE     WS-NEXT-SEQ-NUM  TO WS-SEQ-NUM-ED.
043900     MOVE     SPACES           TO WS-NEW-ID.
044000     MOVE     "EXP-"           TO WS-NEW-ID (1:4).
044100     MOVE     WS-SEQ-NUM-ED    TO WS-NEW-ID (5:8).
044200     MOVE     WS-NEW-ID        TO LV-EXP-ID.
044300*
044400 AA016-EXIT.
044500     EXIT.
044600*
044700*    UPDATE - LOCATE THE RECORD, MERGE THE SUPPLIED FIELDS OVER IT (THE
044800*    CALLER IS EXPECTED TO HAVE PRE-MERGED UNCHANGED FIELDS FROM A
044900*    PRIOR SELECT), RE-VALIDATE IN FULL, REPLACE, REWRITE.
045000 AA020-UPDATE-ONE.
045100     PERFORM  AA040-FIND-BY-ID THRU AA040-EXIT.
045200     IF       NOT WS-FOUND-YES
045300              MOVE 90 TO LV-RETURN-CODE OF LD100-WS
045400              GO TO AA020-EXIT.
045500*
045600     PERFORM  AA015-VALIDATE-CANDIDATE THRU AA015-EXIT.
045700     IF       LV-INVALID OF LD100-WS
045800              GO TO AA020-EXIT.
045900*
046000     SET      EX               TO WS-FOUND-SUB.
046100     PERFORM  AA017-MOVE-LV-TO-SWAP THRU AA017-EXIT.
046200     PERFORM  AA018-MOVE-SWAP-TO-TABLE THRU AA018-EXIT.
046300     SET      WS-TABLE-CHANGED TO TRUE.
046400     PERFORM  AA090-REWRITE-MASTER THRU AA090-EXIT.
046500*
046600 AA020-EXIT.
046700     EXIT.
046800*
046900*    DELETE - LOCATE THE RECORD, CLOSE THE GAP BY SHUFFLING EVERY LATER
047000*    ENTRY DOWN ONE, SHRINK THE COUNT, REWRITE.
047100 AA030-DELETE-ONE.
047200     PERFORM  AA040-FIND-BY-ID THRU AA040-EXIT.
047300     IF       NOT WS-FOUND-YES
047400              MOVE 90 TO LV-RETURN-CODE OF LD100-WS
047500              GO TO AA030-EXIT.
047600*
047700     PERFORM  AA035-CLOSE-GAP THRU AA035-EXIT
047800              VARYING WS-SUB-I FROM WS-FOUND-SUB BY 1
047900              UNTIL WS-SUB-I >= WS-EXP-COUNT.
048000     SUBTRACT 1                FROM WS-EXP-COUNT.
048100     SET      WS-TABLE-CHANGED TO TRUE.
048200     PERFORM  AA090-REWRITE-MASTER THRU AA090-EXIT.
048300*
048400 AA030-EXIT.
048500     EXIT.
048600*
048700 AA035-CLOSE-GAP.
048800     SET      EX               TO WS-SUB-I.
048900     COMPUTE  WS-SUB-J = WS-SUB-I + 1.
049000     SET      EY               TO WS-SUB-J.
049100     MOVE     WS-T-ID (EY)            TO WS-T-ID (EX).
049200     MOVE     WS-T-AMOUNT (EY)        TO WS-T-AMOUNT (EX).
049300     MOVE     WS-T-CURRENCY (EY)      TO WS-T-CURRENCY (EX).
049400     MOVE     WS-T-CATEGORY (EY)      TO WS-T-CATEGORY (EX).
049500     MOVE     WS-T-PAY-METHOD (EY)    TO WS-T-PAY-METHOD (EX).
049600     MOVE     WS-T-INCURRED-AT (EY)   TO WS-T-INCURRED-AT (EX).
049700     MOVE     WS-T-RECORDED-AT (EY)   TO WS-T-RECORDED-AT (EX).
049800     MOVE     WS-T-DESC-PRESENT (EY)  TO WS-T-DESC-PRESENT (EX).
049900     MOVE     WS-T-DESCRIPTION (EY)   TO WS-T-DESCRIPTION (EX).
050000     MOVE     WS-T-MERCH-PRESENT (EY) TO WS-T-MERCH-PRESENT (EX).
050100     MOVE     WS-T-MERCHANT (EY)      TO WS-T-MERCHANT (EX).
050200     MOVE     WS-T-TAG-COUNT (EY)     TO WS-T-TAG-COUNT (EX).
050300     PERFORM  AA036-SHUFFLE-ONE-TAG THRU AA036-EXIT
050400              VARYING WS-TAG-SUB FROM 1 BY 1 UNTIL WS-TAG-SUB > 10.
050500     MOVE     WS-T-RECEIPT-PRESENT (EY) TO WS-T-RECEIPT-PRESENT (EX).
050600     MOVE     WS-T-RECEIPT-PATH (EY)    TO WS-T-RECEIPT-PATH (EX).
050700*
050800 AA035-EXIT.
050900     EXIT.
051000*
051100 AA036-SHUFFLE-ONE-TAG.
051200     MOVE     WS-T-TAG (EY, WS-TAG-SUB)  TO  WS-T-TAG (EX, WS-TAG-SUB).
051300*
051400 AA036-EXIT.
051500     EXIT.
051600*
051700*    FIND-BY-ID - LINEAR SCAN, DATASET IS SMALL, NO KEYED ACCESS NEEDED.
051800 AA040-FIND-BY-ID.
051900     MOVE     "N"              TO WS-FOUND-SWITCH.
052000     MOVE     ZERO             TO WS-FOUND-SUB.
052100     IF       WS-EXP-COUNT = ZERO
052200              GO TO AA040-EXIT.
052300*
052400     PERFORM  AA041-TEST-ONE THRU AA041-EXIT
052500              VARYING WS-SUB-I FROM 1 BY 1
052600              UNTIL WS-SUB-I > WS-EXP-COUNT OR WS-FOUND-YES.
052700*
052800 AA040-EXIT.
052900     EXIT.
053000*
053100 AA041-TEST-ONE.
053200     SET      EX               TO WS-SUB-I.
053300     IF       WS-T-ID (EX) = LV-EXP-ID
053400              MOVE WS-SUB-I    TO WS-FOUND-SUB
053500              MOVE "Y"         TO WS-FOUND-SWITCH.
053600*
053700 AA041-EXIT.
053800     EXIT.
053900*
054000*    FULL FIELD VALIDATION - SEQUENCED CALLS TO THE COMMON VALIDATORS,
054100*    SHORT-CIRCUITS ON THE FIRST FAILURE - NO POINT CHECKING THE REST.
054200 AA015-VALIDATE-CANDIDATE.
054300     MOVE     ZERO             TO LV-RETURN-CODE OF LD100-WS.
054400*
054500     MOVE     "A"              TO LV-FUNCTION OF LDVCHR-WS.
054600     MOVE     LV-EXP-AMOUNT    TO LV-AMOUNT-IN OF LDVCHR-WS.
054700     CALL     "LDVCHR"  USING  LDVCHR-WS.
054800     IF       LV-INVALID OF LDVCHR-WS
054900              MOVE LV-RETURN-CODE OF LDVCHR-WS TO LV-RETURN-CODE OF LD100-WS
055000              GO TO AA015-EXIT
055100     ELSE
055200              MOVE LV-AMOUNT-OUT OF LDVCHR-WS  TO LV-EXP-AMOUNT.
055300*
055400     MOVE     "C"              TO LV-FUNCTION OF LDVCHR-WS.
055500     MOVE     LV-EXP-CURRENCY  TO LV-CURRENCY OF LDVCHR-WS.
055600     CALL     "LDVCHR"  USING  LDVCHR-WS.
055700     IF       LV-INVALID OF LDVCHR-WS
055800              MOVE LV-RETURN-CODE OF LDVCHR-WS TO LV-RETURN-CODE OF LD100-WS
055900              GO TO AA015-EXIT
056000     ELSE
056100              MOVE LV-CURRENCY OF LDVCHR-WS    TO LV-EXP-CURRENCY.
056200*
056300     MOVE     "C"              TO LV-FUNCTION OF LDVSTR-WS.
056400     MOVE     LV-EXP-CATEGORY  TO LV-CANDIDATE OF LDVSTR-WS.
056500     MOVE     50               TO LV-MAX-LENGTH OF LDVSTR-WS.
056600     MOVE     ZERO             TO LV-TABLE-COUNT OF LDVSTR-WS.
056700     CALL     "LDVSTR"  USING  LDVSTR-WS.
056800     IF       LV-INVALID OF LDVSTR-WS
056900              MOVE LV-RETURN-CODE OF LDVSTR-WS TO LV-RETURN-CODE OF LD100-WS
057000              GO TO AA015-EXIT
057100     ELSE
057200              MOVE SPACES             TO LV-EXP-CATEGORY
057300              MOVE LV-TRIMMED OF LDVSTR-WS
057400                      (1:LV-TRIMMED-LENGTH OF LDVSTR-WS)
057500                                      TO LV-EXP-CATEGORY.
057600*
057700     MOVE     "P"              TO LV-FUNCTION OF LDVCHR-WS.
057800     MOVE     LV-EXP-PAY-METHOD TO LV-METHOD OF LDVCHR-WS.
057900     CALL     "LDVCHR"  USING  LDVCHR-WS.
058000     IF       LV-INVALID OF LDVCHR-WS
058100              MOVE LV-RETURN-CODE OF LDVCHR-WS TO LV-RETURN-CODE OF LD100-WS
058200              GO TO AA015-EXIT
058300     ELSE
058400              MOVE LV-METHOD OF LDVCHR-WS (1:14) TO LV-EXP-PAY-METHOD.
058500*
058600     MOVE     "T"              TO LV-FUNCTION OF LDVDAT-WS.
058700     MOVE     LV-EXP-INCURRED-AT TO LV-TIMESTAMP OF LDVDAT-WS.
058800     CALL     "LDVDAT"  USING  LDVDAT-WS.
058900     IF       LV-INVALID OF LDVDAT-WS
059000              MOVE LV-RETURN-CODE OF LDVDAT-WS TO LV-RETURN-CODE OF LD100-WS
059100              GO TO AA015-EXIT.
059200*
059300     IF       LV-EXP-RECORDED-AT = SPACES
059400              PERFORM AA019-DEFAULT-RECORDED-AT THRU AA019-EXIT
059500     ELSE
059600              MOVE "T"          TO LV-FUNCTION OF LDVDAT-WS
059700              MOVE LV-EXP-RECORDED-AT TO LV-TIMESTAMP OF LDVDAT-WS
059800              CALL "LDVDAT"  USING  LDVDAT-WS
059900              IF  LV-INVALID OF LDVDAT-WS
060000                  MOVE LV-RETURN-CODE OF LDVDAT-WS TO LV-RETURN-CODE OF LD100-WS
060100                  GO TO AA015-EXIT
060200              END-IF.
060300*
060400     MOVE     "O"              TO LV-FUNCTION OF LDVDAT-WS.
060500     MOVE     LV-EXP-INCURRED-AT  TO LV-EVENT-AT OF LDVDAT-WS.
060600     MOVE     LV-EXP-RECORDED-AT  TO LV-RECORDED-AT OF LDVDAT-WS.
060700     CALL     "LDVDAT"  USING  LDVDAT-WS.
060800     IF       LV-INVALID OF LDVDAT-WS
060900              MOVE LV-RETURN-CODE OF LDVDAT-WS TO LV-RETURN-CODE OF LD100-WS
061000              GO TO AA015-EXIT.
061100*
061200     IF       LV-EXP-DESC-PRESENT = "Y"
061300              MOVE "O"          TO LV-FUNCTION OF LDVSTR-WS
061400              MOVE LV-EXP-DESCRIPTION TO LV-CANDIDATE OF LDVSTR-WS
061500              MOVE 200          TO LV-MAX-LENGTH OF LDVSTR-WS
061600              MOVE ZERO         TO LV-TABLE-COUNT OF LDVSTR-WS
061700              CALL "LDVSTR"  USING  LDVSTR-WS
061800              IF  LV-INVALID OF LDVSTR-WS
061900                  MOVE LV-RETURN-CODE OF LDVSTR-WS TO LV-RETURN-CODE OF LD100-WS
062000                  GO TO AA015-EXIT
062100              END-IF.
062200*
062300     IF       LV-EXP-MERCH-PRESENT = "Y"
062400              MOVE "O"          TO LV-FUNCTION OF LDVSTR-WS
062500              MOVE LV-EXP-MERCHANT TO LV-CANDIDATE OF LDVSTR-WS
062600              MOVE 100          TO LV-MAX-LENGTH OF LDVSTR-WS
062700              MOVE ZERO         TO LV-TABLE-COUNT OF LDVSTR-WS
062800              CALL "LDVSTR"  USING  LDVSTR-WS
062900              IF  LV-INVALID OF LDVSTR-WS
063000                  MOVE LV-RETURN-CODE OF LDVSTR-WS TO LV-RETURN-CODE OF LD100-WS
063100                  GO TO AA015-EXIT
063200              END-IF.
063300*
063400     PERFORM  AA015A-CHECK-ONE-TAG THRU AA015A-EXIT
063500              VARYING WS-TAG-SUB FROM 1 BY 1
063600              UNTIL WS-TAG-SUB > LV-EXP-TAG-COUNT
063700              OR LV-INVALID OF LD100-WS.
063800     IF       LV-INVALID OF LD100-WS
063900              GO TO AA015-EXIT.
064000     PERFORM  AA015B-DEDUP-TAGS THRU AA015B-EXIT.
064100*
064200     IF       LV-EXP-RECEIPT-PRESENT = "Y"
064300              MOVE "E"          TO LV-FUNCTION OF LDVCHR-WS
064400              MOVE LV-EXP-RECEIPT-PATH TO LV-PATH OF LDVCHR-WS
064500              CALL "LDVCHR"  USING  LDVCHR-WS
064600              IF  LV-INVALID OF LDVCHR-WS
064700                  MOVE LV-RETURN-CODE OF LDVCHR-WS TO LV-RETURN-CODE OF LD100-WS
064800              END-IF.
064900*
065000 AA015-EXIT.
065100     EXIT.
065200*
065300 AA015A-CHECK-ONE-TAG.
065400     MOVE     "G"              TO LV-FUNCTION OF LDVCHR-WS.
065500     MOVE     LV-EXP-TAG (WS-TAG-SUB)  TO LV-TAG OF LDVCHR-WS.
065600     CALL     "LDVCHR"  USING  LDVCHR-WS.
065700     IF       LV-INVALID OF LDVCHR-WS
065800              MOVE LV-RETURN-CODE OF LDVCHR-WS TO LV-RETURN-CODE OF LD100-WS
065900     ELSE
066000              MOVE LV-TAG OF LDVCHR-WS (1:30)  TO LV-EXP-TAG (WS-TAG-SUB).
066100*
066200 AA015A-EXIT.
066300     EXIT.
066400*
066500*    DROPS A REPEATED TAG, KEEPING THE FIRST OCCURRENCE'S POSITION,
066600*    AND CLOSES THE GAP SO LV-EXP-TAG-COUNT REFLECTS THE SURVIVORS
066700*    ONLY.  RUNS AFTER AA015A HAS ALREADY CHARSET-CHECKED AND
066800*    LOWER-CASED EVERY TAG, SO A STRAIGHT COMPARE IS ALL THAT IS
066900*    NEEDED HERE.
067000 AA015B-DEDUP-TAGS.
067100     MOVE     ZERO             TO WS-DEDUP-COUNT.
067200     PERFORM  AA015C-DEDUP-ONE-TAG THRU AA015C-EXIT
067300              VARYING WS-TAG-SUB FROM 1 BY 1
067400              UNTIL WS-TAG-SUB > LV-EXP-TAG-COUNT.
067500     MOVE     WS-DEDUP-COUNT   TO LV-EXP-TAG-COUNT.
067600     PERFORM  AA015D-COPY-BACK-TAG THRU AA015D-EXIT
067700              VARYING WS-TAG-SUB FROM 1 BY 1
067800              UNTIL WS-TAG-SUB > LV-EXP-TAG-COUNT.
067900*
068000 AA015B-EXIT.
068100     EXIT.
068200*
068300 AA015C-DEDUP-ONE-TAG.
068400     MOVE     "N"              TO WS-DUP-SWITCH.
068500     PERFORM  AA015E-COMPARE-ONE-PRIOR THRU AA015E-EXIT
068600              VARYING WS-SUB-I FROM 1 BY 1
068700              UNTIL WS-SUB-I > WS-DEDUP-COUNT OR WS-DUP-FOUND.
068800     IF       NOT WS-DUP-FOUND
068900              ADD 1 TO WS-DEDUP-COUNT
069000              MOVE LV-EXP-TAG (WS-TAG-SUB) TO WS-DEDUP-TAG (WS-DEDUP-COUNT).
069100*
069200 AA015C-EXIT.
069300     EXIT.
069400*
069500 AA015D-COPY-BACK-TAG.
069600     MOVE     WS-DEDUP-TAG (WS-TAG-SUB)  TO LV-EXP-TAG (WS-TAG-SUB).
069700*
069800 AA015D-EXIT.
069900     EXIT.
070000*
070100 AA015E-COMPARE-ONE-PRIOR.
070200     IF       WS-DEDUP-TAG (WS-SUB-I) = LV-EXP-TAG (WS-TAG-SUB)
070300              MOVE "Y"          TO WS-DUP-SWITCH.
070400*
070500 AA015E-EXIT.
070600     EXIT.
070700*
070800*    DEFAULT RECORDED-AT TO THE CURRENT UTC DATE-TIME WHEN THE CALLER
070900*    LEFT IT BLANK - THE CLOCK IS READ WITH ACCEPT FROM DATE/TIME, THE
071000*    ONLY CLOCK SOURCE THIS SHOP HAS EVER USED, NOT FUNCTION CURRENT-DATE.
071100 AA019-DEFAULT-RECORDED-AT.
071200     ACCEPT   WS-TODAY-DATE        FROM DATE YYYYMMDD.
071300     ACCEPT   WS-TODAY-TIME        FROM TIME.
071400     MOVE     WS-TODAY-CCYY        TO WS-TS-CCYY.
071500     MOVE     WS-TODAY-MM          TO WS-TS-MM.
071600     MOVE     WS-TODAY-DD          TO WS-TS-DD.
071700     MOVE     WS-TODAY-HH          TO WS-TS-HH.
071800     MOVE     WS-TODAY-MI          TO WS-TS-MI.
071900     MOVE     WS-TODAY-SS          TO WS-TS-SS.
072000     MOVE     WS-TODAY-STAMP       TO LV-EXP-RECORDED-AT.
072100*
072200 AA019-EXIT.
072300     EXIT.
072400*
072500*    MOVE THE VALIDATED LINKAGE CANDIDATE INTO THE SWAP AREA.
072600 AA017-MOVE-LV-TO-SWAP.
072700     MOVE     LV-EXP-ID            TO WS-S-ID.
072800     MOVE     LV-EXP-AMOUNT        TO WS-S-AMOUNT.
072900     MOVE     LV-EXP-CURRENCY      TO WS-S-CURRENCY.
073000     MOVE     LV-EXP-CATEGORY      TO WS-S-CATEGORY.
073100     MOVE     LV-EXP-PAY-METHOD    TO WS-S-PAY-METHOD.
073200     MOVE     LV-EXP-INCURRED-AT   TO WS-S-INCURRED-AT.
073300     MOVE     LV-EXP-RECORDED-AT   TO WS-S-RECORDED-AT.
073400     MOVE     LV-EXP-DESC-PRESENT  TO WS-S-DESC-PRESENT.
073500     MOVE     LV-EXP-DESCRIPTION   TO WS-S-DESCRIPTION.
073600     MOVE     LV-EXP-MERCH-PRESENT TO WS-S-MERCH-PRESENT.
073700     MOVE     LV-EXP-MERCHANT      TO WS-S-MERCHANT.
073800     MOVE     LV-EXP-TAG-COUNT     TO WS-S-TAG-COUNT.
073900     PERFORM  AA017A-COPY-ONE-TAG THRU AA017A-EXIT
074000              VARYING WS-TAG-SUB FROM 1 BY 1 UNTIL WS-TAG-SUB > 10.
074100     MOVE     LV-EXP-RECEIPT-PRESENT TO WS-S-RECEIPT-PRESENT.
074200     MOVE     LV-EXP-RECEIPT-PATH    TO WS-S-RECEIPT-PATH.
074300*
074400 AA017-EXIT.
074500     EXIT.
074600*
074700 AA017A-COPY-ONE-TAG.
074800     MOVE     LV-EXP-TAG (WS-TAG-SUB)  TO  WS-S-TAG (WS-TAG-SUB).
074900*
075000 AA017A-EXIT.
075100     EXIT.
075200*
075300*    MOVE THE SWAP AREA INTO THE TABLE AT SUBSCRIPT EX.
075400 AA018-MOVE-SWAP-TO-TABLE.
075500     MOVE     WS-S-ID              TO WS-T-ID (EX).
075600     MOVE     WS-S-AMOUNT          TO WS-T-AMOUNT (EX).
075700     MOVE     WS-S-CURRENCY        TO WS-T-CURRENCY (EX).
075800     MOVE     WS-S-CATEGORY        TO WS-T-CATEGORY (EX).
075900     MOVE     WS-S-PAY-METHOD      TO WS-T-PAY-METHOD (EX).
076000     MOVE     WS-S-INCURRED-AT     TO WS-T-INCURRED-AT (EX).
076100     MOVE     WS-S-RECORDED-AT     TO WS-T-RECORDED-AT (EX).
076200     MOVE     WS-S-DESC-PRESENT    TO WS-T-DESC-PRESENT (EX).
076300     MOVE     WS-S-DESCRIPTION     TO WS-T-DESCRIPTION (EX).
076400     MOVE     WS-S-MERCH-PRESENT   TO WS-T-MERCH-PRESENT (EX).
076500     MOVE     WS-S-MERCHANT        TO WS-T-MERCHANT (EX).
076600     MOVE     WS-S-TAG-COUNT       TO WS-T-TAG-COUNT (EX).
076700     PERFORM  AA018A-COPY-ONE-TAG THRU AA018A-EXIT
076800              VARYING WS-TAG-SUB FROM 1 BY 1 UNTIL WS-TAG-SUB > 10.
076900     MOVE     WS-S-RECEIPT-PRESENT TO WS-T-RECEIPT-PRESENT (EX).
077000     MOVE     WS-S-RECEIPT-PATH    TO WS-T-RECEIPT-PATH (EX).
077100*
077200 AA018-EXIT.
077300     EXIT.
077400*
077500 AA018A-COPY-ONE-TAG.
077600     MOVE     WS-S-TAG (WS-TAG-SUB)  TO  WS-T-TAG (EX, WS-TAG-SUB).
077700*
077800 AA018A-EXIT.
077900     EXIT.
078000*
078100*    SELECT/LIST - SCAN THE WHOLE TABLE, APPLY THE FILTER CRITERIA
078200*    CONJUNCTIVELY, BUILD THE SUBSCRIPT LIST, SORT IT ASCENDING ON
078300*    INCURRED-AT, THEN SUM THE SELECTED AMOUNTS.
078400 AA050-SELECT-LIST.
078500     MOVE     ZERO             TO WS-SEL-COUNT.
078600     MOVE     ZERO             TO LV-SELECTED-COUNT.
078700     MOVE     ZERO             TO LV-EXPENSE-TOTAL.
078800     IF       WS-EXP-COUNT = ZERO
078900              GO TO AA050-EXIT.
079000*
079100     PERFORM  AA051-TEST-ONE THRU AA051-EXIT
079200              VARYING WS-SUB-I FROM 1 BY 1 UNTIL WS-SUB-I > WS-EXP-COUNT.
079300*
079400     IF       WS-SEL-COUNT > 1
079500              PERFORM AA055-SORT-PASS THRU AA055-EXIT
079600                       VARYING WS-SUB-I FROM 1 BY 1
079700                       UNTIL WS-SUB-I >= WS-SEL-COUNT
079800                       OR WS-SORT-DONE.
079900*
080000     PERFORM  AA056-ADD-ONE-TOTAL THRU AA056-EXIT
080100              VARYING WS-SUB-I FROM 1 BY 1 UNTIL WS-SUB-I > WS-SEL-COUNT.
080200     MOVE     WS-SEL-COUNT     TO LV-SELECTED-COUNT.
080300*
080400 AA050-EXIT.
080500     EXIT.
080600*
080700 AA051-TEST-ONE.
080800     SET      EX               TO WS-SUB-I.
080900     IF       LV-FLT-HAS-CATSRC
081000              MOVE WS-T-CATEGORY (EX) TO WS-FOLD-A
081100              MOVE LV-FLT-CATSRC      TO WS-FOLD-B
081200              PERFORM AA052-UPPER-FOLD-A THRU AA052-EXIT
081300              PERFORM AA053-UPPER-FOLD-B THRU AA053-EXIT
081400              IF  WS-FOLD-A NOT = WS-FOLD-B
081500                  GO TO AA051-EXIT
081600              END-IF.
081700*
081800     IF       LV-FLT-HAS-METHOD
081900              IF  WS-T-PAY-METHOD (EX) NOT = LV-FLT-METHOD
082000                  GO TO AA051-EXIT
082100              END-IF.
082200*
082300     IF       LV-FLT-HAS-TAG
082400              PERFORM AA054-TEST-TAG-MEMBER THRU AA054-EXIT
082500              IF  NOT WS-FOUND-YES
082600                  GO TO AA051-EXIT
082700              END-IF.
082800*
082900     IF       LV-FLT-HAS-MERCHANT
083000              MOVE WS-T-MERCHANT (EX) TO WS-FOLD-A
083100              MOVE LV-FLT-MERCHANT (1:50) TO WS-FOLD-B
083200              PERFORM AA052-UPPER-FOLD-A THRU AA052-EXIT
083300              PERFORM AA053-UPPER-FOLD-B THRU AA053-EXIT
083400              IF  WS-FOLD-A NOT = WS-FOLD-B
083500                  GO TO AA051-EXIT
083600              END-IF.
083700*
083800     IF       LV-FLT-HAS-START
083900              IF  WS-T-INCURRED-AT (EX) < LV-FLT-START-AT
084000                  GO TO AA051-EXIT
084100              END-IF.
084200*
084300     IF       LV-FLT-HAS-END
084400              IF  WS-T-INCURRED-AT (EX) > LV-FLT-END-AT
084500                  GO TO AA051-EXIT
084600              END-IF.
084700*
084800     ADD      1                TO WS-SEL-COUNT.
084900     SET      SX               TO WS-SEL-COUNT.
085000     MOVE     WS-SUB-I         TO WS-SEL-ENTRY-SUB (SX).
085100*
085200 AA051-EXIT.
085300     EXIT.
085400*
085500 AA052-UPPER-FOLD-A.
085600     PERFORM  AA052A-FOLD-ONE-A THRU AA052A-EXIT
085700              VARYING WS-FOLD-SUB FROM 1 BY 1 UNTIL WS-FOLD-SUB > 50.
085800*
085900 AA052-EXIT.
086000     EXIT.
086100*
086200 AA052A-FOLD-ONE-A.
086300     SET      AY  TO  1.
086400     SEARCH   WS-ALOWER-CH
086500              AT END  GO TO AA052A-EXIT
086600              WHEN  WS-ALOWER-CH (AY) = WS-FOLD-A (WS-FOLD-SUB:1)
086700                    MOVE WS-ALPHA-CH (AY)  TO WS-FOLD-A (WS-FOLD-SUB:1).
086800*
086900 AA052A-EXIT.
087000     EXIT.
087100*
087200 AA053-UPPER-FOLD-B.
087300     PERFORM  AA053A-FOLD-ONE-B THRU AA053A-EXIT
087400              VARYING WS-FOLD-SUB FROM 1 BY 1 UNTIL WS-FOLD-SUB > 50.
087500*
087600 AA053-EXIT.
087700     EXIT.
087800*
087900 AA053A-FOLD-ONE-B.
088000     SET      AY  TO  1.
088100     SEARCH   WS-ALOWER-CH
088200              AT END  GO TO AA053A-EXIT
088300              WHEN  WS-ALOWER-CH (AY) = WS-FOLD-B (WS-FOLD-SUB:1)
088400                    MOVE WS-ALPHA-CH (AY)  TO WS-FOLD-B (WS-FOLD-SUB:1).
088500*
088600 AA053A-EXIT.
088700     EXIT.
088800*
088900 AA054-TEST-TAG-MEMBER.
089000     MOVE     "N"              TO WS-FOUND-SWITCH.
089100     IF       WS-T-TAG-COUNT (EX) = ZERO
089200              GO TO AA054-EXIT.
089300*
089400     PERFORM  AA054A-TEST-ONE-TAG THRU AA054A-EXIT
089500              VARYING WS-TAG-SUB FROM 1 BY 1
089600              UNTIL WS-TAG-SUB > WS-T-TAG-COUNT (EX) OR WS-FOUND-YES.
089700*
089800 AA054-EXIT.
089900     EXIT.
090000*
090100 AA054A-TEST-ONE-TAG.
090200     IF       WS-T-TAG (EX, WS-TAG-SUB) = LV-FLT-TAG
090300              MOVE "Y"         TO WS-FOUND-SWITCH.
090400*
090500 AA054A-EXIT.
090600     EXIT.
090700*
090800*    ASCENDING BUBBLE SORT OF WS-SEL-SUB ON INCURRED-AT - NO SORT VERB
090900*    IS USED ANYWHERE IN THIS SHOP'S CODE, SO A PLAIN EXCHANGE SORT
091000*    OVER THE SMALL SELECTION LIST IS THE HOUSE WAY.
091100 AA055-SORT-PASS.
091200     MOVE     "Y"              TO WS-SORT-SWITCH.
091300     PERFORM  AA056A-COMPARE-SWAP THRU AA056A-EXIT
091400              VARYING WS-SUB-J FROM 1 BY 1
091500              UNTIL WS-SUB-J >= (WS-SEL-COUNT - WS-SUB-I + 1).
091600*
091700 AA055-EXIT.
091800     EXIT.
091900*
092000 AA056A-COMPARE-SWAP.
092100     SET      SX               TO WS-SUB-J.
092200     SET      SY               TO WS-SUB-J.
092300     SET      SY               UP BY 1.
092400     SET      EX               TO WS-SEL-ENTRY-SUB (SX).
092500     SET      EY               TO WS-SEL-ENTRY-SUB (SY).
092600     IF       WS-T-INCURRED-AT (EX) > WS-T-INCURRED-AT (EY)
092700              MOVE WS-SEL-ENTRY-SUB (SX) TO WS-SEL-HOLD
092800              MOVE WS-SEL-ENTRY-SUB (SY) TO WS-SEL-ENTRY-SUB (SX)
092900              MOVE WS-SEL-HOLD           TO WS-SEL-ENTRY-SUB (SY)
093000              MOVE "N"                   TO WS-SORT-SWITCH.
093100*
093200 AA056A-EXIT.
093300     EXIT.
093400*
093500 AA056-ADD-ONE-TOTAL.
093600     SET      SX               TO WS-SUB-I.
093700     SET      EX               TO WS-SEL-ENTRY-SUB (SX).
093800     ADD      WS-T-AMOUNT (EX)  TO LV-EXPENSE-TOTAL.
093900*
094000 AA056-EXIT.
094100     EXIT.
094200*
094300*    PRINT-SELECTION - THE FORMATTED EXPENSE LISTING, IN INCURRED-AT
094400*    ORDER (THE TABLE WAS ALREADY SORTED BY AA055/AA056).  EACH LINE
094500*    IS BUILT IN ITS OWN WORKING-STORAGE LAYOUT AND MOVED WHOLE TO
094600*    REPT-LINE, NOT ASSEMBLED WITH THE STRING VERB.
094700 AA060-PRINT-SELECTION.
094800     OPEN     OUTPUT SELECTION-REPORT.
094900     IF       NOT WS-REPT-OK
095000              GO TO AA060-EXIT.
095100*
095200     IF       WS-SEL-COUNT = ZERO
095300              MOVE WS-NO-EXP-LINE  TO REPT-LINE
095400              WRITE REPT-LINE
095500              GO TO AA060-CLOSE.
095600*
095700     PERFORM  AA061-HEADER-LINE THRU AA061-EXIT.
095800     PERFORM  AA062-DETAIL-LINES THRU AA062-EXIT
095900              VARYING WS-SUB-I FROM 1 BY 1 UNTIL WS-SUB-I > WS-SEL-COUNT.
096000*
096100 AA060-CLOSE.
096200     CLOSE    SELECTION-REPORT.
096300*
096400 AA060-EXIT.
096500     EXIT.
096600*
096700 AA061-HEADER-LINE.
096800     MOVE     WS-SEL-COUNT     TO WS-HL-COUNT.
096900     MOVE     LV-EXPENSE-TOTAL TO WS-HL-TOTAL.
097000     MOVE     WS-HEADER-LINE   TO REPT-LINE.
097100     WRITE    REPT-LINE.
097200*
097300 AA061-EXIT.
097400     EXIT.
097500*
097600 AA062-DETAIL-LINES.
097700     SET      SX               TO WS-SUB-I.
097800     SET      EX               TO WS-SEL-ENTRY-SUB (SX).
097900*
098000     MOVE     WS-T-ID (EX)          TO WS-DL-ID.
098100     MOVE     WS-T-INCURRED-AT (EX) TO WS-DL-INCURRED-AT.
098200     MOVE     WS-T-CURRENCY (EX)    TO WS-DL-CURRENCY.
098300     MOVE     WS-T-AMOUNT (EX)      TO WS-DL-AMOUNT.
098400     MOVE     WS-DETAIL-LINE-1      TO REPT-LINE.
098500     WRITE    REPT-LINE.
098600*
098700     MOVE     WS-T-CATEGORY (EX)    TO WS-DL-CATEGORY.
098800     MOVE     WS-T-PAY-METHOD (EX)  TO WS-DL-METHOD.
098900     MOVE     WS-T-MERCHANT (EX)    TO WS-DL-MERCHANT.
099000     MOVE     WS-DETAIL-LINE-2      TO REPT-LINE.
099100     WRITE    REPT-LINE.
099200*
099300     MOVE     WS-T-DESCRIPTION (EX) TO WS-DL-DESCRIPTION.
099400     MOVE     WS-DETAIL-LINE-3      TO REPT-LINE.
099500     WRITE    REPT-LINE.
099600*
099700     IF       WS-T-TAG-COUNT (EX) = ZERO
099800              MOVE WS-NO-TAG-LINE  TO REPT-LINE
099900              WRITE REPT-LINE
100000     ELSE
100100              PERFORM AA063-LIST-ONE-TAG THRU AA063-EXIT
100200                       VARYING WS-TAG-SUB FROM 1 BY 1
100300                       UNTIL WS-TAG-SUB > WS-T-TAG-COUNT (EX).
100400*
100500 AA062-EXIT.
100600     EXIT.
100700*
100800 AA063-LIST-ONE-TAG.
100900     MOVE     WS-T-TAG (EX, WS-TAG-SUB)  TO  WS-DL-TAG.
101000     MOVE     WS-TAG-LINE          TO REPT-LINE.
101100     WRITE    REPT-LINE.
101200*
101300 AA063-EXIT.
101400     EXIT.
101500*
101600*    RENAME-CASCADE - GIVEN LV-OLD-CATEGORY / LV-NEW-CATEGORY, RENAME
101700*    EVERY EXPENSE WHOSE CATEGORY MATCHES THE OLD NAME (CASE-
101800*    INSENSITIVE), REVALIDATE, REWRITE THE MASTER IF ANYTHING CHANGED.
101900 AA070-RENAME-CASCADE.
102000     MOVE     "N"              TO WS-CHANGED-SWITCH.
102100     IF       LV-NEW-CATEGORY = SPACES OR WS-EXP-COUNT = ZERO
102200              GO TO AA070-EXIT.
102300*
102400     PERFORM  AA071-RENAME-ONE THRU AA071-EXIT
102500              VARYING WS-SUB-I FROM 1 BY 1 UNTIL WS-SUB-I > WS-EXP-COUNT.
102600*
102700     IF       WS-TABLE-CHANGED
102800              PERFORM AA090-REWRITE-MASTER THRU AA090-EXIT.
102900*
103000 AA070-EXIT.
103100     EXIT.
103200*
103300 AA071-RENAME-ONE.
103400     SET      EX               TO WS-SUB-I.
103500     MOVE     WS-T-CATEGORY (EX) TO WS-FOLD-A.
103600     MOVE     LV-OLD-CATEGORY    TO WS-FOLD-B.
103700     PERFORM  AA052-UPPER-FOLD-A THRU AA052-EXIT.
103800     PERFORM  AA053-UPPER-FOLD-B THRU AA053-EXIT.
103900     IF       WS-FOLD-A = WS-FOLD-B
104000              MOVE "C"                 TO LV-FUNCTION OF LDVSTR-WS
104100              MOVE LV-NEW-CATEGORY     TO LV-CANDIDATE OF LDVSTR-WS
104200              MOVE 50                  TO LV-MAX-LENGTH OF LDVSTR-WS
104300              MOVE ZERO                TO LV-TABLE-COUNT OF LDVSTR-WS
104400              CALL "LDVSTR"  USING  LDVSTR-WS
104500              IF  LV-VALID OF LDVSTR-WS
104600                  MOVE SPACES  TO WS-T-CATEGORY (EX)
104700                  MOVE LV-TRIMMED OF LDVSTR-WS
104800                          (1:LV-TRIMMED-LENGTH OF LDVSTR-WS)
104900                                TO WS-T-CATEGORY (EX)
105000                  MOVE "Y"     TO WS-CHANGED-SWITCH
105100              END-IF.
105200*
105300 AA071-EXIT.
105400     EXIT.
105500*
105600*    IN-USE-TEST - TRUE IF ANY EXPENSE'S CATEGORY MATCHES LV-OLD-
105700*    CATEGORY (CASE-INSENSITIVE).  LD300 CALLS THIS BEFORE A DELETE.
105800 AA080-IN-USE-TEST.
105900     MOVE     "N"              TO LV-IN-USE-FLAG.
106000     IF       WS-EXP-COUNT = ZERO
106100              GO TO AA080-EXIT.
106200*
106300     PERFORM  AA081-TEST-ONE THRU AA081-EXIT
106400              VARYING WS-SUB-I FROM 1 BY 1
106500              UNTIL WS-SUB-I > WS-EXP-COUNT OR LV-CATEGORY-IN-USE.
106600*
106700 AA080-EXIT.
106800     EXIT.
106900*
107000 AA081-TEST-ONE.
107100     SET      EX               TO WS-SUB-I.
107200     MOVE     WS-T-CATEGORY (EX) TO WS-FOLD-A.
107300     MOVE     LV-OLD-CATEGORY    TO WS-FOLD-B.
107400     PERFORM  AA052-UPPER-FOLD-A THRU AA052-EXIT.
107500     PERFORM  AA053-UPPER-FOLD-B THRU AA053-EXIT.
107600     IF       WS-FOLD-A = WS-FOLD-B
107700              MOVE "Y"         TO LV-IN-USE-FLAG.
107800*
107900 AA081-EXIT.
108000     EXIT.
108100*
108200*    REWRITE-MASTER - THE WHOLE TABLE IS WRITTEN OUT AGAIN FROM
108300*    SCRATCH, IN TABLE ORDER.  NO KEYED ACCESS ON THIS FILE, NO
108400*    PARTIAL REWRITE - THE DATASET IS SMALL ENOUGH IT DOESN'T MATTER.
108500 AA090-REWRITE-MASTER.
108600     OPEN     OUTPUT EXPENSE-MASTER.
108700     IF       WS-EXP-COUNT = ZERO
108800              GO TO AA090-CLOSE.
108900*
109000     PERFORM  AA091-WRITE-ONE THRU AA091-EXIT
109100              VARYING WS-SUB-I FROM 1 BY 1 UNTIL WS-SUB-I > WS-EXP-COUNT.
109200*
109300 AA090-CLOSE.
109400     CLOSE    EXPENSE-MASTER.
109500*
109600 AA090-EXIT.
109700     EXIT.
109800*
109900 AA091-WRITE-ONE.
110000     SET      EX               TO WS-SUB-I.
110100     MOVE     WS-T-ID (EX)             TO EXP-ID.
110200     MOVE     WS-T-AMOUNT (EX)         TO EXP-AMOUNT.
110300     MOVE     WS-T-CURRENCY (EX)       TO EXP-CURRENCY.
110400     MOVE     WS-T-CATEGORY (EX)       TO EXP-CATEGORY.
110500     MOVE     WS-T-PAY-METHOD (EX)     TO EXP-PAY-METHOD.
110600     MOVE     WS-T-INCURRED-AT (EX)    TO EXP-INCURRED-AT.
110700     MOVE     WS-T-RECORDED-AT (EX)    TO EXP-RECORDED-AT.
110800     MOVE     WS-T-DESC-PRESENT (EX)   TO EXP-DESC-PRESENT.
110900     MOVE     WS-T-DESCRIPTION (EX)    TO EXP-DESCRIPTION.
111000     MOVE     WS-T-MERCH-PRESENT (EX)  TO EXP-MERCH-PRESENT.
111100     MOVE     WS-T-MERCHANT (EX)       TO EXP-MERCHANT.
111200     MOVE     WS-T-TAG-COUNT (EX)      TO EXP-TAG-COUNT.
111300     PERFORM  AA092-COPY-ONE-TAG THRU AA092-EXIT
111400              VARYING WS-TAG-SUB FROM 1 BY 1 UNTIL WS-TAG-SUB > 10.
111500     MOVE     WS-T-RECEIPT-PRESENT (EX) TO EXP-RECEIPT-PRESENT.
111600     MOVE     WS-T-RECEIPT-PATH (EX)    TO EXP-RECEIPT-PATH.
111700     WRITE    LD-EXPENSE-RECORD.
111800*
111900 AA091-EXIT.
112000     EXIT.
112100*
112200 AA092-COPY-ONE-TAG.
112300     MOVE     WS-T-TAG (EX, WS-TAG-SUB)  TO  EXP-TAG (WS-TAG-SUB).
112400*
112500 AA092-EXIT.
112600     EXIT.
112700*
112800 MAIN-EXIT.
112900     EXIT     PROGRAM.
113000*
