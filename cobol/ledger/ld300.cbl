000100****************************************************************
000200*                                                               *
000300*                   CATEGORY  MAINTENANCE                      *
000400*                                                               *
000500****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*===============================
000900*
001000 PROGRAM-ID.              LD300.
001100 AUTHOR.                  V B COEN.
001200 INSTALLATION.            APPLEWOOD COMPUTERS.
001300 DATE-WRITTEN.            27/12/1985.
001400 DATE-COMPILED.
001500 SECURITY.                COPYRIGHT (C) 1985-2026, VINCENT BRYAN COEN.
001600*                         DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001700*                         LICENSE.  SEE THE FILE COPYING FOR DETAILS.
001800*
001900*    REMARKS.             CATEGORY MASTER ENGINE - LOAD, ADD, UPDATE,
002000*                         DELETE, LIST.  A CATEGORY RENAME CALLS LD100
002100*                         TO CASCADE THE NEW NAME ONTO EVERY EXPENSE
002200*                         CARRYING THE OLD ONE; A CATEGORY DELETE ASKS
002300*                         LD100 WHETHER THE NAME IS STILL IN USE BEFORE
002400*                         ALLOWING IT.  FULL TABLE LOAD AT OPEN, FULL
002500*                         MASTER REWRITE AFTER EVERY MUTATION - DATASET
002600*                         IS SMALL, NO KEYED ACCESS NEEDED.
002700*
002800*    VERSION.             SEE PROG-NAME IN WS.
002900*
003000*    CALLED MODULES.      LDVSTR.  REQUIRED-STRING / CATEGORY-NAME
003100*                         VALIDATOR, INCLUDING THE TABLE-WIDE
003200*                         UNIQUENESS CHECK.
003300*                         LD100.   EXPENSE ENGINE - RENAME-CASCADE AND
003400*                         IN-USE-TEST ENTRY POINTS ONLY.
003500*
003600*    ERROR MESSAGES USED.
003700* PROGRAM SPECIFIC:
003800*                         LD290 - CATEGORY ID NOT FOUND.
003900*                         LD291 - CATEGORY STILL IN USE, DELETE REFUSED.
004000*                         LD001 THRU LD010 - SEE COMMON VALIDATORS.
004100*
004200* CHANGES:
004300* 27/12/1985 VBC -        CREATED - TAKEN FROM PYRGSTR SHAPE, THE
004400*                         REPORT-DRIVER READ/ACCUMULATE LOGIC REPLACED
004500*                         BY THE CATEGORY MASTER LOAD/ADD/UPDATE/DELETE/
004600*                         LIST ENGINE.
004700* 03/01/1986 VBC -   .01  ADDED AA070 RENAME-CASCADE CALL TO LD100 ON A
004800*                         SUCCESSFUL UPDATE WHOSE NAME ACTUALLY CHANGED.
004900* 10/01/1986 VBC -   .02  ADDED AA080 IN-USE-TEST CALL TO LD100 BEFORE
005000*                         EVERY DELETE.
005100* 14/01/1999 VBC -   .03  Y2K REVIEW - NO DATE ARITHMETIC IN THIS
005200*                         PROGRAM, NOTHING TO FIX.
005300* 16/04/2024 VBC -        COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
005400*                         PREVIOUS NOTICES.
005500* 19/09/2025 VBC - 3.3.00 VERSION UPDATE AND BUILDS RESET.
005600* 27/12/2025 VBC -   .04  TAKEN FROM PYRGSTR FOR J'S LEDGER WORK,
005700*                         CATEGORY SIDE OF THE FIRST LEDGER RELEASE.
005800* 14/01/2026 VBC -   .05  AA091 NO LONGER STAMPS CAT-IN-USE - IT WAS
005900*                         ALWAYS WRITTEN "N" REGARDLESS OF THE REAL
006000*                         ANSWER AND NOTHING EVER READ IT BACK.  THE
006100*                         GENUINE IN-USE RULE IS AA030'S CALL TO LD100,
006200*                         NOT ANYTHING CARRIED ON THE CATEGORY RECORD.
006300*                         ALSO DROPPED THE STRAY MAIN-PROGRAM-EXIT
006400*                         PARAGRAPH - AA000-MAIN ALREADY FALLS INTO
006500*                         MAIN-EXIT, NOTHING EVER REACHED THE OTHER ONE.
006600*
006700*************************************************************************
006800*
006900* COPYRIGHT NOTICE.
007000* ****************
007100*
007200* THIS PROGRAM IS PART OF THE LEDGER SUB-SYSTEM AND IS COPYRIGHT (C)
007300* VINCENT B COEN 1985-2026 AND LATER, DISTRIBUTED ON THE SAME TERMS
007400* AS THE REST OF THE LEDGER SUB-SYSTEM - SEE THE FILE
007500* COPYING.
007600*
007700*************************************************************************
007800*
007900 ENVIRONMENT             DIVISION.
008000*===============================
008100*
008200 CONFIGURATION           SECTION.
008300 SPECIAL-NAMES.
008400     C01                 IS TOP-OF-FORM
008500     CLASS LOW-ALPHA     IS "a" THRU "z"
008600     CLASS HIGH-ALPHA    IS "A" THRU "Z".
008700 INPUT-OUTPUT            SECTION.
008800*------------------------------
008900*
009000 FILE-CONTROL.
009100     SELECT   CATEGORY-MASTER
009200                         ASSIGN TO "CATMAST"
009300                         ORGANIZATION LINE SEQUENTIAL
009400                         FILE STATUS IS WS-CAT-STATUS.
009500*
009600     SELECT   SELECTION-REPORT
009700                         ASSIGN TO "LDGRSEL"
009800                         ORGANIZATION LINE SEQUENTIAL
009900                         FILE STATUS IS WS-REPT-STATUS.
010000*
010100 DATA                    DIVISION.
010200*===============================
010300*
010400 FILE SECTION.
010500*
010600 FD  CATEGORY-MASTER
010700     LABEL RECORDS ARE STANDARD.
010800 COPY "wsldcat.cob".
010900*
011000 FD  SELECTION-REPORT
011100     LABEL RECORDS ARE STANDARD.
011200 01  REPT-LINE               PIC X(250).
011300*
011400 WORKING-STORAGE SECTION.
011500*-----------------------
011600*
011700 77  PROG-NAME               PIC X(15)     VALUE "LD300 (1.0.05)".
011800*
011900*    FILE STATUS BYTES.
012000 01  WS-FILE-STATUS-GRP.
012100     03  WS-CAT-STATUS       PIC XX.
012200         88  WS-CAT-OK             VALUE "00".
012300         88  WS-CAT-EOF            VALUE "10".
012400     03  WS-REPT-STATUS      PIC XX.
012500         88  WS-REPT-OK            VALUE "00".
012600*
012700*    CASE-FOLD MAPS - SAME IDEA AS LD100/LD200, USED HERE FOR THE
012800*    CASE-INSENSITIVE NAME-UNIQUENESS COMPARE.
012900 01  WS-FOLD-DATA.
013000     03  WS-ALPHA            PIC X(26)  VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
013100     03  FILLER  REDEFINES  WS-ALPHA.
013200         05  WS-ALPHA-CH         PIC X   OCCURS 26  INDEXED BY AX.
013300     03  WS-ALOWER           PIC X(26)  VALUE "abcdefghijklmnopqrstuvwxyz".
013400     03  FILLER  REDEFINES  WS-ALOWER.
013500         05  WS-ALOWER-CH        PIC X   OCCURS 26  INDEXED BY AY.
013600     03  WS-FOLD-SUB         PIC 9(3)      COMP.
013700     03  WS-FOLD-A           PIC X(50).
013800     03  WS-FOLD-B           PIC X(50).
013900*
014000*    IN-MEMORY CATEGORY TABLE - LOADED WHOLE AT OPEN, REWRITTEN WHOLE
014100*    AFTER EVERY ADD/UPDATE/DELETE.  1000 ENTRIES IS AMPLE.
014200 01  WS-CATEGORY-TABLE.
014300     03  WS-CAT-COUNT        PIC 9(4)      COMP.
014400     03  WS-CAT-ENTRY                      OCCURS 1 TO 1000 TIMES
014500                                           DEPENDING ON WS-CAT-COUNT
014600                                           INDEXED BY EX EY EZ.
014700         05  WS-T-ID             PIC X(36).
014800         05  WS-T-NAME           PIC X(50).
014900*
015000*    SELECTION WORK TABLE - SUBSCRIPTS OF WS-CAT-ENTRY THAT PASSED THE
015100*    FILTER (LIST HAS NO FILTER, EVERY CATEGORY IS SELECTED), SORTED
015200*    ASCENDING ON NAME.
015300 01  WS-SELECT-DATA.
015400     03  WS-SEL-COUNT        PIC 9(4)      COMP.
015500     03  WS-SEL-SUB                        OCCURS 1 TO 1000 TIMES
015600                                           DEPENDING ON WS-SEL-COUNT
015700                                           INDEXED BY SX SY.
015800         05  WS-SEL-ENTRY-SUB PIC 9(4)     COMP.
015900     03  WS-SEL-HOLD         PIC 9(4)      COMP.
016000     03  WS-SORT-SWITCH      PIC X.
016100         88  WS-SORT-DONE         VALUE "Y".
016200*
016300*    SUBSCRIPTS AND SWITCHES.
016400 01  WS-WORK-FIELDS.
016500     03  WS-SUB-I            PIC 9(4)      COMP.
016600     03  WS-SUB-J            PIC 9(4)      COMP.
016700     03  WS-FOUND-SUB        PIC 9(4)      COMP.
016800     03  WS-FOUND-SWITCH     PIC X.
016900         88  WS-FOUND-YES         VALUE "Y".
017000     03  WS-CHANGED-SWITCH   PIC X.
017100         88  WS-TABLE-CHANGED     VALUE "Y".
017200*
017300*    NEW-CATEGORY ID WORK - SAME RUNNING-NUMBER SCHEME AS LD100/LD200,
017400*    NO STRING VERB USED.
017500 01  WS-ID-WORK.
017600     03  WS-NEXT-SEQ-NUM     PIC 9(8)      COMP.
017700     03  WS-SEEN-SEQ-NUM     PIC 9(8)      COMP.
017800     03  WS-SEQ-NUM-ED       PIC 9(8).
017900     03  WS-NEW-ID           PIC X(36).
018000     03  WS-NEW-ID-PARTS     REDEFINES  WS-NEW-ID.
018100         05  WS-NEWID-PREFIX     PIC X(4).
018200         05  WS-NEWID-NUMBER     PIC X(8).
018300         05  FILLER              PIC X(24).
018400*
018500*    PRINT-LINE LAYOUTS FOR THE CATEGORY LISTING - EACH A SEPARATE
018600*    01-LEVEL GROUP MOVED WHOLE TO REPT-LINE BEFORE WRITE, NO STRING
018700*    VERB USED ANYWHERE IN THIS SHOP.
018800 01  WS-NO-CAT-LINE.
018900     03  FILLER              PIC X(20)  VALUE "No categories found.".
019000     03  FILLER              PIC X(230) VALUE SPACES.
019100*
019200 01  WS-HEADER-LINE.
019300     03  FILLER              PIC X(6)   VALUE "Found ".
019400     03  WS-HL-COUNT         PIC ZZZZ9.
019500     03  FILLER              PIC X(12)  VALUE " categories:".
019600     03  FILLER              PIC X(227) VALUE SPACES.
019700*
019800 01  WS-DETAIL-LINE-1.
019900     03  FILLER              PIC X(1)   VALUE "[".
020000     03  WS-DL-ID            PIC X(36).
020100     03  FILLER              PIC X(2)   VALUE "] ".
020200     03  WS-DL-NAME          PIC X(50).
020300     03  FILLER              PIC X(161) VALUE SPACES.
020400*
020500*    ERROR MESSAGES - SAME NUMBERING SCHEME AS LD100/LD200.
020600 01  ERROR-MESSAGES.
020700     03  LD290               PIC X(30) VALUE "LD290 CATEGORY ID NOT FOUND".
020800     03  LD291               PIC X(36)
020900                              VALUE "LD291 CATEGORY IN USE, NOT DELETED".
021000*
021100 COPY "wsldvst.cob".
021200 COPY "wsld100.cob".
021300*
021400 LINKAGE SECTION.
021500*--------------
021600*
021700 COPY "wsld300.cob".
021800*
021900 PROCEDURE DIVISION  USING  LD300-WS.
022000*====================================
022100*
022200 AA000-MAIN                 SECTION.
022300*************************************
022400     MOVE     ZERO             TO LV-RETURN-CODE OF LD300-WS.
022500     PERFORM  AA005-LOAD-MASTER THRU AA005-EXIT.
022600*
022700     IF       LV-DO-ADD
022800              PERFORM AA010-ADD-ONE THRU AA010-EXIT
022900     ELSE IF  LV-DO-UPDATE
023000              PERFORM AA020-UPDATE-ONE THRU AA020-EXIT
023100     ELSE IF  LV-DO-DELETE
023200              PERFORM AA030-DELETE-ONE THRU AA030-EXIT
023300     ELSE IF  LV-DO-SELECT
023400              PERFORM AA050-SELECT-LIST THRU AA050-EXIT
023500              PERFORM AA060-PRINT-SELECTION THRU AA060-EXIT.
023600*
023700 MAIN-EXIT.
023800     EXIT PROGRAM.
023900*
024000*    LOAD - READ THE WHOLE MASTER INTO THE TABLE, ONCE PER CALL (THE
024100*    CALLER HOLDS NO STATE BETWEEN CALLS, THE FILE IS THE ONLY TRUTH).
024200 AA005-LOAD-MASTER.
024300     MOVE     ZERO             TO WS-CAT-COUNT.
024400     MOVE     ZERO             TO WS-NEXT-SEQ-NUM.
024500     OPEN     INPUT            CATEGORY-MASTER.
024600     PERFORM  AA006-READ-ONE THRU AA006-EXIT.
024700     PERFORM  AA007-STORE-ONE THRU AA007-EXIT
024800              UNTIL WS-CAT-EOF.
024900     CLOSE    CATEGORY-MASTER.
025000*
025100 AA005-EXIT.
025200     EXIT.
025300*
025400 AA006-READ-ONE.
025500     READ     CATEGORY-MASTER
025600              AT END           SET WS-CAT-EOF TO TRUE.
025700*
025800 AA006-EXIT.
025900     EXIT.
026000*
026100 AA007-STORE-ONE.
026200     ADD      1                TO WS-CAT-COUNT.
026300     SET      EX               TO WS-CAT-COUNT.
026400     MOVE     CAT-ID           TO WS-T-ID (EX).
026500     MOVE     CAT-NAME         TO WS-T-NAME (EX).
026600     PERFORM  AA008-TRACK-SEQ-NUM THRU AA008-EXIT.
026700     PERFORM  AA006-READ-ONE THRU AA006-EXIT.
026800*
026900 AA007-EXIT.
027000     EXIT.
027100*
027200*    TRACK THE HIGHEST EXISTING "CAT-NNNNNNNN" SUFFIX SO A BLANK ID ON
027300*    ADD CAN BE GIVEN THE NEXT NUMBER UP.
027400 AA008-TRACK-SEQ-NUM.
027500     IF       WS-T-ID (EX) (1:4) NOT = "CAT-"
027600              GO TO AA008-EXIT.
027700     MOVE     WS-T-ID (EX) (5:8)  TO WS-SEEN-SEQ-NUM.
027800     IF       WS-SEEN-SEQ-NUM > WS-NEXT-SEQ-NUM
027900              MOVE WS-SEEN-SEQ-NUM TO WS-NEXT-SEQ-NUM.
028000*
028100 AA008-EXIT.
028200     EXIT.
028300*
028400*    ADD - VALIDATE THE NAME (REQUIRED, <=50, UNIQUE IGNORING CASE
028500*    AGAINST THE WHOLE TABLE), ASSIGN AN ID IF BLANK, APPEND, REWRITE.
028600 AA010-ADD-ONE.
028700     PERFORM  AA015-VALIDATE-NAME THRU AA015-EXIT.
028800     IF       LV-INVALID OF LD300-WS
028900              GO TO AA010-EXIT.
029000*
029100     IF       LV-CAT-ID = SPACES
029200              PERFORM AA016-ASSIGN-NEW-ID THRU AA016-EXIT.
029300*
029400     ADD      1                TO WS-CAT-COUNT.
029500     SET      EX               TO WS-CAT-COUNT.
029600     MOVE     LV-CAT-ID        TO WS-T-ID (EX).
029700     MOVE     LV-CAT-NAME      TO WS-T-NAME (EX).
029800     SET      WS-TABLE-CHANGED TO TRUE.
029900     PERFORM  AA090-REWRITE-MASTER THRU AA090-EXIT.
030000*
030100 AA010-EXIT.
030200     EXIT.
030300*
030400 AA016-ASSIGN-NEW-ID.
030500     ADD      1                TO WS-NEXT-SEQ-NUM.
030600     MOVE     WS-NEXT-SEQ-NUM  TO WS-SEQ-NUM-ED.
030700     MOVE     SPACES           TO WS-NEW-ID.
030800     MOVE     "CAT-"           TO WS-NEW-ID (1:4).
030900     MOVE     WS-SEQ-NUM-ED    TO WS-NEW-ID (5:8).
031000     MOVE     WS-NEW-ID        TO LV-CAT-ID.
031100*
031200 AA016-EXIT.
031300     EXIT.
031400*
031500*    FULL NAME VALIDATION - REQUIRED STRING, <=50, UNIQUE IGNORING
031600*    CASE AMONG EVERY OTHER ROW (AN UPDATE MAY KEEP ITS OWN NAME).
031700 AA015-VALIDATE-NAME.
031800     MOVE     ZERO             TO LV-RETURN-CODE OF LD300-WS.
031900*
032000     MOVE     "C"              TO LV-FUNCTION OF LDVSTR-WS.
032100     MOVE     LV-CAT-NAME      TO LV-CANDIDATE OF LDVSTR-WS.
032200     MOVE     50               TO LV-MAX-LENGTH OF LDVSTR-WS.
032300     MOVE     LV-CAT-ID        TO LV-OWN-ID OF LDVSTR-WS.
032400     PERFORM  AA015A-BUILD-NAME-TABLE THRU AA015A-EXIT.
032500     CALL     "LDVSTR"  USING  LDVSTR-WS.
032600     IF       LV-INVALID OF LDVSTR-WS
032700              MOVE LV-RETURN-CODE OF LDVSTR-WS TO LV-RETURN-CODE OF LD300-WS
032800              GO TO AA015-EXIT
032900     ELSE
033000              MOVE SPACES             TO LV-CAT-NAME
033100              MOVE LV-TRIMMED OF LDVSTR-WS
033200                      (1:LV-TRIMMED-LENGTH OF LDVSTR-WS)
033300                                      TO LV-CAT-NAME.
033400*
033500 AA015-EXIT.
033600     EXIT.
033700*
033800*    COPY EVERY EXISTING ROW'S ID/NAME INTO LDVSTR'S OWN WORK TABLE SO
033900*    IT CAN TEST THE CANDIDATE NAME AGAINST THE WHOLE SET IN ONE CALL.
034000 AA015A-BUILD-NAME-TABLE.
034100     MOVE     WS-CAT-COUNT     TO LV-TABLE-COUNT OF LDVSTR-WS.
034200     IF       WS-CAT-COUNT = ZERO
034300              GO TO AA015A-EXIT.
034400     PERFORM  AA015B-COPY-ONE-ROW THRU AA015B-EXIT
034500              VARYING WS-SUB-I FROM 1 BY 1 UNTIL WS-SUB-I > WS-CAT-COUNT.
034600*
034700 AA015A-EXIT.
034800     EXIT.
034900*
035000*    LV-TABLE-GRP CARRIES NO INDEXED-BY OF ITS OWN, SO IT IS SUBSCRIPTED
035100*    HERE BY THE PLAIN COMP COUNTER RATHER THAN BY AN INDEX-NAME SET UP
035200*    FOR A DIFFERENT TABLE.
035300 AA015B-COPY-ONE-ROW.
035400     SET      EX               TO WS-SUB-I.
035500     MOVE     WS-T-ID (EX)   TO LV-TABLE-ID OF LDVSTR-WS (WS-SUB-I).
035600     MOVE     WS-T-NAME (EX) TO LV-TABLE-NAME OF LDVSTR-WS (WS-SUB-I).
035700*
035800 AA015B-EXIT.
035900     EXIT.
036000*
036100*    FIND-BY-ID - LINEAR SCAN, DATASET IS SMALL, NO KEYED ACCESS NEEDED.
036200 AA040-FIND-BY-ID.
036300     MOVE     "N"              TO WS-FOUND-SWITCH.
036400     MOVE     ZERO             TO WS-FOUND-SUB.
036500     IF       WS-CAT-COUNT = ZERO
036600              GO TO AA040-EXIT.
036700*
036800     PERFORM  AA041-TEST-ONE THRU AA041-EXIT
036900              VARYING WS-SUB-I FROM 1 BY 1
037000              UNTIL WS-SUB-I > WS-CAT-COUNT OR WS-FOUND-YES.
037100*
037200 AA040-EXIT.
037300     EXIT.
037400*
037500 AA041-TEST-ONE.
037600     SET      EX               TO WS-SUB-I.
037700     IF       WS-T-ID (EX) = LV-CAT-ID
037800              MOVE WS-SUB-I    TO WS-FOUND-SUB
037900              MOVE "Y"         TO WS-FOUND-SWITCH.
038000*
038100 AA041-EXIT.
038200     EXIT.
038300*
038400*    UPDATE - LOCATE BY ID, VALIDATE THE NEW NAME (UNIQUENESS SKIPS
038500*    THIS ROW'S OWN ID), REPLACE, REWRITE, AND WHEN THE NAME ACTUALLY
038600*    CHANGED ASK LD100 TO CASCADE IT ONTO EVERY MATCHING EXPENSE.
038700 AA020-UPDATE-ONE.
038800     PERFORM  AA040-FIND-BY-ID THRU AA040-EXIT.
038900     IF       NOT WS-FOUND-YES
039000              MOVE 90 TO LV-RETURN-CODE OF LD300-WS
039100              GO TO AA020-EXIT.
039200*
039300     MOVE     WS-T-NAME (EX)   TO WS-FOLD-A.
039400     MOVE     LV-CAT-NAME      TO WS-FOLD-B.
039500     PERFORM  AA052-UPPER-FOLD-A THRU AA052-EXIT.
039600     PERFORM  AA053-UPPER-FOLD-B THRU AA053-EXIT.
039700     IF       WS-FOLD-A NOT = WS-FOLD-B
039800              MOVE "Y"         TO WS-CHANGED-SWITCH
039900     ELSE
040000              MOVE "N"         TO WS-CHANGED-SWITCH.
040100*
040200     PERFORM  AA015-VALIDATE-NAME THRU AA015-EXIT.
040300     IF       LV-INVALID OF LD300-WS
040400              GO TO AA020-EXIT.
040500*
040600     IF       WS-TABLE-CHANGED
040700              MOVE WS-T-NAME (EX)  TO LV-OLD-CATEGORY
040800              MOVE LV-CAT-NAME     TO LV-NEW-CATEGORY
040900              SET LV-DO-RENAME-CASCADE TO TRUE
041000              CALL "LD100"  USING  LD100-WS.
041100*
041200     MOVE     LV-CAT-NAME      TO WS-T-NAME (EX).
041300     SET      WS-TABLE-CHANGED TO TRUE.
041400     PERFORM  AA090-REWRITE-MASTER THRU AA090-EXIT.
041500*
041600 AA020-EXIT.
041700     EXIT.
041800*
041900*    DELETE - LOCATE BY ID, ASK LD100 WHETHER THE NAME IS STILL IN USE,
042000*    REFUSE IF SO, OTHERWISE CLOSE THE GAP AND REWRITE.
042100 AA030-DELETE-ONE.
042200     PERFORM  AA040-FIND-BY-ID THRU AA040-EXIT.
042300     IF       NOT WS-FOUND-YES
042400              MOVE 90 TO LV-RETURN-CODE OF LD300-WS
042500              GO TO AA030-EXIT.
042600*
042700     MOVE     WS-T-NAME (EX)   TO LV-OLD-CATEGORY.
042800     SET      LV-DO-IN-USE-TEST TO TRUE.
042900     CALL     "LD100"  USING  LD100-WS.
043000     IF       LV-CATEGORY-IN-USE OF LD100-WS
043100              MOVE 91 TO LV-RETURN-CODE OF LD300-WS
043200              GO TO AA030-EXIT.
043300*
043400     PERFORM  AA035-CLOSE-GAP THRU AA035-EXIT
043500              VARYING WS-SUB-I FROM WS-FOUND-SUB BY 1
043600              UNTIL WS-SUB-I >= WS-CAT-COUNT.
043700     SUBTRACT 1                FROM WS-CAT-COUNT.
043800     SET      WS-TABLE-CHANGED TO TRUE.
043900     PERFORM  AA090-REWRITE-MASTER THRU AA090-EXIT.
044000*
044100 AA030-EXIT.
044200     EXIT.
044300*
044400 AA035-CLOSE-GAP.
044500     SET      EX               TO WS-SUB-I.
044600     SET      EY               TO WS-SUB-I.
044700     SET      EY               UP BY 1.
044800     MOVE     WS-T-ID (EY)     TO WS-T-ID (EX).
044900     MOVE     WS-T-NAME (EY)   TO WS-T-NAME (EX).
045000*
045100 AA035-EXIT.
045200     EXIT.
045300*
045400*    SELECT/LIST - EVERY CATEGORY IS SELECTED, NO FILTER EXISTS FOR
045500*    THIS ENGINE; SORT ASCENDING ON NAME, CASE-INSENSITIVE.
045600 AA050-SELECT-LIST.
045700     MOVE     ZERO             TO WS-SEL-COUNT.
045800     MOVE     ZERO             TO LV-SELECTED-COUNT OF LD300-WS.
045900     IF       WS-CAT-COUNT = ZERO
046000              GO TO AA050-EXIT.
046100*
046200     PERFORM  AA051-ADD-ONE-SUB THRU AA051-EXIT
046300              VARYING WS-SUB-I FROM 1 BY 1 UNTIL WS-SUB-I > WS-CAT-COUNT.
046400*
046500     IF       WS-SEL-COUNT > 1
046600              PERFORM AA055-SORT-PASS THRU AA055-EXIT
046700                       VARYING WS-SUB-I FROM 1 BY 1
046800                       UNTIL WS-SUB-I >= WS-SEL-COUNT
046900                       OR WS-SORT-DONE.
047000*
047100     MOVE     WS-SEL-COUNT     TO LV-SELECTED-COUNT OF LD300-WS.
047200*
047300 AA050-EXIT.
047400     EXIT.
047500*
047600 AA051-ADD-ONE-SUB.
047700     ADD      1                TO WS-SEL-COUNT.
047800     SET      SX               TO WS-SEL-COUNT.
047900     MOVE     WS-SUB-I         TO WS-SEL-ENTRY-SUB (SX).
048000*
048100 AA051-EXIT.
048200     EXIT.
048300*
048400 AA052-UPPER-FOLD-A.
048500     PERFORM  AA052A-FOLD-ONE-A THRU AA052A-EXIT
048600              VARYING WS-FOLD-SUB FROM 1 BY 1 UNTIL WS-FOLD-SUB > 50.
048700*
048800 AA052-EXIT.
048900     EXIT.
049000*
049100 AA052A-FOLD-ONE-A.
049200     IF       WS-FOLD-A (WS-FOLD-SUB:1) IS LOW-ALPHA
049300              SET AY           TO WS-FOLD-SUB
049400              SEARCH WS-ALOWER-CH
049500                  WHEN WS-ALOWER-CH (AY) = WS-FOLD-A (WS-FOLD-SUB:1)
049600                       MOVE WS-ALPHA-CH (AY) TO WS-FOLD-A (WS-FOLD-SUB:1).
049700*
049800 AA052A-EXIT.
049900     EXIT.
050000*
050100 AA053-UPPER-FOLD-B.
050200     PERFORM  AA053A-FOLD-ONE-B THRU AA053A-EXIT
050300              VARYING WS-FOLD-SUB FROM 1 BY 1 UNTIL WS-FOLD-SUB > 50.
050400*
050500 AA053-EXIT.
050600     EXIT.
050700*
050800 AA053A-FOLD-ONE-B.
050900     IF       WS-FOLD-B (WS-FOLD-SUB:1) IS LOW-ALPHA
051000              SET AY           TO WS-FOLD-SUB
051100              SEARCH WS-ALOWER-CH
051200                  WHEN WS-ALOWER-CH (AY) = WS-FOLD-B (WS-FOLD-SUB:1)
051300                       MOVE WS-ALPHA-CH (AY) TO WS-FOLD-B (WS-FOLD-SUB:1).
051400*
051500 AA053A-EXIT.
051600     EXIT.
051700*
051800*    BUBBLE SORT ON NAME, CASE-FOLDED, ASCENDING - NO SORT VERB
051900*    AVAILABLE FOR AN IN-MEMORY TABLE OF THIS SHAPE.
052000 AA055-SORT-PASS.
052100     SET      WS-SORT-DONE     TO TRUE.
052200     PERFORM  AA056A-COMPARE-SWAP THRU AA056A-EXIT
052300              VARYING WS-SUB-J FROM 1 BY 1
052400              UNTIL WS-SUB-J >= (WS-SEL-COUNT - WS-SUB-I + 1).
052500*
052600 AA055-EXIT.
052700     EXIT.
052800*
052900 AA056A-COMPARE-SWAP.
053000     SET      SX               TO WS-SUB-J.
053100     SET      SY               TO WS-SUB-J.
053200     SET      SY               UP BY 1.
053300     SET      EX               TO WS-SEL-ENTRY-SUB (SX).
053400     SET      EY               TO WS-SEL-ENTRY-SUB (SY).
053500     MOVE     WS-T-NAME (EX)   TO WS-FOLD-A.
053600     MOVE     WS-T-NAME (EY)   TO WS-FOLD-B.
053700     PERFORM  AA052-UPPER-FOLD-A THRU AA052-EXIT.
053800     PERFORM  AA053-UPPER-FOLD-B THRU AA053-EXIT.
053900     IF       WS-FOLD-A > WS-FOLD-B
054000              MOVE WS-SEL-ENTRY-SUB (SX) TO WS-SEL-HOLD
054100              MOVE WS-SEL-ENTRY-SUB (SY) TO WS-SEL-ENTRY-SUB (SX)
054200              MOVE WS-SEL-HOLD           TO WS-SEL-ENTRY-SUB (SY)
054300              SET NOT WS-SORT-DONE TO TRUE.
054400*
054500 AA056A-EXIT.
054600     EXIT.
054700*
054800*    PRINT THE SELECTION - SEPARATE FIXED WORKING-STORAGE LAYOUTS MOVED
054900*    WHOLE TO REPT-LINE, NO STRING VERB USED ANYWHERE IN THIS SHOP.
055000 AA060-PRINT-SELECTION.
055100     OPEN     OUTPUT           SELECTION-REPORT.
055200     IF       WS-SEL-COUNT = ZERO
055300              MOVE WS-NO-CAT-LINE  TO REPT-LINE
055400              WRITE REPT-LINE
055500              GO TO AA060-EXIT.
055600*
055700     MOVE     WS-SEL-COUNT     TO WS-HL-COUNT.
055800     MOVE     WS-HEADER-LINE   TO REPT-LINE.
055900     WRITE    REPT-LINE.
056000*
056100     PERFORM  AA061-PRINT-ONE THRU AA061-EXIT
056200              VARYING WS-SUB-I FROM 1 BY 1 UNTIL WS-SUB-I > WS-SEL-COUNT.
056300*
056400 AA060-EXIT.
056500     CLOSE    SELECTION-REPORT.
056600     EXIT.
056700*
056800 AA061-PRINT-ONE.
056900     SET      SX               TO WS-SUB-I.
057000     SET      EX               TO WS-SEL-ENTRY-SUB (SX).
057100     MOVE     SPACES           TO WS-DETAIL-LINE-1.
057200     MOVE     WS-T-ID (EX)     TO WS-DL-ID.
057300     MOVE     WS-T-NAME (EX)   TO WS-DL-NAME.
057400     MOVE     WS-DETAIL-LINE-1 TO REPT-LINE.
057500     WRITE    REPT-LINE.
057600*
057700 AA061-EXIT.
057800     EXIT.
057900*
058000*    REWRITE THE WHOLE MASTER FROM THE TABLE - DATASET IS SMALL, NO
058100*    KEYED ACCESS NEEDED, SAME PATTERN AS LD100/LD200.
058200 AA090-REWRITE-MASTER.
058300     IF       NOT WS-TABLE-CHANGED
058400              GO TO AA090-EXIT.
058500     OPEN     OUTPUT           CATEGORY-MASTER.
058600     IF       WS-CAT-COUNT > ZERO
058700              PERFORM AA091-WRITE-ONE THRU AA091-EXIT
058800                       VARYING WS-SUB-I FROM 1 BY 1
058900                       UNTIL WS-SUB-I > WS-CAT-COUNT.
059000     CLOSE    CATEGORY-MASTER.
059100*
059200 AA090-EXIT.
059300     EXIT.
059400*
059500 AA091-WRITE-ONE.
059600     SET      EX               TO WS-SUB-I.
059700     MOVE     WS-T-ID (EX)     TO CAT-ID.
059800     MOVE     WS-T-NAME (EX)   TO CAT-NAME.
059900     WRITE    LD-CATEGORY-RECORD.
060000*
060100 AA091-EXIT.
060200     EXIT.
