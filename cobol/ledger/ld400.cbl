000100****************************************************************
000200*                                                               *
000300*                   LEDGER BALANCE AGGREGATOR                  *
000400*                                                               *
000500****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*===============================
000900*
001000 PROGRAM-ID.              LD400.
001100 AUTHOR.                  V B COEN.
001200 INSTALLATION.            APPLEWOOD COMPUTERS.
001300 DATE-WRITTEN.            29/12/1985.
001400 DATE-COMPILED.
001500 SECURITY.                COPYRIGHT (C) 1985-2026, VINCENT BRYAN COEN.
001600*                         DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001700*                         LICENSE.  SEE THE FILE COPYING FOR DETAILS.
001800*
001900*    REMARKS.             LEDGER BALANCE ENGINE - GIVEN A SHARED FILTER
002000*                         SET (CATEGORY/SOURCE, TAG, DATE RANGE), ASKS
002100*                         LD100 FOR THE EXPENSE TOTAL AND LD200 FOR THE
002200*                         INCOME TOTAL UNDER THE SAME FILTER, THEN NETS
002300*                         THEM.  NO MASTER OF ITS OWN, NO MUTATION - A
002400*                         PURE AGGREGATOR AND REPORT DRIVER.
002500*
002600*    VERSION.             SEE PROG-NAME IN WS.
002700*
002800*    CALLED MODULES.      LD100.   EXPENSE ENGINE - TOTAL ENTRY POINT.
002900*                         LD200.   INCOME ENGINE - TOTAL ENTRY POINT.
003000*
003100*    ERROR MESSAGES USED. NONE - A TOTAL CANNOT FAIL ONCE THE MASTERS
003200*                         ARE OPEN; LV-RETURN-CODE IS CARRIED ONLY FOR
003300*                         SYMMETRY WITH LD100/LD200/LD300.
003400*
003500* CHANGES:
003600* 29/12/1985 VBC -        CREATED - THE FOURTH LEDGER ENGINE, NETTING
003700*                         LD100 AND LD200'S TOTALS UNDER ONE FILTER SET.
003800* 02/01/1986 VBC -   .01  BALANCE REPORT LINE ADDED, 2 DECIMALS, SIGN
003900*                         SHOWN WHEN NEGATIVE.
004000* 14/01/1999 VBC -   .02  Y2K REVIEW - NO DATE ARITHMETIC IN THIS
004100*                         PROGRAM, NOTHING TO FIX.
004200* 16/04/2024 VBC -        COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
004300*                         PREVIOUS NOTICES.
004400* 19/09/2025 VBC - 3.3.00 VERSION UPDATE AND BUILDS RESET.
004500* 29/12/2025 VBC -   .03  TAKEN FROM PYRGSTR/MAPS09 FOR J'S LEDGER WORK,
004600*                         THE BALANCE SIDE OF THE FIRST LEDGER RELEASE.
004700* 14/01/2026 VBC -   .04  DROPPED THE STRAY MAIN-PROGRAM-EXIT PARAGRAPH -
004800*                         AA000-MAIN ALREADY FALLS INTO MAIN-EXIT, WHICH
004900*                         DOES THE EXIT PROGRAM - NOTHING EVER PERFORMED
005000*                         OR FELL INTO THE OTHER ONE.
005100*
005200*************************************************************************
005300*
005400* COPYRIGHT NOTICE.
005500* ****************
005600*
005700* THIS PROGRAM IS PART OF THE LEDGER SUB-SYSTEM AND IS COPYRIGHT (C)
005800* VINCENT B COEN 1985-2026 AND LATER, DISTRIBUTED ON THE SAME TERMS
005900* AS THE REST OF THE LEDGER SUB-SYSTEM - SEE THE FILE
006000* COPYING.
006100*
006200*************************************************************************
006300*
006400 ENVIRONMENT             DIVISION.
006500*===============================
006600*
006700 CONFIGURATION           SECTION.
006800 SPECIAL-NAMES.
006900     C01                 IS TOP-OF-FORM.
007000 INPUT-OUTPUT            SECTION.
007100*------------------------------
007200*
007300 FILE-CONTROL.
007400     SELECT   BALANCE-REPORT
007500                         ASSIGN TO "LDGRBAL"
007600                         ORGANIZATION LINE SEQUENTIAL
007700                         FILE STATUS IS WS-REPT-STATUS.
007800*
007900 DATA                    DIVISION.
008000*===============================
008100*
008200 FILE SECTION.
008300*
008400 FD  BALANCE-REPORT
008500     LABEL RECORDS ARE STANDARD.
008600 01  REPT-LINE               PIC X(250).
008700*
008800 WORKING-STORAGE SECTION.
008900*-----------------------
009000*
009100 77  PROG-NAME               PIC X(15)     VALUE "LD400 (1.0.04)".
009200*
009300 01  WS-FILE-STATUS-GRP.
009400     03  WS-REPT-STATUS      PIC XX.
009500         88  WS-REPT-OK            VALUE "00".
009600*
009700*    SIGNED EDITED AMOUNT WORK - NO INTRINSIC FUNCTION AVAILABLE TO
009800*    FORMAT A SIGNED TOTAL, SO THE SIGN IS SPLIT OFF AND RE-APPLIED BY
009900*    HAND INTO THE PRINT LINE.  COMP-3 TOTAL CARRIES A RAW-BYTE VIEW
010000*    ALONGSIDE IT, SAME HABIT AS EVERY OTHER ENGINE IN THIS SUITE -
010100*    KEPT FOR THE DUMP READER WHEN A BALANCE LOOKS WRONG.
010200 01  WS-AMOUNT-WORK.
010300     03  WS-BAL-ABS          PIC S9(9)V99  COMP-3.
010400     03  WS-BAL-ABS-DUMP  REDEFINES  WS-BAL-ABS  PIC X(6).
010500     03  WS-BAL-EDITED       PIC ZZZZZZZ9.99.
010600*       WHOLE/CENTS SPLIT, USED TO BUILD THE REPORT LINE FIELD BY
010700*       FIELD WITHOUT A STRING VERB.
010800     03  WS-BAL-EDITED-PARTS  REDEFINES  WS-BAL-EDITED.
010900         05  WS-BAL-WHOLE-PART   PIC X(8).
011000         05  FILLER              PIC X(1).
011100         05  WS-BAL-CENTS-PART   PIC X(2).
011200     03  WS-BAL-SIGN         PIC X.
011300*
011400 01  WS-WORK-FIELDS.
011500     03  WS-SUB-I            PIC 9(4)      COMP.
011600*
011700*    PRINT-LINE LAYOUT FOR THE BALANCE REPORT - A SEPARATE WORKING-
011800*    STORAGE 01-LEVEL GROUP MOVED WHOLE TO REPT-LINE BEFORE WRITE, NO
011900*    STRING VERB USED ANYWHERE IN THIS SHOP.
012000 01  WS-BALANCE-LINE.
012100     03  FILLER              PIC X(12)  VALUE "Net balance:".
012200     03  FILLER              PIC X(1)   VALUE SPACE.
012300     03  WS-BL-SIGN          PIC X.
012400     03  WS-BL-WHOLE         PIC X(8).
012500     03  FILLER              PIC X(1)   VALUE ".".
012600     03  WS-BL-CENTS         PIC X(2).
012700     03  FILLER              PIC X(225) VALUE SPACES.
012800*       RAW-BYTE VIEW OF THE WHOLE LINE, SAME DUMP-READER HABIT AS
012900*       WS-BAL-ABS-DUMP ABOVE - KEPT SO THE OPERATOR CAN MATCH A
013000*       COLUMN OFFSET AGAINST A HEX DUMP WITHOUT RECOUNTING FILLERS.
013100     03  WS-BALANCE-LINE-DUMP  REDEFINES  WS-BALANCE-LINE  PIC X(250).
013200*
013300*    CALL-LINKAGE COPYBOOKS - COPIED HERE AS WORKING-STORAGE SO EVERY
013400*    CALL TO LD100/LD200 LINES UP FIELD FOR FIELD WITH THEIR OWN
013500*    LINKAGE SECTIONS.  EVERY NAME THE THREE COPYBOOKS HOLD IN COMMON
013600*    (LV-FLT-*, LV-RETURN-CODE, LV-VALID AND SO ON) MUST BE QUALIFIED
013700*    BY GROUP THROUGHOUT THE PROCEDURE DIVISION BELOW.
013800 COPY "wsld100.cob".
013900 COPY "wsld200.cob".
014000*
014100 LINKAGE SECTION.
014200*--------------
014300*
014400 COPY "wsld400.cob".
014500*
014600 PROCEDURE DIVISION  USING  LD400-WS.
014700*====================================
014800*
014900 AA000-MAIN                 SECTION.
015000*************************************
015100     MOVE     ZERO             TO LV-RETURN-CODE OF LD400-WS.
015200     PERFORM  AA050-COMPUTE-BALANCE THRU AA050-EXIT.
015300     PERFORM  AA060-PRINT-BALANCE THRU AA060-EXIT.
015400*
015500 MAIN-EXIT.
015600     EXIT PROGRAM.
015700*
015800*    COPY THE SHARED FILTER CRITERIA ACROSS TO BOTH ENGINES' OWN
015900*    LINKAGE BLOCKS, ASK EACH FOR ITS TOTAL, THEN NET THEM.  LD100 HAS
016000*    NO USE FOR LV-FLT-SOURCE AND LD200 HAS NO USE FOR LV-FLT-CATSRC -
016100*    EACH ENGINE READS ONLY THE FIELD IT UNDERSTANDS.
016200 AA050-COMPUTE-BALANCE.
016300     PERFORM  AA051-SET-EXPENSE-FILTER THRU AA051-EXIT.
016400     SET      LV-DO-TOTAL OF LD100-WS TO TRUE.
016500     CALL     "LD100"  USING  LD100-WS.
016600*
016700     PERFORM  AA052-SET-INCOME-FILTER THRU AA052-EXIT.
016800     SET      LV-DO-TOTAL OF LD200-WS TO TRUE.
016900     CALL     "LD200"  USING  LD200-WS.
017000*
017100     COMPUTE  LV-BAL-NET-BALANCE OF LD400-WS ROUNDED =
017200              LV-INCOME-TOTAL OF LD200-WS - LV-EXPENSE-TOTAL OF LD100-WS.
017300     MOVE     ZERO             TO LV-RETURN-CODE OF LD400-WS.
017400*
017500 AA050-EXIT.
017600     EXIT.
017700*
017800 AA051-SET-EXPENSE-FILTER.
017900     MOVE     LV-FLT-CATSRC-PRESENT OF LD400-WS
018000                                     TO LV-FLT-CATSRC-PRESENT OF LD100-WS.
018100     MOVE     LV-FLT-CATSRC OF LD400-WS
018200                                     TO LV-FLT-CATSRC OF LD100-WS.
018300     MOVE     "N"              TO LV-FLT-METHOD-PRESENT OF LD100-WS.
018400     MOVE     LV-FLT-TAG-PRESENT OF LD400-WS
018500                                     TO LV-FLT-TAG-PRESENT OF LD100-WS.
018600     MOVE     LV-FLT-TAG OF LD400-WS TO LV-FLT-TAG OF LD100-WS.
018700     MOVE     "N"              TO LV-FLT-MERCHANT-PRESENT OF LD100-WS.
018800     MOVE     LV-FLT-START-PRESENT OF LD400-WS
018900                                     TO LV-FLT-START-PRESENT OF LD100-WS.
019000     MOVE     LV-FLT-START-AT OF LD400-WS
019100                                     TO LV-FLT-START-AT OF LD100-WS.
019200     MOVE     LV-FLT-END-PRESENT OF LD400-WS
019300                                     TO LV-FLT-END-PRESENT OF LD100-WS.
019400     MOVE     LV-FLT-END-AT OF LD400-WS
019500                                     TO LV-FLT-END-AT OF LD100-WS.
019600*
019700 AA051-EXIT.
019800     EXIT.
019900*
020000 AA052-SET-INCOME-FILTER.
020100     MOVE     LV-FLT-SOURCE-PRESENT OF LD400-WS
020200                                     TO LV-FLT-SOURCE-PRESENT OF LD200-WS.
020300     MOVE     LV-FLT-SOURCE OF LD400-WS
020400                                     TO LV-FLT-SOURCE OF LD200-WS.
020500     MOVE     "N"              TO LV-FLT-METHOD-PRESENT OF LD200-WS.
020600     MOVE     LV-FLT-TAG-PRESENT OF LD400-WS
020700                                     TO LV-FLT-TAG-PRESENT OF LD200-WS.
020800     MOVE     LV-FLT-TAG OF LD400-WS TO LV-FLT-TAG OF LD200-WS.
020900     MOVE     LV-FLT-START-PRESENT OF LD400-WS
021000                                     TO LV-FLT-START-PRESENT OF LD200-WS.
021100     MOVE     LV-FLT-START-AT OF LD400-WS
021200                                     TO LV-FLT-START-AT OF LD200-WS.
021300     MOVE     LV-FLT-END-PRESENT OF LD400-WS
021400                                     TO LV-FLT-END-PRESENT OF LD200-WS.
021500     MOVE     LV-FLT-END-AT OF LD400-WS
021600                                     TO LV-FLT-END-AT OF LD200-WS.
021700*
021800 AA052-EXIT.
021900     EXIT.
022000*
022100*    PRINT THE BALANCE LINE - SIGN SPLIT OFF BY HAND, NO INTRINSIC
022200*    FUNCTION AND NO STRING VERB USED.
022300 AA060-PRINT-BALANCE.
022400     OPEN     OUTPUT           BALANCE-REPORT.
022500     MOVE     LV-BAL-NET-BALANCE OF LD400-WS TO WS-BAL-ABS.
022600     IF       LV-BAL-NET-BALANCE OF LD400-WS < ZERO
022700              MOVE "-"         TO WS-BL-SIGN
022800              COMPUTE WS-BAL-ABS = ZERO - WS-BAL-ABS
022900     ELSE
023000              MOVE SPACE       TO WS-BL-SIGN.
023100     MOVE     WS-BAL-ABS       TO WS-BAL-EDITED.
023200     MOVE     WS-BAL-WHOLE-PART TO WS-BL-WHOLE.
023300     MOVE     WS-BAL-CENTS-PART TO WS-BL-CENTS.
023400     MOVE     WS-BALANCE-LINE  TO REPT-LINE.
023500     WRITE    REPT-LINE.
023600*
023700 AA060-EXIT.
023800     CLOSE    BALANCE-REPORT.
023900     EXIT.
