000100****************************************************************
000200*                                                               *
000300*                    INCOME  LEDGER  ENGINE                     *
000400*                                                               *
000500****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*===============================
000900*
001000 PROGRAM-ID.              LD200.
001100 AUTHOR.                  V B COEN.
001200 INSTALLATION.            APPLEWOOD COMPUTERS.
001300 DATE-WRITTEN.            05/01/1986.
001400 DATE-COMPILED.
001500 SECURITY.                COPYRIGHT (C) 1986-2026, VINCENT BRYAN COEN.
001600*                         DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001700*                         LICENSE.  SEE THE FILE COPYING FOR DETAILS.
001800*
001900*    REMARKS.             INCOME MASTER ENGINE - LOAD, ADD, UPDATE,
002000*                         DELETE, SELECT/LIST, TOTAL.  THE INCOME-SIDE
002100*                         TWIN OF LD100 - SAME SHAPE, SOURCE IN PLACE
002200*                         OF CATEGORY, RECV-METHOD IN PLACE OF PAY-
002300*                         METHOD, RECEIVED-AT IN PLACE OF INCURRED-AT,
002400*                         NO MERCHANT FIELD, NO RENAME-CASCADE (ONLY
002500*                         CATEGORIES CASCADE, NOT INCOME SOURCES).
002600*
002700*    VERSION.             SEE PROG-NAME IN WS.
002800*
002900*    CALLED MODULES.      LDVSTR.  REQUIRED-STRING / SOURCE VALIDATOR.
003000*                         LDVDAT.  TIMESTAMP / RECORDED-AFTER VALIDATOR.
003100*                         LDVCHR.  AMOUNT/CURRENCY/METHOD/TAG/PATH.
003200*
003300*    ERROR MESSAGES USED.
003400* PROGRAM SPECIFIC:
003500*                         LD190 - INCOME ID NOT FOUND.
003600*                         LD001 THRU LD010 - SEE COMMON VALIDATORS.
003700*
003800* CHANGES:
003900* 05/01/1986 VBC -        CREATED - TAKEN FROM VACPRINT'S SEQUENTIAL
004000*                         READ/ACCUMULATE/PRINT SHAPE, RECAST AS AN
004100*                         INCOME MASTER ENGINE ALONGSIDE LD100.
004200* 12/01/1986 VBC -   .01  ADDED AA050 SELECT/FILTER AND THE SAME
004300*                         BUBBLE-SORT-ON-RECEIVED-AT IDEA AS LD100 -
004400*                         NO SORT VERB FOR AN IN-MEMORY TABLE.
004500* 19/01/1986 VBC -   .02  ADDED AA060 PRINT-SELECTION TO LDGRSEL.PRT.
004600* 26/01/1986 VBC -   .03  SIMPLE RUNNING-NUMBER ID SCHEME ADDED FOR ADD
004700*                         WHEN THE CALLER SUPPLIES A BLANK INC-ID.
004800* 14/01/1999 VBC -   .04  Y2K REVIEW - WSA-TODAY FED FROM ACCEPT FROM
004900*                         DATE YYYYMMDD (4-DIGIT YEAR), NOTHING TO FIX.
005000* 16/04/2024 VBC -        COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
005100*                         PREVIOUS NOTICES.
005200* 19/09/2025 VBC - 3.3.00 VERSION UPDATE AND BUILDS RESET.
005300* 22/12/2025 VBC -   .05  TAKEN FROM VACPRINT FOR J'S LEDGER WORK,
005400*                         INCOME SIDE OF THE FIRST LEDGER RELEASE.
005500* 13/01/2026 VBC -   .06  AA015 WAS STORING EVERY TAG EVEN WHEN TWO TAGS
005600*                         ON THE SAME CANDIDATE NORMALISED TO THE SAME
005700*                         VALUE.  ADDED AA015B TO DROP REPEATS ONCE THE
005800*                         CHARSET/CASE CHECKS HAVE RUN, KEEPING THE
005900*                         FIRST OCCURRENCE AND CLOSING THE GAP, TO MATCH
006000*                         LD100.
006100*
006200*************************************************************************
006300*
006400* COPYRIGHT NOTICE.
006500* ****************
006600*
006700* THIS PROGRAM IS PART OF THE LEDGER SUB-SYSTEM AND IS COPYRIGHT (C)
006800* VINCENT B COEN 1986-2026 AND LATER, DISTRIBUTED ON THE SAME TERMS
006900* AS THE REST OF THE LEDGER SUB-SYSTEM - SEE THE FILE
007000* COPYING.
007100*
007200*************************************************************************
007300*
007400 ENVIRONMENT             DIVISION.
007500*===============================
007600*
007700 CONFIGURATION           SECTION.
007800 SPECIAL-NAMES.
007900     C01                 IS TOP-OF-FORM
008000     CLASS LOW-ALPHA     IS "a" THRU "z"
008100     CLASS HIGH-ALPHA    IS "A" THRU "Z"
008200     SWITCH UPSI-0       IS LD-VALIDATE-SWITCH
008300                         ON STATUS IS LD-VALIDATE-STRICT
008400                         OFF STATUS IS LD-VALIDATE-LAX.
008500 INPUT-OUTPUT            SECTION.
008600*------------------------------
008700*
008800 FILE-CONTROL.
008900     SELECT   INCOME-MASTER
009000                         ASSIGN TO "INCMAST"
009100                         ORGANIZATION LINE SEQUENTIAL
009200                         FILE STATUS IS WS-INC-STATUS.
009300*
009400     SELECT   SELECTION-REPORT
009500                         ASSIGN TO "LDGRSEL"
009600                         ORGANIZATION LINE SEQUENTIAL
009700                         FILE STATUS IS WS-REPT-STATUS.
009800*
009900 DATA                    DIVISION.
010000*===============================
010100*
010200 FILE SECTION.
010300*
010400 FD  INCOME-MASTER
010500     LABEL RECORDS ARE STANDARD.
010600 COPY "wsldinc.cob".
010700*
010800 FD  SELECTION-REPORT
010900     LABEL RECORDS ARE STANDARD.
011000 01  REPT-LINE               PIC X(250).
011100*
011200 WORKING-STORAGE SECTION.
011300*-----------------------
011400*
011500 77  PROG-NAME               PIC X(15)     VALUE "LD200 (1.0.06)".
011600*
011700*    FILE STATUS BYTES.
011800 01  WS-FILE-STATUS-GRP.
011900     03  WS-INC-STATUS       PIC XX.
012000         88  WS-INC-OK             VALUE "00".
012100         88  WS-INC-EOF            VALUE "10".
012200     03  WS-REPT-STATUS      PIC XX.
012300         88  WS-REPT-OK            VALUE "00".
012400*
012500*    CASE-FOLD MAPS - SAME IDEA AS LD100, USED HERE FOR THE CASE-
012600*    INSENSITIVE SOURCE COMPARE IN THE FILTER.
012700 01  WS-FOLD-DATA.
012800     03  WS-ALPHA            PIC X(26)  VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
012900     03  FILLER  REDEFINES  WS-ALPHA.
013000         05  WS-ALPHA-CH         PIC X   OCCURS 26  INDEXED BY AX.
013100     03  WS-ALOWER           PIC X(26)  VALUE "abcdefghijklmnopqrstuvwxyz".
013200     03  FILLER  REDEFINES  WS-ALOWER.
013300         05  WS-ALOWER-CH        PIC X   OCCURS 26  INDEXED BY AY.
013400     03  WS-FOLD-SUB         PIC 9(3)      COMP.
013500     03  WS-FOLD-A           PIC X(50).
013600     03  WS-FOLD-B           PIC X(50).
013700*
013800*    IN-MEMORY INCOME TABLE - LOADED WHOLE AT OPEN, REWRITTEN WHOLE
013900*    AFTER EVERY ADD/UPDATE/DELETE.
014000 01  WS-INCOME-TABLE.
014100     03  WS-INC-COUNT        PIC 9(4)      COMP.
014200     03  WS-INC-ENTRY                      OCCURS 1 TO 1000 TIMES
014300                                           DEPENDING ON WS-INC-COUNT
014400                                           INDEXED BY EX EY EZ.
014500         05  WS-T-ID             PIC X(36).
014600         05  WS-T-AMOUNT         PIC S9(7)V99  COMP-3.
014700         05  WS-T-CURRENCY       PIC X(3).
014800         05  WS-T-SOURCE         PIC X(50).
014900         05  WS-T-RECV-METHOD    PIC X(14).
015000         05  WS-T-RECEIVED-AT    PIC X(20).
015100         05  WS-T-RECORDED-AT    PIC X(20).
015200         05  WS-T-DESC-PRESENT   PIC X.
015300         05  WS-T-DESCRIPTION    PIC X(200).
015400         05  WS-T-TAG-COUNT      PIC 99        COMP.
015500         05  WS-T-TAG-GRP                      OCCURS 10.
015600             07  WS-T-TAG        PIC X(30).
015700         05  WS-T-ATTACH-PRESENT PIC X.
015800         05  WS-T-ATTACH-PATH    PIC X(100).
015900*
016000*    SWAP / SCRATCH AREA - SAME SHAPE AS ONE TABLE ENTRY.
016100 01  WS-INC-SWAP.
016200     03  WS-S-ID             PIC X(36).
016300     03  WS-S-AMOUNT         PIC S9(7)V99  COMP-3.
016400     03  WS-S-CURRENCY       PIC X(3).
016500     03  WS-S-SOURCE         PIC X(50).
016600     03  WS-S-RECV-METHOD    PIC X(14).
016700     03  WS-S-RECEIVED-AT    PIC X(20).
016800     03  WS-S-RECORDED-AT    PIC X(20).
016900     03  WS-S-DESC-PRESENT   PIC X.
017000     03  WS-S-DESCRIPTION    PIC X(200).
017100     03  WS-S-TAG-COUNT      PIC 99        COMP.
017200     03  WS-S-TAG-GRP                      OCCURS 10.
017300         05  WS-S-TAG        PIC X(30).
017400     03  WS-S-ATTACH-PRESENT PIC X.
017500     03  WS-S-ATTACH-PATH    PIC X(100).
017600*
017700*    SELECTION WORK TABLE - SUBSCRIPTS OF WS-INC-ENTRY THAT PASSED THE
017800*    FILTER, SORTED ASCENDING ON RECEIVED-AT.
017900 01  WS-SELECT-DATA.
018000     03  WS-SEL-COUNT        PIC 9(4)      COMP.
018100     03  WS-SEL-SUB                        OCCURS 1 TO 1000 TIMES
018200                                           DEPENDING ON WS-SEL-COUNT
018300                                           INDEXED BY SX SY.
018400         05  WS-SEL-ENTRY-SUB PIC 9(4)     COMP.
018500     03  WS-SEL-HOLD         PIC 9(4)      COMP.
018600     03  WS-SORT-SWITCH      PIC X.
018700         88  WS-SORT-DONE         VALUE "Y".
018800*
018900*    SUBSCRIPTS AND SWITCHES.
019000 01  WS-WORK-FIELDS.
019100     03  WS-SUB-I            PIC 9(4)      COMP.
019200     03  WS-SUB-J            PIC 9(4)      COMP.
019300     03  WS-FOUND-SUB        PIC 9(4)      COMP.
019400     03  WS-FOUND-SWITCH     PIC X.
019500         88  WS-FOUND-YES         VALUE "Y".
019600     03  WS-TAG-SUB           PIC 99        COMP.
019700*    DE-DUP SCRATCH - HOLDS THE TAGS KEPT SO FAR WHILE AA015B WORKS
019800*    DOWN THE CANDIDATE'S TAG LIST, FIRST OCCURRENCE WINS.
019900     03  WS-DEDUP-COUNT       PIC 99        COMP.
020000     03  WS-DEDUP-TAG-GRP                   OCCURS 10.
020100         05  WS-DEDUP-TAG     PIC X(30).
020200     03  WS-DUP-SWITCH        PIC X.
020300         88  WS-DUP-FOUND         VALUE "Y".
020400*
020500*    SIMPLE RUNNING-NUMBER ID SCHEME - USED ONLY WHEN THE CALLER LEAVES
020600*    LV-INC-ID BLANK ON AN ADD.
020700 01  WS-ID-WORK.
020800     03  WS-NEXT-SEQ-NUM     PIC 9(8)      COMP.
020900     03  WS-SEEN-SEQ-NUM     PIC 9(8)      COMP.
021000     03  WS-SEQ-NUM-ED       PIC 9(8).
021100     03  WS-NEW-ID           PIC X(36).
021200*
021300*    DEFAULT-TO-CURRENT-UTC-TIMESTAMP WORK AREA.
021400 01  WS-TODAY-WORK.
021500     03  WS-TODAY-DATE       PIC 9(8).
021600     03  FILLER  REDEFINES  WS-TODAY-DATE.
021700         05  WS-TODAY-CCYY       PIC 9(4).
021800         05  WS-TODAY-MM         PIC 9(2).
021900         05  WS-TODAY-DD         PIC 9(2).
022000     03  WS-TODAY-TIME       PIC 9(8).
022100     03  FILLER  REDEFINES  WS-TODAY-TIME.
022200         05  WS-TODAY-HH         PIC 9(2).
022300         05  WS-TODAY-MI         PIC 9(2).
022400         05  WS-TODAY-SS         PIC 9(2).
022500         05  WS-TODAY-CS         PIC 9(2).
022600     03  WS-TODAY-STAMP      PIC X(20).
022700     03  WS-TODAY-PARTS  REDEFINES  WS-TODAY-STAMP.
022800         05  WS-TS-CCYY          PIC 9(4).
022900         05  FILLER              PIC X         VALUE "-".
023000         05  WS-TS-MM            PIC 9(2).
023100         05  FILLER              PIC X         VALUE "-".
023200         05  WS-TS-DD            PIC 9(2).
023300         05  FILLER              PIC X         VALUE "T".
023400         05  WS-TS-HH            PIC 9(2).
023500         05  FILLER              PIC X         VALUE ":".
023600         05  WS-TS-MI            PIC 9(2).
023700         05  FILLER              PIC X         VALUE ":".
023800         05  WS-TS-SS            PIC 9(2).
023900         05  FILLER              PIC X         VALUE "Z".
024000*
024100*    PRINT LINE LAYOUTS - EACH MOVED WHOLE INTO REPT-LINE BEFORE THE
024200*    WRITE, FIELD BY FIELD, NO STRING VERB USED ANYWHERE IN THIS SHOP.
024300 01  WS-NO-INC-LINE.
024400     03  FILLER              PIC X(17)  VALUE "NO INCOMES FOUND.".
024500     03  FILLER              PIC X(233) VALUE SPACES.
024600*
024700 01  WS-HEADER-LINE.
024800     03  FILLER              PIC X(6)   VALUE "FOUND ".
024900     03  WS-HL-COUNT         PIC ZZZZ9.
025000     03  FILLER              PIC X(9)   VALUE " INCOMES ".
025100     03  FILLER              PIC X(7)   VALUE "(TOTAL ".
025200     03  WS-HL-TOTAL         PIC -(7)9.99.
025300     03  FILLER              PIC X(2)   VALUE "):".
025400     03  FILLER              PIC X(199) VALUE SPACES.
025500*
025600 01  WS-DETAIL-LINE-1.
025700     03  FILLER              PIC X      VALUE "[".
025800     03  WS-DL-ID            PIC X(36).
025900     03  FILLER              PIC X(2)   VALUE "] ".
026000     03  WS-DL-RECEIVED-AT   PIC X(20).
026100     03  FILLER              PIC X      VALUE SPACE.
026200     03  WS-DL-CURRENCY      PIC X(3).
026300     03  FILLER              PIC X      VALUE SPACE.
026400     03  WS-DL-AMOUNT        PIC -(7)9.99.
026500     03  FILLER              PIC X(139) VALUE SPACES.
026600*
026700 01  WS-DETAIL-LINE-2.
026800     03  FILLER              PIC X(11)  VALUE "  SOURCE: ".
026900     03  WS-DL-SOURCE        PIC X(50).
027000     03  FILLER              PIC X(10)  VALUE " | METHOD: ".
027100     03  WS-DL-METHOD        PIC X(14).
027200     03  FILLER              PIC X(175) VALUE SPACES.
027300*
027400 01  WS-DETAIL-LINE-3.
027500     03  FILLER              PIC X(15)  VALUE "  DESCRIPTION: ".
027600     03  WS-DL-DESCRIPTION   PIC X(200).
027700     03  FILLER              PIC X(35)  VALUE SPACES.
027800*
027900 01  WS-NO-TAG-LINE.
028000     03  FILLER              PIC X(15)  VALUE "  TAGS: (NONE)".
028100     03  FILLER              PIC X(235) VALUE SPACES.
028200*
028300 01  WS-TAG-LINE.
028400     03  FILLER              PIC X(8)   VALUE "  TAG: ".
028500     03  WS-DL-TAG           PIC X(30).
028600     03  FILLER              PIC X(212) VALUE SPACES.
028700*
028800*    ERROR MESSAGES.
028900 01  ERROR-MESSAGES.
029000     03  LD190               PIC X(25)  VALUE "LD190 INCOME ID NOT FOUND".
029100*
029200*    CALL-LINKAGE COPYBOOKS - COPIED HERE AS WORKING-STORAGE SO EVERY
029300*    CALL TO THE COMMON VALIDATORS LINES UP FIELD FOR FIELD WITH THEIR
029400*    OWN LINKAGE SECTIONS.
029500 COPY "wsldvst.cob".
029600 COPY "wsldvdt.cob".
029700 COPY "wsldvch.cob".
029800*
029900 LINKAGE SECTION.
030000*--------------
030100*
030200 COPY "wsld200.cob".
030300*
030400 PROCEDURE DIVISION  USING  LD200-WS.
030500*====================================
030600*
030700 AA000-MAIN                 SECTION.
030800*************************************
030900     MOVE     ZERO             TO LV-RETURN-CODE OF LD200-WS.
031000     PERFORM  AA005-LOAD-MASTER THRU AA005-EXIT.
031100*
031200     IF       LV-DO-ADD
031300              PERFORM AA010-ADD-ONE THRU AA010-EXIT
031400     ELSE IF  LV-DO-UPDATE
031500              PERFORM AA020-UPDATE-ONE THRU AA020-EXIT
031600     ELSE IF  LV-DO-DELETE
031700              PERFORM AA030-DELETE-ONE THRU AA030-EXIT
031800     ELSE IF  LV-DO-SELECT
031900              PERFORM AA050-SELECT-LIST THRU AA050-EXIT
032000              PERFORM AA060-PRINT-SELECTION THRU AA060-EXIT
032100     ELSE IF  LV-DO-TOTAL
032200              PERFORM AA050-SELECT-LIST THRU AA050-EXIT.
032300*
032400     GO       TO MAIN-EXIT.
032500*
032600*    LOAD - READ THE INCOME MASTER SEQUENTIALLY INTO WS-INCOME-TABLE.
032700 AA005-LOAD-MASTER.
032800     MOVE     ZERO             TO WS-INC-COUNT.
032900     MOVE     ZERO             TO WS-NEXT-SEQ-NUM.
033000     OPEN     INPUT  INCOME-MASTER.
033100     IF       NOT WS-INC-OK AND NOT WS-INC-EOF
033200              GO TO AA005-EXIT.
033300*
033400     PERFORM  AA006-LOAD-ONE THRU AA006-EXIT
033500              UNTIL WS-INC-EOF OR WS-INC-COUNT >= 1000.
033600     CLOSE    INCOME-MASTER.
033700*
033800 AA005-EXIT.
033900     EXIT.
034000*
034100 AA006-LOAD-ONE.
034200     READ     INCOME-MASTER
034300              AT END   SET  WS-INC-EOF  TO TRUE
034400              NOT AT END
034500                       ADD 1 TO WS-INC-COUNT
034600                       SET  EX  TO  WS-INC-COUNT
034700                       PERFORM AA007-COPY-FD-TO-TABLE THRU AA007-EXIT
034800                       PERFORM AA008-TRACK-SEQ-NUM THRU AA008-EXIT.
034900*
035000 AA006-EXIT.
035100     EXIT.
035200*
035300 AA007-COPY-FD-TO-TABLE.
035400     MOVE     INC-ID               TO WS-T-ID (EX).
035500     MOVE     INC-AMOUNT           TO WS-T-AMOUNT (EX).
035600     MOVE     INC-CURRENCY         TO WS-T-CURRENCY (EX).
035700     MOVE     INC-SOURCE           TO WS-T-SOURCE (EX).
035800     MOVE     INC-RECV-METHOD      TO WS-T-RECV-METHOD (EX).
035900     MOVE     INC-RECEIVED-AT      TO WS-T-RECEIVED-AT (EX).
036000     MOVE     INC-RECORDED-AT      TO WS-T-RECORDED-AT (EX).
036100     MOVE     INC-DESC-PRESENT     TO WS-T-DESC-PRESENT (EX).
036200     MOVE     INC-DESCRIPTION      TO WS-T-DESCRIPTION (EX).
036300     MOVE     INC-TAG-COUNT        TO WS-T-TAG-COUNT (EX).
036400     PERFORM  AA007A-COPY-ONE-TAG THRU AA007A-EXIT
036500              VARYING WS-TAG-SUB FROM 1 BY 1 UNTIL WS-TAG-SUB > 10.
036600     MOVE     INC-ATTACH-PRESENT   TO WS-T-ATTACH-PRESENT (EX).
036700     MOVE     INC-ATTACH-PATH      TO WS-T-ATTACH-PATH (EX).
036800*
036900 AA007-EXIT.
037000     EXIT.
037100*
037200 AA007A-COPY-ONE-TAG.
037300     MOVE     INC-TAG (WS-TAG-SUB)  TO  WS-T-TAG (EX, WS-TAG-SUB).
037400*
037500 AA007A-EXIT.
037600     EXIT.
037700*
037800*    WHILE LOADING, REMEMBER THE HIGHEST "INC-NNNNNNNN" RUNNING NUMBER
037900*    ALREADY IN USE SO A NEW ADD NEVER COLLIDES WITH AN EXISTING ID.
038000 AA008-TRACK-SEQ-NUM.
038100     IF       INC-ID (1:4) NOT = "INC-" OR INC-ID (5:8) NOT NUMERIC
038200              GO TO AA008-EXIT.
038300*
038400     MOVE     INC-ID (5:8)     TO WS-SEEN-SEQ-NUM.
038500     IF       WS-SEEN-SEQ-NUM > WS-NEXT-SEQ-NUM
038600              MOVE WS-SEEN-SEQ-NUM  TO WS-NEXT-SEQ-NUM.
038700*
038800 AA008-EXIT.
038900     EXIT.
039000*
039100*    ADD - VALIDATE THE CANDIDATE, ASSIGN AN ID IF BLANK, APPEND TO THE
039200*    TABLE AND REWRITE THE MASTER.
039300 AA010-ADD-ONE.
039400     PERFORM  AA015-VALIDATE-CANDIDATE THRU AA015-EXIT.
039500     IF       LV-INVALID OF LD200-WS
039600              GO TO AA010-EXIT.
039700*
039800     IF       LV-INC-ID = SPACES
039900              PERFORM AA016-ASSIGN-NEW-ID THRU AA016-EXIT.
040000*
040100     ADD      1                TO WS-INC-COUNT.
040200     SET      EX               TO WS-INC-COUNT.
040300     PERFORM  AA017-MOVE-LV-TO-SWAP THRU AA017-EXIT.
040400     PERFORM  AA018-MOVE-SWAP-TO-TABLE THRU AA018-EXIT.
040500     PERFORM  AA090-REWRITE-MASTER THRU AA090-EXIT.
040600*
040700 AA010-EXIT.
040800     EXIT.
040900*
041000 AA016-ASSIGN-NEW-ID.
041100     ADD      1                TO WS-NEXT-SEQ-NUM.
041200     MOVE     WS-NEXT-SEQ-NUM  TO WS-SEQ-NUM-ED.
041300     MOVE     SPACES           TO WS-NEW-ID.
041400     MOVE     "INC-"           TO WS-NEW-ID (1:4).
041500     MOVE     WS-SEQ-NUM-ED    TO WS-NEW-ID (5:8).
041600     MOVE     WS-NEW-ID        TO LV-INC-ID.
041700*
041800 AA016-EXIT.
041900     EXIT.
042000*
042100*    UPDATE - LOCATE THE RECORD, MERGE, RE-VALIDATE, REPLACE, REWRITE.
042200 AA020-UPDATE-ONE.
042300     PERFORM  AA040-FIND-BY-ID THRU AA040-EXIT.
042400     IF       NOT WS-FOUND-YES
042500              MOVE 90 TO LV-RETURN-CODE OF LD200-WS
042600              GO TO AA020-EXIT.
042700*
042800     PERFORM  AA015-VALIDATE-CANDIDATE THRU AA015-EXIT.
042900     IF       LV-INVALID OF LD200-WS
043000              GO TO AA020-EXIT.
043100*
043200     SET      EX               TO WS-FOUND-SUB.
043300     PERFORM  AA017-MOVE-LV-TO-SWAP THRU AA017-EXIT.
043400     PERFORM  AA018-MOVE-SWAP-TO-TABLE THRU AA018-EXIT.
043500     PERFORM  AA090-REWRITE-MASTER THRU AA090-EXIT.
043600*
043700 AA020-EXIT.
043800     EXIT.
043900*
044000*    DELETE - LOCATE, CLOSE THE GAP, SHRINK THE COUNT, REWRITE.
044100 AA030-DELETE-ONE.
044200     PERFORM  AA040-FIND-BY-ID THRU AA040-EXIT.
044300     IF       NOT WS-FOUND-YES
044400              MOVE 90 TO LV-RETURN-CODE OF LD200-WS
044500              GO TO AA030-EXIT.
044600*
044700     PERFORM  AA035-CLOSE-GAP THRU AA035-EXIT
044800              VARYING WS-SUB-I FROM WS-FOUND-SUB BY 1
044900              UNTIL WS-SUB-I >= WS-INC-COUNT.
045000     SUBTRACT 1                FROM WS-INC-COUNT.
045100     PERFORM  AA090-REWRITE-MASTER THRU AA090-EXIT.
045200*
045300 AA030-EXIT.
045400     EXIT.
045500*
045600 AA035-CLOSE-GAP.
045700     SET      EX               TO WS-SUB-I.
045800     COMPUTE  WS-SUB-J = WS-SUB-I + 1.
045900     SET      EY               TO WS-SUB-J.
046000     MOVE     WS-T-ID (EY)             TO WS-T-ID (EX).
046100     MOVE     WS-T-AMOUNT (EY)         TO WS-T-AMOUNT (EX).
046200     MOVE     WS-T-CURRENCY (EY)       TO WS-T-CURRENCY (EX).
046300     MOVE     WS-T-SOURCE (EY)         TO WS-T-SOURCE (EX).
046400     MOVE     WS-T-RECV-METHOD (EY)    TO WS-T-RECV-METHOD (EX).
046500     MOVE     WS-T-RECEIVED-AT (EY)    TO WS-T-RECEIVED-AT (EX).
046600     MOVE     WS-T-RECORDED-AT (EY)    TO WS-T-RECORDED-AT (EX).
046700     MOVE     WS-T-DESC-PRESENT (EY)   TO WS-T-DESC-PRESENT (EX).
046800     MOVE     WS-T-DESCRIPTION (EY)    TO WS-T-DESCRIPTION (EX).
046900     MOVE     WS-T-TAG-COUNT (EY)      TO WS-T-TAG-COUNT (EX).
047000     PERFORM  AA036-SHUFFLE-ONE-TAG THRU AA036-EXIT
047100              VARYING WS-TAG-SUB FROM 1 BY 1 UNTIL WS-TAG-SUB > 10.
047200     MOVE     WS-T-ATTACH-PRESENT (EY) TO WS-T-ATTACH-PRESENT (EX).
047300     MOVE     WS-T-ATTACH-PATH (EY)    TO WS-T-ATTACH-PATH (EX).
047400*
047500 AA035-EXIT.
047600     EXIT.
047700*
047800 AA036-SHUFFLE-ONE-TAG.
047900     MOVE     WS-T-TAG (EY, WS-TAG-SUB)  TO  WS-T-TAG (EX, WS-TAG-SUB).
048000*
048100 AA036-EXIT.
048200     EXIT.
048300*
048400*    FIND-BY-ID - LINEAR SCAN, DATASET IS SMALL.
048500 AA040-FIND-BY-ID.
048600     MOVE     "N"              TO WS-FOUND-SWITCH.
048700     MOVE     ZERO             TO WS-FOUND-SUB.
048800     IF       WS-INC-COUNT = ZERO
048900              GO TO AA040-EXIT.
049000*
049100     PERFORM  AA041-TEST-ONE THRU AA041-EXIT
049200              VARYING WS-SUB-I FROM 1 BY 1
049300              UNTIL WS-SUB-I > WS-INC-COUNT OR WS-FOUND-YES.
049400*
049500 AA040-EXIT.
049600     EXIT.
049700*
049800 AA041-TEST-ONE.
049900     SET      EX               TO WS-SUB-I.
050000     IF       WS-T-ID (EX) = LV-INC-ID
050100              MOVE WS-SUB-I    TO WS-FOUND-SUB
050200              MOVE "Y"         TO WS-FOUND-SWITCH.
050300*
050400 AA041-EXIT.
050500     EXIT.
050600*
050700*    FULL FIELD VALIDATION - SEQUENCED CALLS TO THE COMMON VALIDATORS,
050800*    SHORT-CIRCUITING ON THE FIRST FAILURE.
050900 AA015-VALIDATE-CANDIDATE.
051000     MOVE     ZERO             TO LV-RETURN-CODE OF LD200-WS.
051100*
051200     MOVE     "A"              TO LV-FUNCTION OF LDVCHR-WS.
051300     MOVE     LV-INC-AMOUNT    TO LV-AMOUNT-IN OF LDVCHR-WS.
051400     CALL     "LDVCHR"  USING  LDVCHR-WS.
051500     IF       LV-INVALID OF LDVCHR-WS
051600              MOVE LV-RETURN-CODE OF LDVCHR-WS TO LV-RETURN-CODE OF LD200-WS
051700              GO TO AA015-EXIT
051800     ELSE
051900              MOVE LV-AMOUNT-OUT OF LDVCHR-WS  TO LV-INC-AMOUNT.
052000*
052100     MOVE     "C"              TO LV-FUNCTION OF LDVCHR-WS.
052200     MOVE     LV-INC-CURRENCY  TO LV-CURRENCY OF LDVCHR-WS.
052300     CALL     "LDVCHR"  USING  LDVCHR-WS.
052400     IF       LV-INVALID OF LDVCHR-WS
052500              MOVE LV-RETURN-CODE OF LDVCHR-WS TO LV-RETURN-CODE OF LD200-WS
052600              GO TO AA015-EXIT
052700     ELSE
052800              MOVE LV-CURRENCY OF LDVCHR-WS    TO LV-INC-CURRENCY.
052900*
053000     MOVE     "C"              TO LV-FUNCTION OF LDVSTR-WS.
053100     MOVE     LV-INC-SOURCE    TO LV-CANDIDATE OF LDVSTR-WS.
053200     MOVE     50               TO LV-MAX-LENGTH OF LDVSTR-WS.
053300     MOVE     ZERO             TO LV-TABLE-COUNT OF LDVSTR-WS.
053400     CALL     "LDVSTR"  USING  LDVSTR-WS.
053500     IF       LV-INVALID OF LDVSTR-WS
053600              MOVE LV-RETURN-CODE OF LDVSTR-WS TO LV-RETURN-CODE OF LD200-WS
053700              GO TO AA015-EXIT
053800     ELSE
053900              MOVE SPACES             TO LV-INC-SOURCE
054000              MOVE LV-TRIMMED OF LDVSTR-WS
054100                      (1:LV-TRIMMED-LENGTH OF LDVSTR-WS)
054200                                      TO LV-INC-SOURCE.
054300*
054400     MOVE     "R"              TO LV-FUNCTION OF LDVCHR-WS.
054500     MOVE     LV-INC-RECV-METHOD TO LV-METHOD OF LDVCHR-WS.
054600     CALL     "LDVCHR"  USING  LDVCHR-WS.
054700     IF       LV-INVALID OF LDVCHR-WS
054800              MOVE LV-RETURN-CODE OF LDVCHR-WS TO LV-RETURN-CODE OF LD200-WS
054900              GO TO AA015-EXIT
055000     ELSE
055100              MOVE LV-METHOD OF LDVCHR-WS (1:14) TO LV-INC-RECV-METHOD.
055200*
055300     MOVE     "T"              TO LV-FUNCTION OF LDVDAT-WS.
055400     MOVE     LV-INC-RECEIVED-AT TO LV-TIMESTAMP OF LDVDAT-WS.
055500     CALL     "LDVDAT"  USING  LDVDAT-WS.
055600     IF       LV-INVALID OF LDVDAT-WS
055700              MOVE LV-RETURN-CODE OF LDVDAT-WS TO LV-RETURN-CODE OF LD200-WS
055800              GO TO AA015-EXIT.
055900*
056000     IF       LV-INC-RECORDED-AT = SPACES
056100              PERFORM AA019-DEFAULT-RECORDED-AT THRU AA019-EXIT
056200     ELSE
056300              MOVE "T"          TO LV-FUNCTION OF LDVDAT-WS
056400              MOVE LV-INC-RECORDED-AT TO LV-TIMESTAMP OF LDVDAT-WS
056500              CALL "LDVDAT"  USING  LDVDAT-WS
056600              IF  LV-INVALID OF LDVDAT-WS
056700                  MOVE LV-RETURN-CODE OF LDVDAT-WS TO LV-RETURN-CODE OF LD200-WS
056800                  GO TO AA015-EXIT
056900              END-IF.
057000*
057100     MOVE     "O"              TO LV-FUNCTION OF LDVDAT-WS.
057200     MOVE     LV-INC-RECEIVED-AT  TO LV-EVENT-AT OF LDVDAT-WS.
057300     MOVE     LV-INC-RECORDED-AT  TO LV-RECORDED-AT OF LDVDAT-WS.
057400     CALL     "LDVDAT"  USING  LDVDAT-WS.
057500     IF       LV-INVALID OF LDVDAT-WS
057600              MOVE LV-RETURN-CODE OF LDVDAT-WS TO LV-RETURN-CODE OF LD200-WS
057700              GO TO AA015-EXIT.
057800*
057900     IF       LV-INC-DESC-PRESENT = "Y"
058000              MOVE "O"          TO LV-FUNCTION OF LDVSTR-WS
058100              MOVE LV-INC-DESCRIPTION TO LV-CANDIDATE OF LDVSTR-WS
058200              MOVE 200          TO LV-MAX-LENGTH OF LDVSTR-WS
058300              MOVE ZERO         TO LV-TABLE-COUNT OF LDVSTR-WS
058400              CALL "LDVSTR"  USING  LDVSTR-WS
058500              IF  LV-INVALID OF LDVSTR-WS
058600                  MOVE LV-RETURN-CODE OF LDVSTR-WS TO LV-RETURN-CODE OF LD200-WS
058700                  GO TO AA015-EXIT
058800              END-IF.
058900*
059000     PERFORM  AA015A-CHECK-ONE-TAG THRU AA015A-EXIT
059100              VARYING WS-TAG-SUB FROM 1 BY 1
059200              UNTIL WS-TAG-SUB > LV-INC-TAG-COUNT
059300              OR LV-INVALID OF LD200-WS.
059400     IF       LV-INVALID OF LD200-WS
059500              GO TO AA015-EXIT.
059600     PERFORM  AA015B-DEDUP-TAGS THRU AA015B-EXIT.
059700*
059800     IF       LV-INC-ATTACH-PRESENT = "Y"
059900              MOVE "I"          TO LV-FUNCTION OF LDVCHR-WS
060000              MOVE LV-INC-ATTACH-PATH TO LV-PATH OF LDVCHR-WS
060100              CALL "LDVCHR"  USING  LDVCHR-WS
060200              IF  LV-INVALID OF LDVCHR-WS
060300                  MOVE LV-RETURN-CODE OF LDVCHR-WS TO LV-RETURN-CODE OF LD200-WS
060400              END-IF.
060500*
060600 AA015-EXIT.
060700     EXIT.
060800*
060900 AA015A-CHECK-ONE-TAG.
061000     MOVE     "G"              TO LV-FUNCTION OF LDVCHR-WS.
061100     MOVE     LV-INC-TAG (WS-TAG-SUB)  TO LV-TAG OF LDVCHR-WS.
061200     CALL     "LDVCHR"  USING  LDVCHR-WS.
061300     IF       LV-INVALID OF LDVCHR-WS
061400              MOVE LV-RETURN-CODE OF LDVCHR-WS TO LV-RETURN-CODE OF LD200-WS
061500     ELSE
061600              MOVE LV-TAG OF LDVCHR-WS (1:30)  TO LV-INC-TAG (WS-TAG-SUB).
061700*
061800 AA015A-EXIT.
061900     EXIT.
062000*
062100*    DROPS A REPEATED TAG, KEEPING THE FIRST OCCURRENCE'S POSITION,
062200*    AND CLOSES THE GAP SO LV-INC-TAG-COUNT REFLECTS THE SURVIVORS
062300*    ONLY.  RUNS AFTER AA015A HAS ALREADY CHARSET-CHECKED AND
062400*    LOWER-CASED EVERY TAG, SO A STRAIGHT COMPARE IS ALL THAT IS
062500*    NEEDED HERE.
062600 AA015B-DEDUP-TAGS.
062700     MOVE     ZERO             TO WS-DEDUP-COUNT.
062800     PERFORM  AA015C-DEDUP-ONE-TAG THRU AA015C-EXIT
062900              VARYING WS-TAG-SUB FROM 1 BY 1
063000              UNTIL WS-TAG-SUB > LV-INC-TAG-COUNT.
063100     MOVE     WS-DEDUP-COUNT   TO LV-INC-TAG-COUNT.
063200     PERFORM  AA015D-COPY-BACK-TAG THRU AA015D-EXIT
063300              VARYING WS-TAG-SUB FROM 1 BY 1
063400              UNTIL WS-TAG-SUB > LV-INC-TAG-COUNT.
063500*
063600 AA015B-EXIT.
063700     EXIT.
063800*
063900 AA015C-DEDUP-ONE-TAG.
064000     MOVE     "N"              TO WS-DUP-SWITCH.
064100     PERFORM  AA015E-COMPARE-ONE-PRIOR THRU AA015E-EXIT
064200              VARYING WS-SUB-I FROM 1 BY 1
064300              UNTIL WS-SUB-I > WS-DEDUP-COUNT OR WS-DUP-FOUND.
064400     IF       NOT WS-DUP-FOUND
064500              ADD 1 TO WS-DEDUP-COUNT
064600              MOVE LV-INC-TAG (WS-TAG-SUB) TO WS-DEDUP-TAG (WS-DEDUP-COUNT).
064700*
064800 AA015C-EXIT.
064900     EXIT.
065000*
065100 AA015D-COPY-BACK-TAG.
065200     MOVE     WS-DEDUP-TAG (WS-TAG-SUB)  TO LV-INC-TAG (WS-TAG-SUB).
065300*
065400 AA015D-EXIT.
065500     EXIT.
065600*
065700 AA015E-COMPARE-ONE-PRIOR.
065800     IF       WS-DEDUP-TAG (WS-SUB-I) = LV-INC-TAG (WS-TAG-SUB)
065900              MOVE "Y"          TO WS-DUP-SWITCH.
066000*
066100 AA015E-EXIT.
066200     EXIT.
066300*
066400*    DEFAULT RECORDED-AT TO THE CURRENT UTC DATE-TIME WHEN THE CALLER
066500*    LEFT IT BLANK.
066600 AA019-DEFAULT-RECORDED-AT.
066700     ACCEPT   WS-TODAY-DATE        FROM DATE YYYYMMDD.
066800     ACCEPT   WS-TODAY-TIME        FROM TIME.
066900     MOVE     WS-TODAY-CCYY        TO WS-TS-CCYY.
067000     MOVE     WS-TODAY-MM          TO WS-TS-MM.
067100     MOVE     WS-TODAY-DD          TO WS-TS-DD.
067200     MOVE     WS-TODAY-HH          TO WS-TS-HH.
067300     MOVE     WS-TODAY-MI          TO WS-TS-MI.
067400     MOVE     WS-TODAY-SS          TO WS-TS-SS.
067500     MOVE     WS-TODAY-STAMP       TO LV-INC-RECORDED-AT.
067600*
067700 AA019-EXIT.
067800     EXIT.
067900*
068000*    MOVE THE VALIDATED LINKAGE CANDIDATE INTO THE SWAP AREA.
068100 AA017-MOVE-LV-TO-SWAP.
068200     MOVE     LV-INC-ID            TO WS-S-ID.
068300     MOVE     LV-INC-AMOUNT        TO WS-S-AMOUNT.
068400     MOVE     LV-INC-CURRENCY      TO WS-S-CURRENCY.
068500     MOVE     LV-INC-SOURCE        TO WS-S-SOURCE.
068600     MOVE     LV-INC-RECV-METHOD   TO WS-S-RECV-METHOD.
068700     MOVE     LV-INC-RECEIVED-AT   TO WS-S-RECEIVED-AT.
068800     MOVE     LV-INC-RECORDED-AT   TO WS-S-RECORDED-AT.
068900     MOVE     LV-INC-DESC-PRESENT  TO WS-S-DESC-PRESENT.
069000     MOVE     LV-INC-DESCRIPTION   TO WS-S-DESCRIPTION.
069100     MOVE     LV-INC-TAG-COUNT     TO WS-S-TAG-COUNT.
069200     PERFORM  AA017A-COPY-ONE-TAG THRU AA017A-EXIT
069300              VARYING WS-TAG-SUB FROM 1 BY 1 UNTIL WS-TAG-SUB > 10.
069400     MOVE     LV-INC-ATTACH-PRESENT TO WS-S-ATTACH-PRESENT.
069500     MOVE     LV-INC-ATTACH-PATH    TO WS-S-ATTACH-PATH.
069600*
069700 AA017-EXIT.
069800     EXIT.
069900*
070000 AA017A-COPY-ONE-TAG.
070100     MOVE     LV-INC-TAG (WS-TAG-SUB)  TO  WS-S-TAG (WS-TAG-SUB).
070200*
070300 AA017A-EXIT.
070400     EXIT.
070500*
070600*    MOVE THE SWAP AREA INTO THE TABLE AT SUBSCRIPT EX.
070700 AA018-MOVE-SWAP-TO-TABLE.
070800     MOVE     WS-S-ID              TO WS-T-ID (EX).
070900     MOVE     WS-S-AMOUNT          TO WS-T-AMOUNT (EX).
071000     MOVE     WS-S-CURRENCY        TO WS-T-CURRENCY (EX).
071100     MOVE     WS-S-SOURCE          TO WS-T-SOURCE (EX).
071200     MOVE     WS-S-RECV-METHOD     TO WS-T-RECV-METHOD (EX).
071300     MOVE     WS-S-RECEIVED-AT     TO WS-T-RECEIVED-AT (EX).
071400     MOVE     WS-S-RECORDED-AT     TO WS-T-RECORDED-AT (EX).
071500     MOVE     WS-S-DESC-PRESENT    TO WS-T-DESC-PRESENT (EX).
071600     MOVE     WS-S-DESCRIPTION     TO WS-T-DESCRIPTION (EX).
071700     MOVE     WS-S-TAG-COUNT       TO WS-T-TAG-COUNT (EX).
071800     PERFORM  AA018A-COPY-ONE-TAG THRU AA018A-EXIT
071900              VARYING WS-TAG-SUB FROM 1 BY 1 UNTIL WS-TAG-SUB > 10.
072000     MOVE     WS-S-ATTACH-PRESENT  TO WS-T-ATTACH-PRESENT (EX).
072100     MOVE     WS-S-ATTACH-PATH     TO WS-T-ATTACH-PATH (EX).
072200*
072300 AA018-EXIT.
072400     EXIT.
072500*
072600 AA018A-COPY-ONE-TAG.
072700     MOVE     WS-S-TAG (WS-TAG-SUB)  TO  WS-T-TAG (EX, WS-TAG-SUB).
072800*
072900 AA018A-EXIT.
073000     EXIT.
073100*
073200*    SELECT/LIST - SCAN THE WHOLE TABLE, APPLY THE FILTER CRITERIA
073300*    CONJUNCTIVELY, BUILD THE SUBSCRIPT LIST, SORT IT ASCENDING ON
073400*    RECEIVED-AT, THEN SUM THE SELECTED AMOUNTS.
073500 AA050-SELECT-LIST.
073600     MOVE     ZERO             TO WS-SEL-COUNT.
073700     MOVE     ZERO             TO LV-SELECTED-COUNT.
073800     MOVE     ZERO             TO LV-INCOME-TOTAL.
073900     IF       WS-INC-COUNT = ZERO
074000              GO TO AA050-EXIT.
074100*
074200     PERFORM  AA051-TEST-ONE THRU AA051-EXIT
074300              VARYING WS-SUB-I FROM 1 BY 1 UNTIL WS-SUB-I > WS-INC-COUNT.
074400*
074500     IF       WS-SEL-COUNT > 1
074600              PERFORM AA055-SORT-PASS THRU AA055-EXIT
074700                       VARYING WS-SUB-I FROM 1 BY 1
074800                       UNTIL WS-SUB-I >= WS-SEL-COUNT
074900                       OR WS-SORT-DONE.
075000*
075100     PERFORM  AA056-ADD-ONE-TOTAL THRU AA056-EXIT
075200              VARYING WS-SUB-I FROM 1 BY 1 UNTIL WS-SUB-I > WS-SEL-COUNT.
075300     MOVE     WS-SEL-COUNT     TO LV-SELECTED-COUNT.
075400*
075500 AA050-EXIT.
075600     EXIT.
075700*
075800 AA051-TEST-ONE.
075900     SET      EX               TO WS-SUB-I.
076000     IF       LV-FLT-HAS-SOURCE
076100              MOVE WS-T-SOURCE (EX)   TO WS-FOLD-A
076200              MOVE LV-FLT-SOURCE      TO WS-FOLD-B
076300              PERFORM AA052-UPPER-FOLD-A THRU AA052-EXIT
076400              PERFORM AA053-UPPER-FOLD-B THRU AA053-EXIT
076500              IF  WS-FOLD-A NOT = WS-FOLD-B
076600                  GO TO AA051-EXIT
076700              END-IF.
076800*
076900     IF       LV-FLT-HAS-METHOD
077000              IF  WS-T-RECV-METHOD (EX) NOT = LV-FLT-METHOD
077100                  GO TO AA051-EXIT
077200              END-IF.
077300*
077400     IF       LV-FLT-HAS-TAG
077500              PERFORM AA054-TEST-TAG-MEMBER THRU AA054-EXIT
077600              IF  NOT WS-FOUND-YES
077700                  GO TO AA051-EXIT
077800              END-IF.
077900*
078000     IF       LV-FLT-HAS-START
078100              IF  WS-T-RECEIVED-AT (EX) < LV-FLT-START-AT
078200                  GO TO AA051-EXIT
078300              END-IF.
078400*
078500     IF       LV-FLT-HAS-END
078600              IF  WS-T-RECEIVED-AT (EX) > LV-FLT-END-AT
078700                  GO TO AA051-EXIT
078800              END-IF.
078900*
079000     ADD      1                TO WS-SEL-COUNT.
079100     SET      SX               TO WS-SEL-COUNT.
079200     MOVE     WS-SUB-I         TO WS-SEL-ENTRY-SUB (SX).
079300*
079400 AA051-EXIT.
079500     EXIT.
079600*
079700 AA052-UPPER-FOLD-A.
079800     PERFORM  AA052A-FOLD-ONE-A THRU AA052A-EXIT
079900              VARYING WS-FOLD-SUB FROM 1 BY 1 UNTIL WS-FOLD-SUB > 50.
080000*
080100 AA052-EXIT.
080200     EXIT.
080300*
080400 AA052A-FOLD-ONE-A.
080500     SET      AY  TO  1.
080600     SEARCH   WS-ALOWER-CH
080700              AT END  GO TO AA052A-EXIT
080800              WHEN  WS-ALOWER-CH (AY) = WS-FOLD-A (WS-FOLD-SUB:1)
080900                    MOVE WS-ALPHA-CH (AY)  TO WS-FOLD-A (WS-FOLD-SUB:1).
081000*
081100 AA052A-EXIT.
081200     EXIT.
081300*
081400 AA053-UPPER-FOLD-B.
081500     PERFORM  AA053A-FOLD-ONE-B THRU AA053A-EXIT
081600              VARYING WS-FOLD-SUB FROM 1 BY 1 UNTIL WS-FOLD-SUB > 50.
081700*
081800 AA053-EXIT.
081900     EXIT.
082000*
082100 AA053A-FOLD-ONE-B.
082200     SET      AY  TO  1.
082300     SEARCH   WS-ALOWER-CH
082400              AT END  GO TO AA053A-EXIT
082500              WHEN  WS-ALOWER-CH (AY) = WS-FOLD-B (WS-FOLD-SUB:1)
082600                    MOVE WS-ALPHA-CH (AY)  TO WS-FOLD-B (WS-FOLD-SUB:1).
082700*
082800 AA053A-EXIT.
082900     EXIT.
083000*
083100 AA054-TEST-TAG-MEMBER.
083200     MOVE     "N"              TO WS-FOUND-SWITCH.
083300     IF       WS-T-TAG-COUNT (EX) = ZERO
083400              GO TO AA054-EXIT.
083500*
083600     PERFORM  AA054A-TEST-ONE-TAG THRU AA054A-EXIT
083700              VARYING WS-TAG-SUB FROM 1 BY 1
083800              UNTIL WS-TAG-SUB > WS-T-TAG-COUNT (EX) OR WS-FOUND-YES.
083900*
084000 AA054-EXIT.
084100     EXIT.
084200*
084300 AA054A-TEST-ONE-TAG.
084400     IF       WS-T-TAG (EX, WS-TAG-SUB) = LV-FLT-TAG
084500              MOVE "Y"         TO WS-FOUND-SWITCH.
084600*
084700 AA054A-EXIT.
084800     EXIT.
084900*
085000*    ASCENDING BUBBLE SORT OF WS-SEL-SUB ON RECEIVED-AT - SAME HOUSE
085100*    IDEA AS LD100, NO SORT VERB USED.
085200 AA055-SORT-PASS.
085300     MOVE     "Y"              TO WS-SORT-SWITCH.
085400     PERFORM  AA056A-COMPARE-SWAP THRU AA056A-EXIT
085500              VARYING WS-SUB-J FROM 1 BY 1
085600              UNTIL WS-SUB-J >= (WS-SEL-COUNT - WS-SUB-I + 1).
085700*
085800 AA055-EXIT.
085900     EXIT.
086000*
086100 AA056A-COMPARE-SWAP.
086200     SET      SX               TO WS-SUB-J.
086300     SET      SY               TO WS-SUB-J.
086400     SET      SY               UP BY 1.
086500     SET      EX               TO WS-SEL-ENTRY-SUB (SX).
086600     SET      EY               TO WS-SEL-ENTRY-SUB (SY).
086700     IF       WS-T-RECEIVED-AT (EX) > WS-T-RECEIVED-AT (EY)
086800              MOVE WS-SEL-ENTRY-SUB (SX) TO WS-SEL-HOLD
086900              MOVE WS-SEL-ENTRY-SUB (SY) TO WS-SEL-ENTRY-SUB (SX)
087000              MOVE WS-SEL-HOLD           TO WS-SEL-ENTRY-SUB (SY)
087100              MOVE "N"                   TO WS-SORT-SWITCH.
087200*
087300 AA056A-EXIT.
087400     EXIT.
087500*
087600 AA056-ADD-ONE-TOTAL.
087700     SET      SX               TO WS-SUB-I.
087800     SET      EX               TO WS-SEL-ENTRY-SUB (SX).
087900     ADD      WS-T-AMOUNT (EX)  TO LV-INCOME-TOTAL.
088000*
088100 AA056-EXIT.
088200     EXIT.
088300*
088400*    PRINT-SELECTION - THE FORMATTED INCOME LISTING, ASCENDING
088500*    RECEIVED-AT ORDER.
088600 AA060-PRINT-SELECTION.
088700     OPEN     OUTPUT SELECTION-REPORT.
088800     IF       NOT WS-REPT-OK
088900              GO TO AA060-EXIT.
089000*
089100     IF       WS-SEL-COUNT = ZERO
089200              MOVE WS-NO-INC-LINE  TO REPT-LINE
089300              WRITE REPT-LINE
089400              GO TO AA060-CLOSE.
089500*
089600     PERFORM  AA061-HEADER-LINE THRU AA061-EXIT.
089700     PERFORM  AA062-DETAIL-LINES THRU AA062-EXIT
089800              VARYING WS-SUB-I FROM 1 BY 1 UNTIL WS-SUB-I > WS-SEL-COUNT.
089900*
090000 AA060-CLOSE.
090100     CLOSE    SELECTION-REPORT.
090200*
090300 AA060-EXIT.
090400     EXIT.
090500*
090600 AA061-HEADER-LINE.
090700     MOVE     WS-SEL-COUNT     TO WS-HL-COUNT.
090800     MOVE     LV-INCOME-TOTAL  TO WS-HL-TOTAL.
090900     MOVE     WS-HEADER-LINE   TO REPT-LINE.
091000     WRITE    REPT-LINE.
091100*
091200 AA061-EXIT.
091300     EXIT.
091400*
091500 AA062-DETAIL-LINES.
091600     SET      SX               TO WS-SUB-I.
091700     SET      EX               TO WS-SEL-ENTRY-SUB (SX).
091800*
091900     MOVE     WS-T-ID (EX)          TO WS-DL-ID.
092000     MOVE     WS-T-RECEIVED-AT (EX) TO WS-DL-RECEIVED-AT.
092100     MOVE     WS-T-CURRENCY (EX)    TO WS-DL-CURRENCY.
092200     MOVE     WS-T-AMOUNT (EX)      TO WS-DL-AMOUNT.
092300     MOVE     WS-DETAIL-LINE-1      TO REPT-LINE.
092400     WRITE    REPT-LINE.
092500*
092600     MOVE     WS-T-SOURCE (EX)      TO WS-DL-SOURCE.
092700     MOVE     WS-T-RECV-METHOD (EX) TO WS-DL-METHOD.
092800     MOVE     WS-DETAIL-LINE-2      TO REPT-LINE.
092900     WRITE    REPT-LINE.
093000*
093100     MOVE     WS-T-DESCRIPTION (EX) TO WS-DL-DESCRIPTION.
093200     MOVE     WS-DETAIL-LINE-3      TO REPT-LINE.
093300     WRITE    REPT-LINE.
093400*
093500     IF       WS-T-TAG-COUNT (EX) = ZERO
093600              MOVE WS-NO-TAG-LINE  TO REPT-LINE
093700              WRITE REPT-LINE
093800     ELSE
093900              PERFORM AA063-LIST-ONE-TAG THRU AA063-EXIT
094000                       VARYING WS-TAG-SUB FROM 1 BY 1
094100                       UNTIL WS-TAG-SUB > WS-T-TAG-COUNT (EX).
094200*
094300 AA062-EXIT.
094400     EXIT.
094500*
094600 AA063-LIST-ONE-TAG.
094700     MOVE     WS-T-TAG (EX, WS-TAG-SUB)  TO  WS-DL-TAG.
094800     MOVE     WS-TAG-LINE          TO REPT-LINE.
094900     WRITE    REPT-LINE.
095000*
095100 AA063-EXIT.
095200     EXIT.
095300*
095400*    REWRITE-MASTER - THE WHOLE TABLE IS WRITTEN OUT AGAIN FROM
095500*    SCRATCH, IN TABLE ORDER.
095600 AA090-REWRITE-MASTER.
095700     OPEN     OUTPUT INCOME-MASTER.
095800     IF       WS-INC-COUNT = ZERO
095900              GO TO AA090-CLOSE.
096000*
096100     PERFORM  AA091-WRITE-ONE THRU AA091-EXIT
096200              VARYING WS-SUB-I FROM 1 BY 1 UNTIL WS-SUB-I > WS-INC-COUNT.
096300*
096400 AA090-CLOSE.
096500     CLOSE    INCOME-MASTER.
096600*
096700 AA090-EXIT.
096800     EXIT.
096900*
097000 AA091-WRITE-ONE.
097100     SET      EX               TO WS-SUB-I.
097200     MOVE     WS-T-ID (EX)             TO INC-ID.
097300     MOVE     WS-T-AMOUNT (EX)         TO INC-AMOUNT.
097400     MOVE     WS-T-CURRENCY (EX)       TO INC-CURRENCY.
097500     MOVE     WS-T-SOURCE (EX)         TO INC-SOURCE.
097600     MOVE     WS-T-RECV-METHOD (EX)    TO INC-RECV-METHOD.
097700     MOVE     WS-T-RECEIVED-AT (EX)    TO INC-RECEIVED-AT.
097800     MOVE     WS-T-RECORDED-AT (EX)    TO INC-RECORDED-AT.
097900     MOVE     WS-T-DESC-PRESENT (EX)   TO INC-DESC-PRESENT.
098000     MOVE     WS-T-DESCRIPTION (EX)    TO INC-DESCRIPTION.
098100     MOVE     WS-T-TAG-COUNT (EX)      TO INC-TAG-COUNT.
098200     PERFORM  AA092-COPY-ONE-TAG THRU AA092-EXIT
098300              VARYING WS-TAG-SUB FROM 1 BY 1 UNTIL WS-TAG-SUB > 10.
098400     MOVE     WS-T-ATTACH-PRESENT (EX) TO INC-ATTACH-PRESENT.
098500     MOVE     WS-T-ATTACH-PATH (EX)    TO INC-ATTACH-PATH.
098600     WRITE    LD-INCOME-RECORD.
098700*
098800 AA091-EXIT.
098900     EXIT.
099000*
099100 AA092-COPY-ONE-TAG.
099200     MOVE     WS-T-TAG (EX, WS-TAG-SUB)  TO  INC-TAG (WS-TAG-SUB).
099300*
099400 AA092-EXIT.
099500     EXIT.
099600*
099700 MAIN-EXIT.
099800     EXIT     PROGRAM.
099900*
